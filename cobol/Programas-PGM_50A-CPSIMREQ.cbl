000100******************************************************************
000200*    CPSIMREQ                                                    *
000300************************************************
000400*    LAYOUT SOLICITUD DE SIMULACION (ENTRADA)    *
000500*    LARGO REGISTRO = 80 BYTES                   *
000600***************************************************
000700*    UNA SOLICITUD POR CORRIDA DEL MOTOR DE FLUJO NO ISOTERMICO. *
000800*    CLAVE DE MATERIAL APUNTA AL MAESTRO DE MATERIALES CPMATMAS. *
000900******************************************************************
001000 01  WS-REG-SIMREQ.
001100*        POSICION (01:08) IDENTIFICADOR DE SOLICITUD
001200     03  SRQ-REQUEST-ID        PIC X(08)    VALUE SPACES.
001300*        POSICION (09:08) CLAVE DE MATERIAL (CPMATMAS)
001400     03  SRQ-MATERIAL-COD      PIC X(08)    VALUE SPACES.
001500*        POSICION (17:09) ANCHO DEL CANAL W, METROS
001600     03  SRQ-CHAN-WIDTH        PIC S9(03)V9(06) COMP-3
001700                                             VALUE ZEROS.
001800*        POSICION (26:09) PROFUNDIDAD DEL CANAL H, METROS
001900     03  SRQ-CHAN-DEPTH        PIC S9(03)V9(06) COMP-3
002000                                             VALUE ZEROS.
002100*        POSICION (35:08) LARGO DEL CANAL L, METROS
002200     03  SRQ-CHAN-LENGTH       PIC S9(04)V9(04) COMP-3
002300                                             VALUE ZEROS.
002400*        POSICION (43:09) VELOCIDAD DE LA TAPA VU, M/S
002500     03  SRQ-COVER-SPEED       PIC S9(03)V9(06) COMP-3
002600                                             VALUE ZEROS.
002700*        POSICION (52:06) TEMPERATURA DE LA TAPA TU, GRADOS C
002800     03  SRQ-COVER-TEMP        PIC S9(04)V9(02) COMP-3
002900                                             VALUE ZEROS.
003000*        POSICION (58:09) PASO DE INTEGRACION DELTA-Z, METROS
003100     03  SRQ-CALC-STEP         PIC S9(03)V9(06) COMP-3
003200                                             VALUE ZEROS.
003300*        POSICION (67:14) USO FUTURO
003400     03  FILLER                PIC X(14)    VALUE SPACES.
