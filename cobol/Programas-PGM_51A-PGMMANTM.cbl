000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMMANTM.
000300 AUTHOR.        C. DI VITO.
000400 INSTALLATION.  GCIA. DE INGENIERIA DE PROCESOS - SECTOR CALCULO.
000500 DATE-WRITTEN.  23/01/1992.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GCIA. DE INGENIERIA DE PROCESOS.
000800******************************************************************
000900*                 MANTENIMIENTO DE MAESTROS PGMMANTM             *
001000*                 =================================             *
001100*    - CARGA EN TABLA EL MAESTRO DE MATERIALES (CPMATMAS), LOS    *
001200*      CATALOGOS DE PROPIEDADES Y DE COEFICIENTES (CPCATLOG X2)  *
001300*      Y EL ARCHIVO DE VALORES DE MATERIAL (CPMATVAL).           *
001400*    - LEE NOVEDADES DE MANTENIMIENTO (CPMNTTXN) Y APLICA ALTAS, *
001500*      MODIFICACIONES Y BAJAS SOBRE LAS TABLAS EN MEMORIA, CON   *
001600*      BAJA EN CASCADA DE VALORES AL DAR DE BAJA UN MATERIAL O   *
001700*      UNA ENTRADA DE CATALOGO.                                  *
001800*    - AL FINALIZAR LA LECTURA, REGRABA LOS CUATRO ARCHIVOS Y     *
001900*      EMITE EL LISTADO DE NOVEDADES APLICADAS Y RECHAZADAS.      *
002000******************************************************************
002100* HISTORIAL DE CAMBIOS                                          *
002200* ---------------------------------------------------------------
002300* 23/01/1992 CDV TKT-0071  VERSION INICIAL - ALTA/BAJA/MODIF DE   *
002400*                          MATERIALES UNICAMENTE.                *
002500* 04/12/1992 RAL TKT-0082  SE AGREGAN LOS CATALOGOS DE PROPIEDAD  *
002600*                          Y DE COEFICIENTE (ANTES SOLO EXISTIA   *
002700*                          EL MAESTRO DE MATERIALES).             *
002800* 09/11/1994 JMP TKT-0112  SE AGREGA EL ARCHIVO DE VALORES DE     *
002900*                          MATERIAL Y LA BAJA EN CASCADA AL DAR   *
003000*                          DE BAJA UN MATERIAL O UNA ENTRADA DE   *
003100*                          CATALOGO.                              *
003200* 30/01/1996 RAL TKT-0135  LAS CUATRO TABLAS PASAN A BUSQUEDA     *
003300*                          BINARIA POR CLAVE ASCENDENTE (ANTES    *
003400*                          BUSQUEDA SECUENCIAL LINEAL).           *
003500* 02/09/1997 CDV TKT-0141  SE RECHAZA LA MODIFICACION CUANDO EL    *
003600*                          NUEVO NOMBRE COLISIONA CON OTRO        *
003700*                          REGISTRO DISTINTO DEL PROPIO.          *
003800* 14/08/1998 CDV TKT-0151  REVISION DEL 2000: NO HAY CAMPOS DE     *
003900*                          FECHA DE CALENDARIO EN ESTE PROGRAMA;  *
004000*                          SIN IMPACTO DE AAAA.                   *
004100* 11/05/2001 JMP TKT-0174  SE AGREGA EL CONTADOR DE NOVEDADES      *
004200*                          LEIDAS AL PIE DEL LISTADO (ANTES SOLO  *
004300*                          FIGURABAN APLICADAS Y RECHAZADAS).     *
004400* 06/02/2004 RAL TKT-0198  SE DOCUMENTA EL ESQUEMA DE CODIGOS DE   *
004500*                          RECHAZO (NB/ND/NE/VD/EX) EN EL PARRAFO  *
004600*                          DE IMPRESION DEL RENGLON.              *
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS WS-CLASE-ACCION IS 'A' 'U' 'D'
005400     CLASS WS-CLASE-ENTIDAD IS 'M' 'P' 'C' 'V' 'W'.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900*    LOS SEIS ARCHIVOS SON SECUENCIALES FISICOS, ASIGNADOS POR
006000*    DD LOGICO DE JCL; LAS CUATRO ENTRADAS MAESTRAS SE ABREN
006100*    INPUT SOLO EN 1000, SE VUELCAN A TABLAS Y SE CIERRAN; SE
006200*    REABREN OUTPUT EN 8000 PARA LA REGRABACION FINAL.
006300     SELECT MATMAES  ASSIGN TO DDMATMAE
006400            FILE STATUS IS FS-MATMAES.
006500
006600     SELECT CATPROP  ASSIGN TO DDCATPRO
006700            FILE STATUS IS FS-CATPROP.
006800
006900     SELECT CATCOEF  ASSIGN TO DDCATCOE
007000            FILE STATUS IS FS-CATCOEF.
007100
007200     SELECT MATVAL   ASSIGN TO DDMATVAL
007300            FILE STATUS IS FS-MATVAL.
007400
007500*    MNTTXN SE LEE UNA SOLA VEZ, DE PRINCIPIO A FIN (SIN REWIND).
007600     SELECT MNTTXN   ASSIGN TO DDMNTTXN
007700            FILE STATUS IS FS-MNTTXN.
007800
007900*    MNTLOG SE ABRE OUTPUT DESDE EL INICIO DE LA CORRIDA.
008000     SELECT MNTLOG   ASSIGN TO DDMNTLOG
008100            FILE STATUS IS FS-MNTLOG.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600*----------------------------------------------------------------
008700*    MAESTRO DE MATERIALES. EL LAYOUT REAL VIVE EN EL COPY
008800*    CPMATMAS (WORKING-STORAGE); AQUI SOLO SE RESERVA EL SLOT
008900*    FISICO DEL FD, QUE SE LLENA CON READ ... INTO.
009000 FD  MATMAES
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300 01  REG-MATMAES-FD.
009400     03  FILLER                PIC X(160).
009500
009600*    CATALOGO DE PROPIEDADES FISICAS (COPY CPCATLOG).
009700 FD  CATPROP
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORDING MODE IS F.
010000 01  REG-CATPROP-FD.
010100     03  FILLER                PIC X(070).
010200
010300*    CATALOGO DE COEFICIENTES REOLOGICOS/TERMICOS; MISMO
010400*    LAYOUT GENERICO QUE CATPROP (COPY CPCATLOG).
010500 FD  CATCOEF
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800 01  REG-CATCOEF-FD.
010900     03  FILLER                PIC X(070).
011000
011100*    VALORES DE PROPIEDAD/COEFICIENTE POR MATERIAL (COPY
011200*    CPMATVAL); UNICO MAESTRO QUE PARTICIPA DE BAJA EN CASCADA.
011300 FD  MATVAL
011400     BLOCK CONTAINS 0 RECORDS
011500     RECORDING MODE IS F.
011600 01  REG-MATVAL-FD.
011700     03  FILLER                PIC X(040).
011800
011900*    NOVEDADES DE MANTENIMIENTO A APLICAR (COPY CPMNTTXN).
012000 FD  MNTTXN
012100     BLOCK CONTAINS 0 RECORDS
012200     RECORDING MODE IS F.
012300 01  REG-MNTTXN-FD.
012400     03  FILLER                PIC X(080).
012500
012600*    LISTADO DE SALIDA (NOVEDADES APLICADAS/RECHAZADAS); EL
012700*    LAYOUT DE IMPRESION REAL ESTA EN LAS AREAS IMP-* MAS ABAJO.
012800 FD  MNTLOG
012900     BLOCK CONTAINS 0 RECORDS
013000     RECORDING MODE IS F.
013100 01  REG-MNTLOG.
013200     03  FILLER                PIC X(132).
013300
013400 WORKING-STORAGE SECTION.
013500*=======================*
013600
013700*----------- COPYS DE LAYOUT --------------------------------------
013800 COPY CPMATMAS.
013900 COPY CPCATLOG.
014000 COPY CPMATVAL.
014100 COPY CPMNTTXN.
014200
014300*----------- ARCHIVOS ---------------------------------------------
014400*    UN STATUS DE DOS POSICIONES POR ARCHIVO, SEGUN STANDARD.
014500 77  FS-MATMAES               PIC X(02)        VALUE SPACES.
014600 77  FS-CATPROP               PIC X(02)        VALUE SPACES.
014700 77  FS-CATCOEF               PIC X(02)        VALUE SPACES.
014800 77  FS-MATVAL                PIC X(02)        VALUE SPACES.
014900 77  FS-MNTTXN                PIC X(02)        VALUE SPACES.
015000 77  FS-MNTLOG                PIC X(02)        VALUE SPACES.
015100
015200*    GOBIERNA EL PERFORM...UNTIL DE 2000-PROCESO SOBRE MNTTXN.
015300 77  WS-STATUS-FIN            PIC X            VALUE 'N'.
015400     88  WS-FIN-LECTURA           VALUE 'Y'.
015500     88  WS-NO-FIN-LECTURA        VALUE 'N'.
015600
015700*    UN SWITCH POR MAESTRO, USADO SOLO DURANTE LA CARGA INICIAL
015800*    (SECCION 1000); NO SE REUTILIZAN EN EL RESTO DEL PROGRAMA.
015900 77  WS-STATUS-FIN-MAT        PIC X            VALUE 'N'.
016000     88  WS-FIN-CARGA-MAT         VALUE 'Y'.
016100 77  WS-STATUS-FIN-PROP       PIC X            VALUE 'N'.
016200     88  WS-FIN-CARGA-PROP        VALUE 'Y'.
016300 77  WS-STATUS-FIN-COEF       PIC X            VALUE 'N'.
016400     88  WS-FIN-CARGA-COEF        VALUE 'Y'.
016500 77  WS-STATUS-FIN-VAL        PIC X            VALUE 'N'.
016600     88  WS-FIN-CARGA-VAL         VALUE 'Y'.
016700
016800*    RESULTADO DE LA TRANSACCION EN CURSO; LO FIJA CADA PARRAFO
016900*    3XXX/4XXX/5XXX Y LO LEE 6000 PARA EL LISTADO.
017000 77  WS-TXN-OK                PIC X            VALUE 'N'.
017100     88  WS-TXN-ACEPTADA          VALUE 'S'.
017200     88  WS-TXN-RECHAZADA         VALUE 'N'.
017300
017400*    CODIGOS DE RECHAZO IMPRESOS EN EL LISTADO (TKT-0198):
017500*    NB=CAMPO OBLIGATORIO EN BLANCO  ND=NOMBRE DUPLICADO
017600*    NE=CLAVE INEXISTENTE            VD=VALOR YA EXISTENTE (CLAVE)
017700*    EX=ACCION/ENTIDAD FUERA DE LAS CLASES VALIDAS
017800 77  WS-RECHAZO-RAZON          PIC X(02)       VALUE SPACES.
017900
018000*----------- CONTADORES DE CORRIDA --------------------------------
018100 77  WS-TXN-LEIDAS-CANT        PIC 9(05)  COMP-3 VALUE ZEROS.
018200 77  WS-TXN-APLIC-ALTA-CANT    PIC 9(05)  COMP-3 VALUE ZEROS.
018300 77  WS-TXN-APLIC-MODI-CANT    PIC 9(05)  COMP-3 VALUE ZEROS.
018400 77  WS-TXN-APLIC-BAJA-CANT    PIC 9(05)  COMP-3 VALUE ZEROS.
018500 77  WS-TXN-RECH-ALTA-CANT     PIC 9(05)  COMP-3 VALUE ZEROS.
018600 77  WS-TXN-RECH-MODI-CANT     PIC 9(05)  COMP-3 VALUE ZEROS.
018700 77  WS-TXN-RECH-BAJA-CANT     PIC 9(05)  COMP-3 VALUE ZEROS.
018800
018900*----------- TABLA DE MATERIALES (BUSQUEDA BINARIA) ---------------
019000 01  WS-TAB-MATERIAL-AREA.
019100     03  WS-TAB-MAT-CANT        PIC 9(03)  COMP VALUE ZEROS.
019200     03  FILLER                 PIC X(02)  VALUE SPACES.
019300     03  WS-TAB-MATERIAL  OCCURS 1 TO 500 TIMES
019400                           DEPENDING ON WS-TAB-MAT-CANT
019500                           ASCENDING KEY IS WS-TAB-MAT-CODE
019600                           INDEXED BY IX-MAT.
019700*         CODIGO DE MATERIAL, CLAVE DE LA TABLA
019800         05  WS-TAB-MAT-CODE        PIC X(08).
019900*         DESCRIPCION DEL MATERIAL
020000         05  WS-TAB-MAT-NAME        PIC X(30).
020100*         TIPO/FAMILIA DEL MATERIAL (TERMOPLASTICO, ETC.)
020200         05  WS-TAB-MAT-TYPE        PIC X(20).
020300*         DENSIDAD DEL MATERIAL FUNDIDO
020400         05  WS-TAB-MAT-DENSITY     PIC S9(05)V9(02) COMP-3.
020500*         CALOR ESPECIFICO DEL MATERIAL
020600         05  WS-TAB-MAT-HEAT-CAP    PIC S9(05)V9(02) COMP-3.
020700*         TEMPERATURA DE TRANSICION VITREA
020800         05  WS-TAB-MAT-GLASS-TMP   PIC S9(04)V9(02) COMP-3.
020900*         TEMPERATURA DE FUSION DEL MATERIAL
021000         05  WS-TAB-MAT-MELT-TMP    PIC S9(04)V9(02) COMP-3.
021100*         VISCOSIDAD DE REFERENCIA DEL MODELO WLF
021200         05  WS-TAB-MAT-MU0         PIC S9(09)V9(04) COMP-3.
021300*         CONSTANTES WLF C1/C2 REFERIDAS A LA TEMP. DE COLADA
021400         05  WS-TAB-MAT-C1G         PIC S9(04)V9(04) COMP-3.
021500         05  WS-TAB-MAT-C2G         PIC S9(04)V9(02) COMP-3.
021600*         TEMPERATURA DE COLADA DE REFERENCIA DEL MODELO WLF
021700         05  WS-TAB-MAT-TR          PIC S9(04)V9(02) COMP-3.
021800*         INDICE DE FLUJO (LEY DE POTENCIA) DEL MATERIAL
021900         05  WS-TAB-MAT-FLOW-IDX    PIC S9(01)V9(06) COMP-3.
022000*         COEFICIENTE DE TRANSFERENCIA DE CALOR DEL MATERIAL
022100         05  WS-TAB-MAT-HEAT-TRN    PIC S9(05)V9(02) COMP-3.
022200
022300 77  WS-TAB-MAT-POS-INS         PIC 9(03)  COMP   VALUE ZEROS.
022400 77  WS-TAB-MAT-POS-BAJA        PIC 9(03)  COMP   VALUE ZEROS.
022500 77  WS-MATERIAL-SITUACION      PIC X            VALUE 'N'.
022600     88  WS-MATERIAL-ENCONTRADO     VALUE 'S'.
022700     88  WS-MATERIAL-NO-ENCONTRADO  VALUE 'N'.
022800 77  WS-NOMBRE-MAT-SITUACION    PIC X            VALUE 'N'.
022900     88  WS-NOMBRE-MAT-DUPLICADO    VALUE 'S'.
023000     88  WS-NOMBRE-MAT-LIBRE        VALUE 'N'.
023100
023200*    REDEFINE DE DEPURACION - VOLCADO DE CLAVE Y NOMBRE
023300 01  WS-TAB-MATERIAL-DUMP REDEFINES WS-TAB-MATERIAL-AREA.
023400     03  FILLER                 PIC X(03).
023500     03  WS-TAB-MAT-DUMP-CLAVE   PIC X(08).
023600     03  WS-TAB-MAT-DUMP-NOMBRE  PIC X(30).
023700     03  FILLER                 PIC X(15950).
023800
023900*----------- TABLA DE CATALOGO DE PROPIEDADES ----------------------
024000 01  WS-TAB-CATPROP-AREA.
024100     03  WS-TAB-PROP-CANT       PIC 9(03)  COMP VALUE ZEROS.
024200     03  FILLER                 PIC X(02)  VALUE SPACES.
024300     03  WS-TAB-CATPROP  OCCURS 1 TO 200 TIMES
024400                          DEPENDING ON WS-TAB-PROP-CANT
024500                          ASCENDING KEY IS WS-TAB-PROP-CODE
024600                          INDEXED BY IX-PROP.
024700*         CODIGO DE LA PROPIEDAD, CLAVE DE LA TABLA
024800         05  WS-TAB-PROP-CODE       PIC X(08).
024900*         DESCRIPCION DE LA PROPIEDAD
025000         05  WS-TAB-PROP-NAME       PIC X(30).
025100*         UNIDAD DE MEDIDA DE LA PROPIEDAD
025200         05  WS-TAB-PROP-UNIT       PIC X(20).
025300
025400 77  WS-TAB-PROP-POS-INS        PIC 9(03)  COMP   VALUE ZEROS.
025500 77  WS-TAB-PROP-POS-BAJA       PIC 9(03)  COMP   VALUE ZEROS.
025600 77  WS-PROP-SITUACION          PIC X            VALUE 'N'.
025700     88  WS-PROP-ENCONTRADO         VALUE 'S'.
025800     88  WS-PROP-NO-ENCONTRADO      VALUE 'N'.
025900 77  WS-NOMBRE-PROP-SITUACION   PIC X            VALUE 'N'.
026000     88  WS-NOMBRE-PROP-DUPLICADO   VALUE 'S'.
026100     88  WS-NOMBRE-PROP-LIBRE       VALUE 'N'.
026200
026300*----------- TABLA DE CATALOGO DE COEFICIENTES ----------------------
026400 01  WS-TAB-CATCOEF-AREA.
026500     03  WS-TAB-COEF-CANT       PIC 9(03)  COMP VALUE ZEROS.
026600     03  FILLER                 PIC X(02)  VALUE SPACES.
026700     03  WS-TAB-CATCOEF  OCCURS 1 TO 200 TIMES
026800                          DEPENDING ON WS-TAB-COEF-CANT
026900                          ASCENDING KEY IS WS-TAB-COEF-CODE
027000                          INDEXED BY IX-COEF.
027100*         CODIGO DEL COEFICIENTE, CLAVE DE LA TABLA
027200         05  WS-TAB-COEF-CODE       PIC X(08).
027300*         DESCRIPCION DEL COEFICIENTE
027400         05  WS-TAB-COEF-NAME       PIC X(30).
027500*         UNIDAD DE MEDIDA DEL COEFICIENTE
027600         05  WS-TAB-COEF-UNIT       PIC X(20).
027700
027800 77  WS-TAB-COEF-POS-INS        PIC 9(03)  COMP   VALUE ZEROS.
027900 77  WS-TAB-COEF-POS-BAJA       PIC 9(03)  COMP   VALUE ZEROS.
028000 77  WS-COEF-SITUACION          PIC X            VALUE 'N'.
028100     88  WS-COEF-ENCONTRADO         VALUE 'S'.
028200     88  WS-COEF-NO-ENCONTRADO      VALUE 'N'.
028300 77  WS-NOMBRE-COEF-SITUACION   PIC X            VALUE 'N'.
028400     88  WS-NOMBRE-COEF-DUPLICADO   VALUE 'S'.
028500     88  WS-NOMBRE-COEF-LIBRE       VALUE 'N'.
028600
028700*    REDEFINE DE DEPURACION - VOLCADO CONJUNTO DE AMBOS CATALOGOS
028800 01  WS-TAB-CATALOGOS-DUMP REDEFINES WS-TAB-CATPROP-AREA.
028900     03  FILLER                  PIC X(03).
029000     03  WS-TAB-PROP-DUMP-CLAVE   PIC X(08).
029100     03  FILLER                  PIC X(11589).
029200
029300*----------- TABLA DE VALORES DE MATERIAL ----------------------------
029400 01  WS-TAB-MATVAL-AREA.
029500     03  WS-TAB-VAL-CANT        PIC 9(05)  COMP VALUE ZEROS.
029600     03  FILLER                 PIC X(02)  VALUE SPACES.
029700     03  WS-TAB-MATVAL  OCCURS 1 TO 2000 TIMES
029800                         DEPENDING ON WS-TAB-VAL-CANT
029900                         ASCENDING KEY IS WS-TAB-VAL-CLAVE
030000                         INDEXED BY IX-VAL.
030100*         CLAVE COMPUESTA: MATERIAL + PROPIEDAD/COEFICIENTE +
030200*         INDICADOR DE TIPO ('P' O 'C'), EN ESE ORDEN DE
030300*         CLASIFICACION PARA QUE SEARCH ALL FUNCIONE
030400         05  WS-TAB-VAL-CLAVE.
030500             07  WS-TAB-VAL-MAT      PIC X(08).
030600             07  WS-TAB-VAL-REL      PIC X(08).
030700             07  WS-TAB-VAL-KIND     PIC X(01).
030800*         VALOR NUMERICO DE LA PROPIEDAD O COEFICIENTE
030900         05  WS-TAB-VAL-NUM         PIC S9(09)V9(04) COMP-3.
031000
031100 77  WS-TAB-VAL-POS-INS         PIC 9(05)  COMP   VALUE ZEROS.
031200 77  WS-TAB-VAL-POS-BAJA        PIC 9(05)  COMP   VALUE ZEROS.
031300 77  WS-VALOR-SITUACION         PIC X            VALUE 'N'.
031400     88  WS-VALOR-ENCONTRADO        VALUE 'S'.
031500     88  WS-VALOR-NO-ENCONTRADO     VALUE 'N'.
031600
031700 01  WS-TXN-VAL-CLAVE-NUEVA.
031800     03  WS-TXN-VAL-MAT             PIC X(08).
031900     03  WS-TXN-VAL-REL             PIC X(08).
032000     03  WS-TXN-VAL-KIND            PIC X(01).
032100     03  FILLER                     PIC X(02)  VALUE SPACES.
032200
032300 77  WS-CASCADA-KIND             PIC X(01)      VALUE SPACE.
032400 77  WC-IDX-VAL                  PIC 9(05) COMP VALUE ZEROS.
032500
032600*    REDEFINE DE DEPURACION - VOLCADO DE CLAVE COMPUESTA DE VALOR
032700 01  WS-TAB-MATVAL-DUMP REDEFINES WS-TAB-MATVAL-AREA.
032800     03  FILLER                   PIC X(05).
032900     03  WS-TAB-VAL-DUMP-CLAVE     PIC X(17).
033000     03  FILLER                   PIC X(33978).
033100
033200*----------- LISTADO DE NOVEDADES -------------------------------------
033300*    WS-CUENTA-LINEA SE COMPARA CONTRA WS-LINEA-FIJA EN 6000
033400*    PARA DECIDIR EL SALTO DE PAGINA; WS-CUENTA-PAGINA ALIMENTA
033500*    EL FOLIO DE IMP-TIT-PAGINA.
033600 77  WS-CUENTA-LINEA            PIC 9(02)  COMP   VALUE ZEROS.
033700 77  WS-CUENTA-PAGINA           PIC 9(03)  COMP   VALUE ZEROS.
033800 77  WS-LINEA-FIJA              PIC 9(02)  COMP   VALUE 60.
033900
034000*    ENCABEZADO DE PAGINA, EMITIDO POR 6010 EN EL PRIMER
034100*    RENGLON DE CADA HOJA.
034200 01  IMP-TITULO-MANT.
034300     03  FILLER               PIC X(28)
034400                          VALUE 'LISTADO DE MANTENIMIENTO'.
034500     03  FILLER               PIC X(14) VALUE SPACES.
034600     03  FILLER               PIC X(06) VALUE 'PAG: '.
034700     03  IMP-TIT-PAGINA       PIC ZZ9.
034800     03  FILLER               PIC X(81) VALUE SPACES.
034900
035000*    TITULOS DE COLUMNA DEL RENGLON DE DETALLE (IMP-RENGLON).
035100 01  IMP-CABECERA-MANT.
035200     03  FILLER               PIC X(02) VALUE SPACES.
035300     03  FILLER               PIC X(03) VALUE 'AC '.
035400     03  FILLER               PIC X(03) VALUE 'EN '.
035500     03  FILLER               PIC X(10) VALUE 'CLAVE     '.
035600     03  FILLER               PIC X(10) VALUE 'RELACION  '.
035700     03  FILLER               PIC X(10) VALUE 'RESULTADO '.
035800     03  FILLER               PIC X(06) VALUE 'RAZ   '.
035900     03  FILLER               PIC X(88) VALUE SPACES.
036000
036100*    UN RENGLON POR TRANSACCION LEIDA; IMP-REN-RELAC QUEDA EN
036200*    BLANCO SALVO PARA ENTIDAD VALOR (LO LLENA 5050).
036300 01  IMP-RENGLON.
036400     03  FILLER               PIC X(02) VALUE SPACES.
036500*    A=ALTA, U=MODIFICACION, D=BAJA (COPIA DE TXN-ACTION).
036600     03  IMP-REN-ACCION       PIC X(01).
036700     03  FILLER               PIC X(02) VALUE SPACES.
036800*    M/P/C/V/W (COPIA DE TXN-ENTITY).
036900     03  IMP-REN-ENTIDAD      PIC X(01).
037000     03  FILLER               PIC X(02) VALUE SPACES.
037100     03  IMP-REN-CLAVE        PIC X(08).
037200     03  FILLER               PIC X(02) VALUE SPACES.
037300     03  IMP-REN-RELAC        PIC X(08).
037400     03  FILLER               PIC X(02) VALUE SPACES.
037500     03  IMP-REN-RESULT       PIC X(09).
037600     03  FILLER               PIC X(01) VALUE SPACES.
037700     03  IMP-REN-RAZON        PIC X(02).
037800     03  FILLER               PIC X(92) VALUE SPACES.
037900
038000*    PIE DE PAGINA 1 DE 4: TOTAL DE NOVEDADES LEIDAS DE MNTTXN.
038100 01  IMP-PIE-MANT-1.
038200     03  FILLER               PIC X(18) VALUE 'NOVEDADES LEIDAS  '.
038300     03  IMP-PIE-LEIDAS       PIC ZZZZ9.
038400     03  FILLER               PIC X(108) VALUE SPACES.
038500
038600*    PIE 2 DE 4: ALTAS APLICADAS VS. RECHAZADAS.
038700 01  IMP-PIE-MANT-2.
038800     03  FILLER               PIC X(07) VALUE 'ALTAS  '.
038900     03  FILLER               PIC X(08) VALUE 'APLIC: '.
039000     03  IMP-PIE-ALTA-APL     PIC ZZZZ9.
039100     03  FILLER               PIC X(04) VALUE SPACES.
039200     03  FILLER               PIC X(08) VALUE 'RECHAZ: '.
039300     03  IMP-PIE-ALTA-RCH     PIC ZZZZ9.
039400     03  FILLER               PIC X(94) VALUE SPACES.
039500
039600*    PIE 3 DE 4: MODIFICACIONES APLICADAS VS. RECHAZADAS.
039700 01  IMP-PIE-MANT-3.
039800     03  FILLER               PIC X(07) VALUE 'MODIF  '.
039900     03  FILLER               PIC X(08) VALUE 'APLIC: '.
040000     03  IMP-PIE-MODI-APL     PIC ZZZZ9.
040100     03  FILLER               PIC X(04) VALUE SPACES.
040200     03  FILLER               PIC X(08) VALUE 'RECHAZ: '.
040300     03  IMP-PIE-MODI-RCH     PIC ZZZZ9.
040400     03  FILLER               PIC X(94) VALUE SPACES.
040500
040600*    PIE 4 DE 4, EL ULTIMO EMITIDO: BAJAS APLICADAS VS. RECHAZADAS.
040700 01  IMP-PIE-MANT-4.
040800     03  FILLER               PIC X(07) VALUE 'BAJAS  '.
040900     03  FILLER               PIC X(08) VALUE 'APLIC: '.
041000     03  IMP-PIE-BAJA-APL     PIC ZZZZ9.
041100     03  FILLER               PIC X(04) VALUE SPACES.
041200     03  FILLER               PIC X(08) VALUE 'RECHAZ: '.
041300     03  IMP-PIE-BAJA-RCH     PIC ZZZZ9.
041400     03  FILLER               PIC X(94) VALUE SPACES.
041500
041600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
041700 PROCEDURE DIVISION.
041800
041900*================================================================
042000*    RUTINA DE CONDUCCION UNICA DEL MANTENEDOR.
042100*    LAS CUATRO TABLAS MAESTRAS (MATERIAL, CATALOGO DE
042200*    PROPIEDADES, CATALOGO DE COEFICIENTES Y VALORES) SE CARGAN
042300*    UNA SOLA VEZ EN MEMORIA; CADA TRANSACCION DE NOVEDAD SE
042400*    APLICA SOBRE LAS TABLAS Y SOLO AL FINAL DE LA CORRIDA SE
042500*    REGRABAN LOS CUATRO ARCHIVOS MAESTROS EN SU NUEVA VERSION.
042600*    TKT-0301 (E.RAMIREZ) - ESQUEMA "CARGAR-PROCESAR-REGRABAR".
042700*================================================================
042800 MAIN-PROGRAM-I.
042900
043000     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
043100
043200*         PROCESA TRANSACCIONES HASTA FIN DE ARCHIVO MNTTXN
043300     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
043400         UNTIL WS-FIN-LECTURA
043500
043600*         SOLO SE REGRABA SI LA CARGA INICIAL FUE CORRECTA
043700     PERFORM 8000-REGRABA-ARCHIVOS-I THRU 8000-REGRABA-ARCHIVOS-F
043800     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
043900
044000 MAIN-PROGRAM-F. GOBACK.
044100
044200
044300*================================================================
044400*    CARGA INICIAL DE LAS CUATRO TABLAS MAESTRAS EN MEMORIA.
044500*    SI CUALQUIERA DE LOS SEIS ARCHIVOS NO ABRE, SE CORTA LA
044600*    CORRIDA CON RETURN-CODE 16 SIN TOCAR LOS MAESTROS; SI TODO
044700*    ABRE BIEN SE CARGAN LAS TABLAS, SE CIERRAN LOS MAESTROS DE
044800*    ENTRADA (SE REABREN EN SALIDA RECIEN EN 8000) Y SE LEE LA
044900*    PRIMERA TRANSACCION DE NOVEDAD.
045000*================================================================
045100 1000-INICIO-I.
045200
045300*     LOS CUATRO MAESTROS Y LA NOVEDAD ABREN EN ENTRADA; EL
045400*     LISTADO ABRE EN SALIDA DESDE EL COMIENZO DE LA CORRIDA
045500     OPEN INPUT  MATMAES
045600     OPEN INPUT  CATPROP
045700     OPEN INPUT  CATCOEF
045800     OPEN INPUT  MATVAL
045900     OPEN INPUT  MNTTXN
046000     OPEN OUTPUT MNTLOG
046100
046200*     CUALQUIER STATUS DISTINTO DE '00' ABORTA EL MANTENEDOR
046300     IF FS-MATMAES NOT = '00' OR FS-CATPROP NOT = '00'
046400        OR FS-CATCOEF NOT = '00' OR FS-MATVAL NOT = '00'
046500        OR FS-MNTTXN NOT = '00' OR FS-MNTLOG NOT = '00'
046600        DISPLAY 'PGMMANTM - ERROR EN APERTURA DE ARCHIVOS'
046700        SET WS-FIN-LECTURA TO TRUE
046800        MOVE 16 TO RETURN-CODE
046900     ELSE
047000*        VUELCA LOS CUATRO MAESTROS A SUS TABLAS DE W-S
047100        PERFORM 1100-CARGA-MATERIALES-I THRU 1100-CARGA-MATERIALES-F
047200        PERFORM 1200-CARGA-CATPROP-I    THRU 1200-CARGA-CATPROP-F
047300        PERFORM 1300-CARGA-CATCOEF-I    THRU 1300-CARGA-CATCOEF-F
047400        PERFORM 1400-CARGA-MATVAL-I     THRU 1400-CARGA-MATVAL-F
047500*        LOS CUATRO MAESTROS SE CIERRAN EN SEGUIDA: YA ESTAN EN TABLA
047600        CLOSE MATMAES
047700        CLOSE CATPROP
047800        CLOSE CATCOEF
047900        CLOSE MATVAL
048000*        PRIMERA LECTURA DE LA NOVEDAD; EL RESTO LAS HACE 2000-PROCESO-I
048100        PERFORM 2100-LEE-TRANSACCION-I  THRU 2100-LEE-TRANSACCION-F
048200     END-IF.
048300
048400 1000-INICIO-F. EXIT.
048500
048600*--------------------------------------------------------------
048700*    MATMAES SE LEE EN ORDEN DE CLAVE ASCENDENTE (TKT-0111),
048800*    POR LO QUE BASTA IR AGREGANDO CADA REGISTRO AL FINAL DE
048900*    WS-TAB-MATERIAL-AREA; NO HACE FALTA ORDENAR NI BUSCAR
049000*    POSICION DE INSERCION EN ESTA CARGA INICIAL.
049100 1100-CARGA-MATERIALES-I.
049200
049300     PERFORM 1150-LEE-MATERIAL-I THRU 1150-LEE-MATERIAL-F
049400         UNTIL WS-FIN-CARGA-MAT.
049500
049600 1100-CARGA-MATERIALES-F. EXIT.
049700
049800*    UN READ POR VUELTA; EL FIN DE ARCHIVO SE SENALA VIA EL
049900*    SWITCH WS-FIN-CARGA-MAT, NUNCA POR GO TO DIRECTO.
050000 1150-LEE-MATERIAL-I.
050100
050200     READ MATMAES INTO WS-REG-MATMAS
050300*     NO EXISTE MOVE CORRESPONDING PORQUE LOS PREFIJOS MAT- Y
050400*     WS-TAB-MAT- DIFIEREN; SE MUEVE CAMPO A CAMPO A PROPOSITO
050500     EVALUATE FS-MATMAES
050600         WHEN '00'
050700             ADD 1 TO WS-TAB-MAT-CANT
050800*             IDENTIFICACION Y CLASIFICACION
050900             MOVE MAT-CODE     TO WS-TAB-MAT-CODE(WS-TAB-MAT-CANT)
051000             MOVE MAT-NAME     TO WS-TAB-MAT-NAME(WS-TAB-MAT-CANT)
051100             MOVE MAT-TYPE     TO WS-TAB-MAT-TYPE(WS-TAB-MAT-CANT)
051200*             PROPIEDADES FISICAS DEL MATERIAL (U1)
051300             MOVE MAT-DENSITY  TO WS-TAB-MAT-DENSITY(WS-TAB-MAT-CANT)
051400             MOVE MAT-HEAT-CAPACITY
051500                               TO WS-TAB-MAT-HEAT-CAP(WS-TAB-MAT-CANT)
051600             MOVE MAT-GLASS-TEMP
051700                               TO WS-TAB-MAT-GLASS-TMP(WS-TAB-MAT-CANT)
051800             MOVE MAT-MELTING-TEMP
051900                               TO WS-TAB-MAT-MELT-TMP(WS-TAB-MAT-CANT)
052000*         VISCOSIDAD DE REFERENCIA Y CONSTANTES WLF DEL MATERIAL
052100             MOVE MAT-MU0      TO WS-TAB-MAT-MU0(WS-TAB-MAT-CANT)
052200             MOVE MAT-VLF-C1G  TO WS-TAB-MAT-C1G(WS-TAB-MAT-CANT)
052300             MOVE MAT-VLF-C2G  TO WS-TAB-MAT-C2G(WS-TAB-MAT-CANT)
052400             MOVE MAT-CASTING-TEMP
052500                               TO WS-TAB-MAT-TR(WS-TAB-MAT-CANT)
052600             MOVE MAT-FLOW-INDEX
052700                               TO WS-TAB-MAT-FLOW-IDX(WS-TAB-MAT-CANT)
052800             MOVE MAT-HEAT-TRANSFER
052900                               TO WS-TAB-MAT-HEAT-TRN(WS-TAB-MAT-CANT)
053000*         '10' = FIN DE ARCHIVO, CONDICION NORMAL DE SALIDA
053100         WHEN '10'
053200             SET WS-FIN-CARGA-MAT TO TRUE
053300*         CUALQUIER OTRO STATUS ES ANOMALO; SE AVISA Y SE
053400*         DA POR TERMINADA LA CARGA DE ESTA TABLA
053500         WHEN OTHER
053600             DISPLAY 'PGMMANTM - ERROR DE LECTURA EN MATMAES '
053700                     FS-MATMAES
053800             SET WS-FIN-CARGA-MAT TO TRUE
053900     END-EVALUATE.
054000
054100 1150-LEE-MATERIAL-F. EXIT.
054200
054300*--------------------------------------------------------------
054400*    CATALOGO DE PROPIEDADES (MISMO ESQUEMA DE CARGA QUE 1100,
054500*    ORDEN ASCENDENTE DE CLAVE, SIN BUSQUEDA DE POSICION).
054600 1200-CARGA-CATPROP-I.
054700
054800     PERFORM 1250-LEE-CATPROP-I THRU 1250-LEE-CATPROP-F
054900         UNTIL WS-FIN-CARGA-PROP.
055000
055100 1200-CARGA-CATPROP-F. EXIT.
055200
055300*    PARRAFO GEMELO DE 1150, SOBRE WS-TAB-CATPROP-AREA.
055400 1250-LEE-CATPROP-I.
055500
055600     READ CATPROP INTO WS-REG-CATLOG
055700*     LAYOUT GENERICO DE CATALOGO (COPY WKCATLOG); EL MISMO
055800*     REGISTRO SIRVE PARA PROPIEDADES Y PARA COEFICIENTES
055900     EVALUATE FS-CATPROP
056000         WHEN '00'
056100             ADD 1 TO WS-TAB-PROP-CANT
056200             MOVE CAT-CODE    TO WS-TAB-PROP-CODE(WS-TAB-PROP-CANT)
056300             MOVE CAT-NAME    TO WS-TAB-PROP-NAME(WS-TAB-PROP-CANT)
056400             MOVE CAT-UNIT-MEASURE
056500                              TO WS-TAB-PROP-UNIT(WS-TAB-PROP-CANT)
056600*         '10' = FIN DE ARCHIVO, CONDICION NORMAL DE SALIDA
056700         WHEN '10'
056800             SET WS-FIN-CARGA-PROP TO TRUE
056900*         CUALQUIER OTRO STATUS ES ANOMALO; SE AVISA Y SE
057000*         DA POR TERMINADA LA CARGA DE ESTA TABLA
057100         WHEN OTHER
057200             DISPLAY 'PGMMANTM - ERROR DE LECTURA EN CATPROP '
057300                     FS-CATPROP
057400             SET WS-FIN-CARGA-PROP TO TRUE
057500     END-EVALUATE.
057600
057700 1250-LEE-CATPROP-F. EXIT.
057800
057900*--------------------------------------------------------------
058000*    CATALOGO DE COEFICIENTES DE TRANSFERENCIA (MISMO ESQUEMA
058100*    DE CARGA QUE 1200; DIFERENTE ARCHIVO, MISMO COPY WKCATLOG).
058200 1300-CARGA-CATCOEF-I.
058300
058400     PERFORM 1350-LEE-CATCOEF-I THRU 1350-LEE-CATCOEF-F
058500         UNTIL WS-FIN-CARGA-COEF.
058600
058700 1300-CARGA-CATCOEF-F. EXIT.
058800
058900*    PARRAFO GEMELO DE 1250, SOBRE WS-TAB-CATCOEF-AREA.
059000 1350-LEE-CATCOEF-I.
059100
059200     READ CATCOEF INTO WS-REG-CATLOG
059300     EVALUATE FS-CATCOEF
059400         WHEN '00'
059500             ADD 1 TO WS-TAB-COEF-CANT
059600             MOVE CAT-CODE    TO WS-TAB-COEF-CODE(WS-TAB-COEF-CANT)
059700             MOVE CAT-NAME    TO WS-TAB-COEF-NAME(WS-TAB-COEF-CANT)
059800             MOVE CAT-UNIT-MEASURE
059900                              TO WS-TAB-COEF-UNIT(WS-TAB-COEF-CANT)
060000*         '10' = FIN DE ARCHIVO, CONDICION NORMAL DE SALIDA
060100         WHEN '10'
060200             SET WS-FIN-CARGA-COEF TO TRUE
060300*         CUALQUIER OTRO STATUS ES ANOMALO; SE AVISA Y SE
060400*         DA POR TERMINADA LA CARGA DE ESTA TABLA
060500         WHEN OTHER
060600             DISPLAY 'PGMMANTM - ERROR DE LECTURA EN CATCOEF '
060700                     FS-CATCOEF
060800             SET WS-FIN-CARGA-COEF TO TRUE
060900     END-EVALUATE.
061000
061100 1350-LEE-CATCOEF-F. EXIT.
061200
061300*--------------------------------------------------------------
061400*    VALORES: CADA REGISTRO VINCULA UN MATERIAL CON UNA
061500*    PROPIEDAD O UN COEFICIENTE (VAL-KIND DISTINGUE CUAL) Y
061600*    TRAE EL VALOR NUMERICO. ES LA UNICA DE LAS CUATRO TABLAS
061700*    QUE PARTICIPA EN EL BORRADO EN CASCADA (VER 5950/5970).
061800 1400-CARGA-MATVAL-I.
061900
062000     PERFORM 1450-LEE-MATVAL-I THRU 1450-LEE-MATVAL-F
062100         UNTIL WS-FIN-CARGA-VAL.
062200
062300 1400-CARGA-MATVAL-F. EXIT.
062400
062500*    A DIFERENCIA DE 1150/1250, AQUI NO HAY ORDENAMIENTO POR
062600*    CLAVE PROPIA: EL ARCHIVO MATVAL SE CARGA EN EL ORDEN FISICO
062700*    EN QUE FUE GRABADO POR LA CORRIDA ANTERIOR.
062800 1450-LEE-MATVAL-I.
062900
063000     READ MATVAL INTO WS-REG-MATVAL
063100     EVALUATE FS-MATVAL
063200         WHEN '00'
063300             ADD 1 TO WS-TAB-VAL-CANT
063400             MOVE VAL-MATERIAL-COD TO WS-TAB-VAL-MAT(WS-TAB-VAL-CANT)
063500             MOVE VAL-RELATED-COD  TO WS-TAB-VAL-REL(WS-TAB-VAL-CANT)
063600             MOVE VAL-KIND         TO WS-TAB-VAL-KIND(WS-TAB-VAL-CANT)
063700             MOVE VAL-NUMERIC-VAL  TO WS-TAB-VAL-NUM(WS-TAB-VAL-CANT)
063800*         '10' = FIN DE ARCHIVO, CONDICION NORMAL DE SALIDA
063900         WHEN '10'
064000             SET WS-FIN-CARGA-VAL TO TRUE
064100*         CUALQUIER OTRO STATUS ES ANOMALO; SE AVISA Y SE
064200*         DA POR TERMINADA LA CARGA DE ESTA TABLA
064300         WHEN OTHER
064400             DISPLAY 'PGMMANTM - ERROR DE LECTURA EN MATVAL '
064500                     FS-MATVAL
064600             SET WS-FIN-CARGA-VAL TO TRUE
064700     END-EVALUATE.
064800
064900 1450-LEE-MATVAL-F. EXIT.
065000
065100
065200*================================================================
065300*    PROCESO DE UNA TRANSACCION DE NOVEDAD.
065400*    DESPACHA POR ENTIDAD (M/P/C Y CUALQUIER OTRO VALOR VALIDO
065500*    DE TXN-ENTITY SE TOMA COMO VALOR 'V') HACIA EL PARRAFO DE
065600*    MANTENIMIENTO CORRESPONDIENTE; EL RENGLON DEL LISTADO SE
065700*    IMPRIME SIEMPRE, ACEPTADA O RECHAZADA LA TRANSACCION.
065800*================================================================
065900 2000-PROCESO-I.
066000
066100*    LIMPIA EL RENGLON DE IMPRESION ANTES DE ARMARLO DE NUEVO
066200     ADD 1 TO WS-TXN-LEIDAS-CANT
066300     MOVE SPACES TO WS-RECHAZO-RAZON
066400     MOVE SPACES TO IMP-REN-RELAC
066500
066600*     VALIDACION DE CLASE: EL CODIGO DE ACCION Y DE ENTIDAD
066700*     DEBEN PERTENECER A SUS RESPECTIVAS LISTAS 88 DE VALORES
066800     IF TXN-ACTION IS NOT WS-CLASE-ACCION
066900        OR TXN-ENTITY IS NOT WS-CLASE-ENTIDAD
067000        SET WS-TXN-RECHAZADA TO TRUE
067100        MOVE 'EX' TO WS-RECHAZO-RAZON
067200     ELSE
067300*         CUALQUIER ENTIDAD QUE NO SEA M/P/C SE TOMA COMO VALOR
067400        EVALUATE TXN-ENTITY
067500*                MAESTRO DE MATERIALES
067600            WHEN 'M'
067700                PERFORM 3000-PROCESA-MATERIAL-I
067800                    THRU 3000-PROCESA-MATERIAL-F
067900*                CATALOGO DE PROPIEDADES
068000            WHEN 'P'
068100                PERFORM 4000-PROCESA-CATPROP-I
068200                    THRU 4000-PROCESA-CATPROP-F
068300*                CATALOGO DE COEFICIENTES
068400            WHEN 'C'
068500                PERFORM 4500-PROCESA-CATCOEF-I
068600                    THRU 4500-PROCESA-CATCOEF-F
068700*                VALOR DE PROPIEDAD O DE COEFICIENTE ('V'/'W')
068800            WHEN OTHER
068900                PERFORM 5000-PROCESA-VALOR-I
069000                    THRU 5000-PROCESA-VALOR-F
069100        END-EVALUATE
069200     END-IF
069300
069400*     EL RENGLON DEL LISTADO SALE SIEMPRE, ACEPTADA O RECHAZADA
069500     PERFORM 6000-IMPRIME-RENGLON-I THRU 6000-IMPRIME-RENGLON-F
069600     PERFORM 2100-LEE-TRANSACCION-I THRU 2100-LEE-TRANSACCION-F.
069700
069800 2000-PROCESO-F. EXIT.
069900
070000*--------------------------------------------------------------
070100 2100-LEE-TRANSACCION-I.
070200
070300*    STATUS '10' ES FIN NORMAL DE ARCHIVO; CUALQUIER OTRO
070400*    DISTINTO DE '00' SE AVISA PERO NO ABORTA LA CORRIDA
070500     READ MNTTXN INTO WS-REG-MNTTXN
070600     EVALUATE FS-MNTTXN
070700         WHEN '00'
070800             CONTINUE
070900*         '10' = FIN DE ARCHIVO, CONDICION NORMAL DE SALIDA
071000         WHEN '10'
071100             SET WS-FIN-LECTURA TO TRUE
071200*         CUALQUIER OTRO STATUS ES ANOMALO; SE AVISA Y SE
071300*         DA POR TERMINADA LA CARGA DE ESTA TABLA
071400         WHEN OTHER
071500             DISPLAY 'PGMMANTM - ERROR DE LECTURA EN MNTTXN '
071600                     FS-MNTTXN
071700             SET WS-FIN-LECTURA TO TRUE
071800     END-EVALUATE.
071900
072000 2100-LEE-TRANSACCION-F. EXIT.
072100
072200
072300*================================================================
072400*    MANTENIMIENTO DEL MAESTRO DE MATERIALES (ENTIDAD M).
072500*    LAS ALTAS/MODIFICACIONES/BAJAS SE APLICAN SOBRE LA TABLA
072600*    WS-TAB-MATERIAL-AREA, QUE SE MANTIENE ORDENADA POR CODIGO
072700*    EN TODO MOMENTO PARA QUE 2250/3900 SIGAN PUDIENDO USAR
072800*    SEARCH ALL. LOS MISMOS TRES VERBOS SE REPITEN, CON EL
072900*    MISMO PATRON, PARA CATPROP (4000), CATCOEF (4500) Y
073000*    VALOR (5000).
073100*================================================================
073200 3000-PROCESA-MATERIAL-I.
073300
073400*    DESPACHO POR VERBO: ALTA/MODIFICACION/BAJA
073500     EVALUATE TXN-ACTION
073600         WHEN 'A' PERFORM 3100-ALTA-MATERIAL-I  THRU 3100-ALTA-MATERIAL-F
073700         WHEN 'U' PERFORM 3200-MODIF-MATERIAL-I THRU 3200-MODIF-MATERIAL-F
073800         WHEN 'D' PERFORM 3300-BAJA-MATERIAL-I  THRU 3300-BAJA-MATERIAL-F
073900     END-EVALUATE.
074000
074100 3000-PROCESA-MATERIAL-F. EXIT.
074200
074300*--------------------------------------------------------------
074400*    ALTA DE MATERIAL: SE RECHAZA SI FALTAN NOMBRE O TIPO, O SI
074500*    YA EXISTE UN MATERIAL CON EL MISMO NOMBRE (TXN-ENTITY-COD
074600*    ES ASIGNADO POR ESTE MISMO PARRAFO, NO POR LA TRANSACCION,
074700*    POR LO QUE NO SE VALIDA CODIGO DUPLICADO AQUI).
074800 3100-ALTA-MATERIAL-I.
074900
075000*    SE ASUME ACEPTADA DE ENTRADA; SE REVISA A CONTINUACION
075100     SET WS-TXN-ACEPTADA TO TRUE
075200
075300*    PASO 1: NOMBRE Y TIPO SON OBLIGATORIOS EN EL ALTA
075400     IF TXN-NAME-TEXT = SPACES OR TXN-EXTRA-TEXT = SPACES
075500        SET WS-TXN-RECHAZADA TO TRUE
075600        MOVE 'NB' TO WS-RECHAZO-RAZON
075700     ELSE
075800*        PASO 2: EL NOMBRE NO PUEDE DUPLICAR OTRO MATERIAL
075900        PERFORM 3950-BUSCA-MATERIAL-POR-NOMBRE-I
076000            THRU 3950-BUSCA-MATERIAL-POR-NOMBRE-F
076100        IF WS-NOMBRE-MAT-DUPLICADO
076200           SET WS-TXN-RECHAZADA TO TRUE
076300           MOVE 'ND' TO WS-RECHAZO-RAZON
076400        END-IF
076500     END-IF
076600
076700*     SE UBICA EL PUNTO DE INSERCION QUE MANTIENE EL ORDEN,
076800*     SE ABRE EL HUECO DESPLAZANDO HACIA ARRIBA (3120) Y RECIEN
076900*     AHI SE GRABA EL NUEVO RENGLON; EL RESTO DE LOS CAMPOS
077000*     NUMERICOS NACE EN CERO Y SE COMPLETA CON MODIFICACIONES
077100     IF WS-TXN-ACEPTADA
077200        PERFORM 3110-UBICA-INSERCION-MAT-I
077300            THRU 3110-UBICA-INSERCION-MAT-F
077400        ADD 1 TO WS-TAB-MAT-CANT
077500        PERFORM 3120-DESPLAZA-ALTA-MAT-I
077600            THRU 3120-DESPLAZA-ALTA-MAT-F
077700            VARYING IX-MAT FROM WS-TAB-MAT-CANT BY -1
077800            UNTIL IX-MAT <= WS-TAB-MAT-POS-INS
077900*        PASO 3: GRABA EL RENGLON NUEVO EN EL HUECO ABIERTO
078000        MOVE TXN-ENTITY-COD TO WS-TAB-MAT-CODE(WS-TAB-MAT-POS-INS)
078100        MOVE TXN-NAME-TEXT  TO WS-TAB-MAT-NAME(WS-TAB-MAT-POS-INS)
078200        MOVE TXN-EXTRA-TEXT TO WS-TAB-MAT-TYPE(WS-TAB-MAT-POS-INS)
078300*        LAS PROPIEDADES FISICAS NACEN EN CERO; SOLO SE
078400*        COMPLETAN MAS ADELANTE A TRAVES DE MATVAL
078500        MOVE ZEROS TO WS-TAB-MAT-DENSITY(WS-TAB-MAT-POS-INS)
078600        MOVE ZEROS TO WS-TAB-MAT-HEAT-CAP(WS-TAB-MAT-POS-INS)
078700        MOVE ZEROS TO WS-TAB-MAT-GLASS-TMP(WS-TAB-MAT-POS-INS)
078800        MOVE ZEROS TO WS-TAB-MAT-MELT-TMP(WS-TAB-MAT-POS-INS)
078900        MOVE ZEROS TO WS-TAB-MAT-MU0(WS-TAB-MAT-POS-INS)
079000        MOVE ZEROS TO WS-TAB-MAT-C1G(WS-TAB-MAT-POS-INS)
079100        MOVE ZEROS TO WS-TAB-MAT-C2G(WS-TAB-MAT-POS-INS)
079200        MOVE ZEROS TO WS-TAB-MAT-TR(WS-TAB-MAT-POS-INS)
079300        MOVE ZEROS TO WS-TAB-MAT-FLOW-IDX(WS-TAB-MAT-POS-INS)
079400        MOVE ZEROS TO WS-TAB-MAT-HEAT-TRN(WS-TAB-MAT-POS-INS)
079500        ADD 1 TO WS-TXN-APLIC-ALTA-CANT
079600     ELSE
079700*        ALTA RECHAZADA: NO SE TOCA LA TABLA, SOLO EL CONTADOR
079800        ADD 1 TO WS-TXN-RECH-ALTA-CANT
079900     END-IF.
080000
080100 3100-ALTA-MATERIAL-F. EXIT.
080200
080300*    TABLA HELPER DE 3100; SE APOYA EN 3115 PARA RESOLVER LA
080400*    POSICION DE INSERCION QUE PRESERVA EL ORDEN ASCENDENTE.
080500 3110-UBICA-INSERCION-MAT-I.
080600
080700*     POR DEFECTO SE INSERTA AL FINAL (TABLA VACIA O CODIGO
080800*     MAYOR QUE TODOS); 3115 RECORRE LA TABLA DE PRINCIPIO A
080900*     FIN Y SE QUEDA CON LA PRIMERA POSICION CUYO CODIGO SEA
081000*     MAYOR AL DEL NUEVO MATERIAL
081100     COMPUTE WS-TAB-MAT-POS-INS = WS-TAB-MAT-CANT + 1
081200     IF WS-TAB-MAT-CANT > ZEROS
081300        PERFORM 3115-BUSCA-INSERCION-MAT-I
081400            THRU 3115-BUSCA-INSERCION-MAT-F
081500            VARYING IX-MAT FROM 1 BY 1
081600            UNTIL IX-MAT > WS-TAB-MAT-CANT
081700     END-IF.
081800
081900 3110-UBICA-INSERCION-MAT-F. EXIT.
082000
082100*    CUERPO DEL PERFORM VARYING DE 3110; UNA VUELTA POR CADA
082200*    RENGLON DE WS-TAB-MATERIAL-AREA HASTA EL FINAL DE LA TABLA.
082300 3115-BUSCA-INSERCION-MAT-I.
082400
082500*     LA CONDICION POS-INS > CANT IMPIDE QUE UNA SEGUNDA
082600*     COINCIDENCIA MAS ADELANTE SOBRESCRIBA LA PRIMERA POSICION
082700*     YA ENCONTRADA
082800     IF WS-TAB-MAT-CODE(IX-MAT) > TXN-ENTITY-COD
082900        AND WS-TAB-MAT-POS-INS > WS-TAB-MAT-CANT
083000        SET WS-TAB-MAT-POS-INS TO IX-MAT
083100     END-IF.
083200
083300 3115-BUSCA-INSERCION-MAT-F. EXIT.
083400
083500*     SE RECORRE DE ATRAS HACIA ADELANTE (VARYING ... BY -1 EN
083600*     3100) PARA NO PISAR RENGLONES QUE TODAVIA NO SE HAN
083700*     COPIADO; ABRE EL HUECO EN WS-TAB-MAT-POS-INS
083800 3120-DESPLAZA-ALTA-MAT-I.
083900
084000     MOVE WS-TAB-MATERIAL(IX-MAT - 1) TO WS-TAB-MATERIAL(IX-MAT).
084100
084200 3120-DESPLAZA-ALTA-MAT-F. EXIT.
084300
084400*--------------------------------------------------------------
084500*    MODIFICACION: SOLO SE PERMITE CAMBIAR NOMBRE Y TIPO POR
084600*    TRANSACCION; LAS PROPIEDADES FISICAS (DENSIDAD, CALOR
084700*    ESPECIFICO, ETC.) NO TIENEN VERBO DE ALTA/MODIF PROPIO EN
084800*    ESTE MANTENEDOR Y PERMANECEN EN CERO HASTA QUE SE CARGUEN
084900*    LOS VALORES CORRESPONDIENTES EN MATVAL (FUERA DE ALCANCE).
085000 3200-MODIF-MATERIAL-I.
085100
085200*    PASO 1: EL MATERIAL DEBE EXISTIR.
085300     PERFORM 3900-BUSCA-MATERIAL-POR-CODIGO-I
085400         THRU 3900-BUSCA-MATERIAL-POR-CODIGO-F
085500
085600     IF WS-MATERIAL-NO-ENCONTRADO
085700        SET WS-TXN-RECHAZADA TO TRUE
085800        MOVE 'NE' TO WS-RECHAZO-RAZON
085900     ELSE
086000*        PASO 2: NOMBRE Y TIPO SON OBLIGATORIOS EN LA MODIF.
086100        IF TXN-NAME-TEXT = SPACES OR TXN-EXTRA-TEXT = SPACES
086200           SET WS-TXN-RECHAZADA TO TRUE
086300           MOVE 'NB' TO WS-RECHAZO-RAZON
086400        ELSE
086500*           PASO 3: EL NUEVO NOMBRE NO PUEDE COLISIONAR CON OTRO
086600*           MATERIAL DISTINTO DEL QUE SE ESTA MODIFICANDO.
086700           PERFORM 3950-BUSCA-MATERIAL-POR-NOMBRE-I
086800               THRU 3950-BUSCA-MATERIAL-POR-NOMBRE-F
086900           IF WS-NOMBRE-MAT-DUPLICADO
087000              SET WS-TXN-RECHAZADA TO TRUE
087100              MOVE 'ND' TO WS-RECHAZO-RAZON
087200           ELSE
087300              SET WS-TXN-ACEPTADA TO TRUE
087400           END-IF
087500        END-IF
087600     END-IF
087700
087800     IF WS-TXN-ACEPTADA
087900*        PASO 4: APLICADA LA VALIDACION, SE GRABAN LOS DOS
088000*        CAMPOS MODIFICABLES SOBRE EL MISMO RENGLON (IX-MAT)
088100        MOVE TXN-NAME-TEXT  TO WS-TAB-MAT-NAME(IX-MAT)
088200        MOVE TXN-EXTRA-TEXT TO WS-TAB-MAT-TYPE(IX-MAT)
088300        ADD 1 TO WS-TXN-APLIC-MODI-CANT
088400     ELSE
088500        ADD 1 TO WS-TXN-RECH-MODI-CANT
088600     END-IF.
088700
088800 3200-MODIF-MATERIAL-F. EXIT.
088900
089000*--------------------------------------------------------------
089100*    BAJA DE MATERIAL: ANTES DE SACAR EL RENGLON DE LA TABLA SE
089200*    BORRAN EN CASCADA (TKT-0318) TODOS LOS VALORES DE MATVAL
089300*    QUE LO REFERENCIAN, PARA QUE NO QUEDEN VALORES HUERFANOS
089400*    APUNTANDO A UN MATERIAL YA ELIMINADO.
089500 3300-BAJA-MATERIAL-I.
089600
089700     PERFORM 3900-BUSCA-MATERIAL-POR-CODIGO-I
089800         THRU 3900-BUSCA-MATERIAL-POR-CODIGO-F
089900
090000     IF WS-MATERIAL-NO-ENCONTRADO
090100*    BAJA RECHAZADA: MATERIAL INEXISTENTE, NO HAY CASCADA QUE HACER
090200        SET WS-TXN-RECHAZADA TO TRUE
090300        MOVE 'NE' TO WS-RECHAZO-RAZON
090400        ADD 1 TO WS-TXN-RECH-BAJA-CANT
090500     ELSE
090600        SET WS-TXN-ACEPTADA TO TRUE
090700        SET WS-TAB-MAT-POS-BAJA TO IX-MAT
090800*        1RO LA CASCADA SOBRE MATVAL, DESPUES EL DESPLAZAMIENTO
090900*        HACIA ABAJO QUE CIERRA EL HUECO EN WS-TAB-MATERIAL-AREA
091000        PERFORM 5950-BORRA-VALORES-POR-MATERIAL-I
091100            THRU 5950-BORRA-VALORES-POR-MATERIAL-F
091200        PERFORM 3310-DESPLAZA-BAJA-MAT-I
091300            THRU 3310-DESPLAZA-BAJA-MAT-F
091400            VARYING IX-MAT FROM WS-TAB-MAT-POS-BAJA BY 1
091500            UNTIL IX-MAT >= WS-TAB-MAT-CANT
091600        SUBTRACT 1 FROM WS-TAB-MAT-CANT
091700        ADD 1 TO WS-TXN-APLIC-BAJA-CANT
091800     END-IF.
091900
092000 3300-BAJA-MATERIAL-F. EXIT.
092100
092200*     SENTIDO INVERSO AL DE 3120: AVANZA HACIA ADELANTE
092300*     CORRIENDO CADA RENGLON UN LUGAR HACIA ATRAS PARA CERRAR
092400*     EL HUECO DEJADO POR EL RENGLON ELIMINADO
092500 3310-DESPLAZA-BAJA-MAT-I.
092600
092700     MOVE WS-TAB-MATERIAL(IX-MAT + 1) TO WS-TAB-MATERIAL(IX-MAT).
092800
092900 3310-DESPLAZA-BAJA-MAT-F. EXIT.
093000
093100*--------------------------------------------------------------
093200*    BUSQUEDA BINARIA POR CODIGO (LA TABLA SE MANTIENE SIEMPRE
093300*    ORDENADA POR WS-TAB-MAT-CODE); DEJA IX-MAT POSICIONADO EN
093400*    EL RENGLON ENCONTRADO PARA USO INMEDIATO DE QUIEN LA LLAMA.
093500 3900-BUSCA-MATERIAL-POR-CODIGO-I.
093600
093700*        SUPUESTO NO ENCONTRADO HASTA QUE EL SEARCH ALL DIGA LO CONTRARIO
093800     SET WS-MATERIAL-NO-ENCONTRADO TO TRUE
093900     IF WS-TAB-MAT-CANT > ZEROS
094000        SET IX-MAT TO 1
094100        SEARCH ALL WS-TAB-MATERIAL
094200*           AT END: SE QUEDA CON EL SUPUESTO ANTERIOR (NO ENCONTRADO)
094300            AT END
094400               CONTINUE
094500            WHEN WS-TAB-MAT-CODE(IX-MAT) = TXN-ENTITY-COD
094600               SET WS-MATERIAL-ENCONTRADO TO TRUE
094700        END-SEARCH
094800     END-IF.
094900
095000 3900-BUSCA-MATERIAL-POR-CODIGO-F. EXIT.
095100
095200*--------------------------------------------------------------
095300*    BUSQUEDA POR NOMBRE PARA VALIDAR UNICIDAD (LA TABLA NO
095400*    ESTA ORDENADA POR NOMBRE, POR LO QUE AQUI SE RECORRE
095500*    SECUENCIALMENTE EN VEZ DE SEARCH ALL).
095600 3950-BUSCA-MATERIAL-POR-NOMBRE-I.
095700
095800*        SUPUESTO LIBRE HASTA QUE 3955 DIGA LO CONTRARIO
095900     SET WS-NOMBRE-MAT-LIBRE TO TRUE
096000     IF WS-TAB-MAT-CANT > ZEROS
096100        PERFORM 3955-COMPARA-NOMBRE-MAT-I
096200            THRU 3955-COMPARA-NOMBRE-MAT-F
096300            VARYING IX-MAT FROM 1 BY 1
096400            UNTIL IX-MAT > WS-TAB-MAT-CANT
096500     END-IF.
096600
096700 3950-BUSCA-MATERIAL-POR-NOMBRE-F. EXIT.
096800
096900*     EXCLUYE EL PROPIO RENGLON DE LA COMPARACION (CASO DE
097000*     MODIFICACION QUE NO CAMBIA EL NOMBRE NO DEBE RECHAZARSE)
097100 3955-COMPARA-NOMBRE-MAT-I.
097200
097300     IF WS-TAB-MAT-NAME(IX-MAT) = TXN-NAME-TEXT
097400        AND WS-TAB-MAT-CODE(IX-MAT) NOT = TXN-ENTITY-COD
097500        SET WS-NOMBRE-MAT-DUPLICADO TO TRUE
097600     END-IF.
097700
097800 3955-COMPARA-NOMBRE-MAT-F. EXIT.
097900
098000
098100*================================================================
098200*    MANTENIMIENTO DEL CATALOGO DE PROPIEDADES (ENTIDAD P).
098300*    MISMO PATRON ALTA/MODIF/BAJA/BUSCA QUE 3000 PARA MATERIAL,
098400*    SOBRE WS-TAB-CATPROP-AREA; EL NOMBRE DEBE SER UNICO DENTRO
098500*    DE ESTE CATALOGO (NO SE COMPARA CONTRA EL DE COEFICIENTES)
098600*    Y LA BAJA DISPARA CASCADA SOBRE MATVAL (4300/5970).
098700*================================================================
098800 4000-PROCESA-CATPROP-I.
098900
099000*    MISMO DESPACHO POR VERBO QUE 3000, SOBRE CATPROP
099100     EVALUATE TXN-ACTION
099200         WHEN 'A' PERFORM 4100-ALTA-CATPROP-I  THRU 4100-ALTA-CATPROP-F
099300         WHEN 'U' PERFORM 4200-MODIF-CATPROP-I THRU 4200-MODIF-CATPROP-F
099400         WHEN 'D' PERFORM 4300-BAJA-CATPROP-I  THRU 4300-BAJA-CATPROP-F
099500     END-EVALUATE.
099600
099700 4000-PROCESA-CATPROP-F. EXIT.
099800
099900*--------------------------------------------------------------
100000*    ALTA/INSERCION-ORDENADA/DESPLAZAMIENTO IDENTICOS A 3100/
100100*    3110/3120 PARA MATERIAL, CAMBIANDO SOLO LA TABLA DESTINO.
100200 4100-ALTA-CATPROP-I.
100300
100400     SET WS-TXN-ACEPTADA TO TRUE
100500
100600*        NOMBRE Y UNIDAD SON OBLIGATORIOS EN EL ALTA
100700     IF TXN-NAME-TEXT = SPACES OR TXN-EXTRA-TEXT = SPACES
100800        SET WS-TXN-RECHAZADA TO TRUE
100900        MOVE 'NB' TO WS-RECHAZO-RAZON
101000     ELSE
101100*           EL NOMBRE NO PUEDE DUPLICAR OTRA PROPIEDAD
101200        PERFORM 4950-BUSCA-PROP-POR-NOMBRE-I
101300            THRU 4950-BUSCA-PROP-POR-NOMBRE-F
101400        IF WS-NOMBRE-PROP-DUPLICADO
101500           SET WS-TXN-RECHAZADA TO TRUE
101600           MOVE 'ND' TO WS-RECHAZO-RAZON
101700        END-IF
101800     END-IF
101900
102000     IF WS-TXN-ACEPTADA
102100        PERFORM 4110-UBICA-INSERCION-PROP-I
102200            THRU 4110-UBICA-INSERCION-PROP-F
102300        ADD 1 TO WS-TAB-PROP-CANT
102400        PERFORM 4120-DESPLAZA-ALTA-PROP-I
102500            THRU 4120-DESPLAZA-ALTA-PROP-F
102600            VARYING IX-PROP FROM WS-TAB-PROP-CANT BY -1
102700            UNTIL IX-PROP <= WS-TAB-PROP-POS-INS
102800*        GRABA EL RENGLON NUEVO EN EL HUECO RECIEN ABIERTO
102900        MOVE TXN-ENTITY-COD TO WS-TAB-PROP-CODE(WS-TAB-PROP-POS-INS)
103000        MOVE TXN-NAME-TEXT  TO WS-TAB-PROP-NAME(WS-TAB-PROP-POS-INS)
103100        MOVE TXN-EXTRA-TEXT TO WS-TAB-PROP-UNIT(WS-TAB-PROP-POS-INS)
103200        ADD 1 TO WS-TXN-APLIC-ALTA-CANT
103300     ELSE
103400        ADD 1 TO WS-TXN-RECH-ALTA-CANT
103500     END-IF.
103600
103700 4100-ALTA-CATPROP-F. EXIT.
103800
103900*    CALCO DE 3110, SOBRE WS-TAB-CATPROP-AREA / WS-TAB-PROP-CODE.
104000 4110-UBICA-INSERCION-PROP-I.
104100
104200*        POR DEFECTO SE INSERTA AL FINAL
104300     COMPUTE WS-TAB-PROP-POS-INS = WS-TAB-PROP-CANT + 1
104400     IF WS-TAB-PROP-CANT > ZEROS
104500        PERFORM 4115-BUSCA-INSERCION-PROP-I
104600            THRU 4115-BUSCA-INSERCION-PROP-F
104700            VARYING IX-PROP FROM 1 BY 1
104800            UNTIL IX-PROP > WS-TAB-PROP-CANT
104900     END-IF.
105000
105100 4110-UBICA-INSERCION-PROP-F. EXIT.
105200
105300*    CALCO DE 3115.
105400 4115-BUSCA-INSERCION-PROP-I.
105500
105600*        PRIMERA POSICION CON CODIGO MAYOR AL NUEVO
105700     IF WS-TAB-PROP-CODE(IX-PROP) > TXN-ENTITY-COD
105800        AND WS-TAB-PROP-POS-INS > WS-TAB-PROP-CANT
105900        SET WS-TAB-PROP-POS-INS TO IX-PROP
106000     END-IF.
106100
106200 4115-BUSCA-INSERCION-PROP-F. EXIT.
106300
106400*    CALCO DE 3120 (DESPLAZAMIENTO HACIA ARRIBA PARA ABRIR HUECO).
106500 4120-DESPLAZA-ALTA-PROP-I.
106600
106700     MOVE WS-TAB-CATPROP(IX-PROP - 1) TO WS-TAB-CATPROP(IX-PROP).
106800
106900 4120-DESPLAZA-ALTA-PROP-F. EXIT.
107000
107100*--------------------------------------------------------------
107200*    MODIFICACION DE PROPIEDAD: NOMBRE Y UNIDAD DE MEDIDA SON
107300*    LOS UNICOS DATOS DEL CATALOGO, AMBOS OBLIGATORIOS.
107400 4200-MODIF-CATPROP-I.
107500
107600     PERFORM 4900-BUSCA-PROP-POR-CODIGO-I
107700         THRU 4900-BUSCA-PROP-POR-CODIGO-F
107800
107900*        PASO 1: LA PROPIEDAD DEBE EXISTIR EN EL CATALOGO
108000     IF WS-PROP-NO-ENCONTRADO
108100        SET WS-TXN-RECHAZADA TO TRUE
108200        MOVE 'NE' TO WS-RECHAZO-RAZON
108300     ELSE
108400*           PASO 2: NOMBRE Y UNIDAD SON OBLIGATORIOS
108500        IF TXN-NAME-TEXT = SPACES OR TXN-EXTRA-TEXT = SPACES
108600           SET WS-TXN-RECHAZADA TO TRUE
108700           MOVE 'NB' TO WS-RECHAZO-RAZON
108800        ELSE
108900*              PASO 3: EL NUEVO NOMBRE NO PUEDE DUPLICAR OTRA
109000*              PROPIEDAD YA CATALOGADA
109100           PERFORM 4950-BUSCA-PROP-POR-NOMBRE-I
109200               THRU 4950-BUSCA-PROP-POR-NOMBRE-F
109300           IF WS-NOMBRE-PROP-DUPLICADO
109400              SET WS-TXN-RECHAZADA TO TRUE
109500              MOVE 'ND' TO WS-RECHAZO-RAZON
109600           ELSE
109700              SET WS-TXN-ACEPTADA TO TRUE
109800           END-IF
109900        END-IF
110000     END-IF
110100
110200     IF WS-TXN-ACEPTADA
110300        MOVE TXN-NAME-TEXT  TO WS-TAB-PROP-NAME(IX-PROP)
110400        MOVE TXN-EXTRA-TEXT TO WS-TAB-PROP-UNIT(IX-PROP)
110500        ADD 1 TO WS-TXN-APLIC-MODI-CANT
110600     ELSE
110700        ADD 1 TO WS-TXN-RECH-MODI-CANT
110800     END-IF.
110900
111000 4200-MODIF-CATPROP-F. EXIT.
111100
111200*--------------------------------------------------------------
111300*    BAJA DE PROPIEDAD: CASCADEA SOBRE MATVAL A TRAVES DEL
111400*    PARRAFO COMPARTIDO 5970, QUE DISTINGUE PROPIEDAD DE
111500*    COEFICIENTE POR WS-CASCADA-KIND ('P' O 'C').
111600 4300-BAJA-CATPROP-I.
111700
111800     PERFORM 4900-BUSCA-PROP-POR-CODIGO-I
111900         THRU 4900-BUSCA-PROP-POR-CODIGO-F
112000
112100     IF WS-PROP-NO-ENCONTRADO
112200        SET WS-TXN-RECHAZADA TO TRUE
112300        MOVE 'NE' TO WS-RECHAZO-RAZON
112400        ADD 1 TO WS-TXN-RECH-BAJA-CANT
112500     ELSE
112600        SET WS-TXN-ACEPTADA TO TRUE
112700        SET WS-TAB-PROP-POS-BAJA TO IX-PROP
112800*        CASCADEA PRIMERO SOBRE MATVAL, RECIEN DESPUES CIERRA
112900*        EL HUECO EN LA TABLA DE PROPIEDADES
113000        MOVE 'P' TO WS-CASCADA-KIND
113100        PERFORM 5970-BORRA-VALORES-POR-CATALOGO-I
113200            THRU 5970-BORRA-VALORES-POR-CATALOGO-F
113300        PERFORM 4310-DESPLAZA-BAJA-PROP-I
113400            THRU 4310-DESPLAZA-BAJA-PROP-F
113500            VARYING IX-PROP FROM WS-TAB-PROP-POS-BAJA BY 1
113600            UNTIL IX-PROP >= WS-TAB-PROP-CANT
113700        SUBTRACT 1 FROM WS-TAB-PROP-CANT
113800        ADD 1 TO WS-TXN-APLIC-BAJA-CANT
113900     END-IF.
114000
114100 4300-BAJA-CATPROP-F. EXIT.
114200
114300*    CALCO DE 3310 (DESPLAZAMIENTO HACIA ABAJO QUE CIERRA EL
114400*    HUECO DESPUES DE LA CASCADA SOBRE MATVAL).
114500 4310-DESPLAZA-BAJA-PROP-I.
114600
114700     MOVE WS-TAB-CATPROP(IX-PROP + 1) TO WS-TAB-CATPROP(IX-PROP).
114800
114900 4310-DESPLAZA-BAJA-PROP-F. EXIT.
115000
115100*--------------------------------------------------------------
115200*    CALCO DE 3900, SOBRE LA TABLA DE PROPIEDADES (WS-TAB-CATPROP
115300*    TAMBIEN SE MANTIENE ORDENADA POR CODIGO).
115400 4900-BUSCA-PROP-POR-CODIGO-I.
115500
115600*        SUPUESTO NO ENCONTRADO HASTA QUE EL SEARCH ALL DIGA LO CONTRARIO
115700     SET WS-PROP-NO-ENCONTRADO TO TRUE
115800     IF WS-TAB-PROP-CANT > ZEROS
115900        SET IX-PROP TO 1
116000        SEARCH ALL WS-TAB-CATPROP
116100            AT END
116200               CONTINUE
116300            WHEN WS-TAB-PROP-CODE(IX-PROP) = TXN-ENTITY-COD
116400               SET WS-PROP-ENCONTRADO TO TRUE
116500        END-SEARCH
116600     END-IF.
116700
116800 4900-BUSCA-PROP-POR-CODIGO-F. EXIT.
116900
117000*--------------------------------------------------------------
117100 4950-BUSCA-PROP-POR-NOMBRE-I.
117200
117300*        RECORRIDO SECUENCIAL: LA TABLA NO ESTA ORDENADA POR NOMBRE
117400     SET WS-NOMBRE-PROP-LIBRE TO TRUE
117500     IF WS-TAB-PROP-CANT > ZEROS
117600        PERFORM 4955-COMPARA-NOMBRE-PROP-I
117700            THRU 4955-COMPARA-NOMBRE-PROP-F
117800            VARYING IX-PROP FROM 1 BY 1
117900            UNTIL IX-PROP > WS-TAB-PROP-CANT
118000     END-IF.
118100
118200 4950-BUSCA-PROP-POR-NOMBRE-F. EXIT.
118300
118400*    CALCO DE 3955: EXCLUYE EL PROPIO RENGLON EN MODIFICACIONES.
118500 4955-COMPARA-NOMBRE-PROP-I.
118600
118700     IF WS-TAB-PROP-NAME(IX-PROP) = TXN-NAME-TEXT
118800        AND WS-TAB-PROP-CODE(IX-PROP) NOT = TXN-ENTITY-COD
118900        SET WS-NOMBRE-PROP-DUPLICADO TO TRUE
119000     END-IF.
119100
119200 4955-COMPARA-NOMBRE-PROP-F. EXIT.
119300
119400
119500*================================================================
119600*    MANTENIMIENTO DEL CATALOGO DE COEFICIENTES (ENTIDAD C).
119700*    CALCO EXACTO DEL BLOQUE 4000 DE PROPIEDADES, SOBRE
119800*    WS-TAB-CATCOEF-AREA; COMPARTE NUMERACION 4900/4950/4955
119900*    CON EL BLOQUE DE PROPIEDADES PERO SON PARRAFOS DISTINTOS
120000*    (BUSCA-COEF VS. BUSCA-PROP), CADA UNO SOBRE SU PROPIA
120100*    TABLA.
120200*================================================================
120300 4500-PROCESA-CATCOEF-I.
120400
120500*    MISMO DESPACHO POR VERBO QUE 3000, SOBRE CATCOEF
120600     EVALUATE TXN-ACTION
120700         WHEN 'A' PERFORM 4600-ALTA-CATCOEF-I  THRU 4600-ALTA-CATCOEF-F
120800         WHEN 'U' PERFORM 4700-MODIF-CATCOEF-I THRU 4700-MODIF-CATCOEF-F
120900         WHEN 'D' PERFORM 4800-BAJA-CATCOEF-I  THRU 4800-BAJA-CATCOEF-F
121000     END-EVALUATE.
121100
121200 4500-PROCESA-CATCOEF-F. EXIT.
121300
121400*    ALTA/INSERCION-ORDENADA/DESPLAZAMIENTO IDENTICOS A 4100/
121500*    4110/4120 PARA PROPIEDADES, CAMBIANDO SOLO LA TABLA DESTINO.
121600*--------------------------------------------------------------
121700 4600-ALTA-CATCOEF-I.
121800
121900     SET WS-TXN-ACEPTADA TO TRUE
122000
122100*        NOMBRE Y UNIDAD SON OBLIGATORIOS EN EL ALTA
122200     IF TXN-NAME-TEXT = SPACES OR TXN-EXTRA-TEXT = SPACES
122300        SET WS-TXN-RECHAZADA TO TRUE
122400        MOVE 'NB' TO WS-RECHAZO-RAZON
122500     ELSE
122600*           EL NOMBRE NO PUEDE DUPLICAR OTRO COEFICIENTE
122700        PERFORM 4950-BUSCA-COEF-POR-NOMBRE-I
122800            THRU 4950-BUSCA-COEF-POR-NOMBRE-F
122900        IF WS-NOMBRE-COEF-DUPLICADO
123000           SET WS-TXN-RECHAZADA TO TRUE
123100           MOVE 'ND' TO WS-RECHAZO-RAZON
123200        END-IF
123300     END-IF
123400
123500     IF WS-TXN-ACEPTADA
123600        PERFORM 4610-UBICA-INSERCION-COEF-I
123700            THRU 4610-UBICA-INSERCION-COEF-F
123800        ADD 1 TO WS-TAB-COEF-CANT
123900        PERFORM 4620-DESPLAZA-ALTA-COEF-I
124000            THRU 4620-DESPLAZA-ALTA-COEF-F
124100            VARYING IX-COEF FROM WS-TAB-COEF-CANT BY -1
124200            UNTIL IX-COEF <= WS-TAB-COEF-POS-INS
124300*        GRABA EL RENGLON NUEVO EN EL HUECO RECIEN ABIERTO
124400        MOVE TXN-ENTITY-COD TO WS-TAB-COEF-CODE(WS-TAB-COEF-POS-INS)
124500        MOVE TXN-NAME-TEXT  TO WS-TAB-COEF-NAME(WS-TAB-COEF-POS-INS)
124600        MOVE TXN-EXTRA-TEXT TO WS-TAB-COEF-UNIT(WS-TAB-COEF-POS-INS)
124700        ADD 1 TO WS-TXN-APLIC-ALTA-CANT
124800     ELSE
124900        ADD 1 TO WS-TXN-RECH-ALTA-CANT
125000     END-IF.
125100
125200 4600-ALTA-CATCOEF-F. EXIT.
125300
125400*    CALCO DE 4110, SOBRE WS-TAB-CATCOEF-AREA / WS-TAB-COEF-CODE.
125500 4610-UBICA-INSERCION-COEF-I.
125600
125700*        POR DEFECTO SE INSERTA AL FINAL
125800     COMPUTE WS-TAB-COEF-POS-INS = WS-TAB-COEF-CANT + 1
125900     IF WS-TAB-COEF-CANT > ZEROS
126000        PERFORM 4615-BUSCA-INSERCION-COEF-I
126100            THRU 4615-BUSCA-INSERCION-COEF-F
126200            VARYING IX-COEF FROM 1 BY 1
126300            UNTIL IX-COEF > WS-TAB-COEF-CANT
126400     END-IF.
126500
126600 4610-UBICA-INSERCION-COEF-F. EXIT.
126700
126800*    CALCO DE 4115.
126900 4615-BUSCA-INSERCION-COEF-I.
127000
127100*        PRIMERA POSICION CON CODIGO MAYOR AL NUEVO
127200     IF WS-TAB-COEF-CODE(IX-COEF) > TXN-ENTITY-COD
127300        AND WS-TAB-COEF-POS-INS > WS-TAB-COEF-CANT
127400        SET WS-TAB-COEF-POS-INS TO IX-COEF
127500     END-IF.
127600
127700 4615-BUSCA-INSERCION-COEF-F. EXIT.
127800
127900*    CALCO DE 4120.
128000 4620-DESPLAZA-ALTA-COEF-I.
128100
128200     MOVE WS-TAB-CATCOEF(IX-COEF - 1) TO WS-TAB-CATCOEF(IX-COEF).
128300
128400 4620-DESPLAZA-ALTA-COEF-F. EXIT.
128500
128600*    MODIFICACION DE COEFICIENTE: CALCO DE 4200, SOLO NOMBRE Y
128700*    UNIDAD DE MEDIDA SON MODIFICABLES.
128800*--------------------------------------------------------------
128900 4700-MODIF-CATCOEF-I.
129000
129100     PERFORM 4900-BUSCA-COEF-POR-CODIGO-I
129200         THRU 4900-BUSCA-COEF-POR-CODIGO-F
129300
129400*        PASO 1: EL COEFICIENTE DEBE EXISTIR EN EL CATALOGO
129500     IF WS-COEF-NO-ENCONTRADO
129600        SET WS-TXN-RECHAZADA TO TRUE
129700        MOVE 'NE' TO WS-RECHAZO-RAZON
129800     ELSE
129900*           PASO 2: NOMBRE Y UNIDAD SON OBLIGATORIOS
130000        IF TXN-NAME-TEXT = SPACES OR TXN-EXTRA-TEXT = SPACES
130100           SET WS-TXN-RECHAZADA TO TRUE
130200           MOVE 'NB' TO WS-RECHAZO-RAZON
130300        ELSE
130400*              PASO 3: EL NUEVO NOMBRE NO PUEDE DUPLICAR OTRO
130500*              COEFICIENTE YA CATALOGADO
130600           PERFORM 4950-BUSCA-COEF-POR-NOMBRE-I
130700               THRU 4950-BUSCA-COEF-POR-NOMBRE-F
130800           IF WS-NOMBRE-COEF-DUPLICADO
130900              SET WS-TXN-RECHAZADA TO TRUE
131000              MOVE 'ND' TO WS-RECHAZO-RAZON
131100           ELSE
131200              SET WS-TXN-ACEPTADA TO TRUE
131300           END-IF
131400        END-IF
131500     END-IF
131600
131700     IF WS-TXN-ACEPTADA
131800        MOVE TXN-NAME-TEXT  TO WS-TAB-COEF-NAME(IX-COEF)
131900        MOVE TXN-EXTRA-TEXT TO WS-TAB-COEF-UNIT(IX-COEF)
132000        ADD 1 TO WS-TXN-APLIC-MODI-CANT
132100     ELSE
132200        ADD 1 TO WS-TXN-RECH-MODI-CANT
132300     END-IF.
132400
132500 4700-MODIF-CATCOEF-F. EXIT.
132600
132700*--------------------------------------------------------------
132800*    BAJA DE COEFICIENTE: CASCADEA SOBRE MATVAL IGUAL QUE 4300,
132900*    PERO CON WS-CASCADA-KIND = 'C' PARA QUE 5970 FILTRE POR
133000*    VAL-KIND DE COEFICIENTE.
133100 4800-BAJA-CATCOEF-I.
133200
133300     PERFORM 4900-BUSCA-COEF-POR-CODIGO-I
133400         THRU 4900-BUSCA-COEF-POR-CODIGO-F
133500
133600     IF WS-COEF-NO-ENCONTRADO
133700        SET WS-TXN-RECHAZADA TO TRUE
133800        MOVE 'NE' TO WS-RECHAZO-RAZON
133900        ADD 1 TO WS-TXN-RECH-BAJA-CANT
134000     ELSE
134100        SET WS-TXN-ACEPTADA TO TRUE
134200        SET WS-TAB-COEF-POS-BAJA TO IX-COEF
134300*        CASCADEA PRIMERO SOBRE MATVAL, RECIEN DESPUES CIERRA
134400*        EL HUECO EN LA TABLA DE COEFICIENTES
134500        MOVE 'C' TO WS-CASCADA-KIND
134600        PERFORM 5970-BORRA-VALORES-POR-CATALOGO-I
134700            THRU 5970-BORRA-VALORES-POR-CATALOGO-F
134800        PERFORM 4810-DESPLAZA-BAJA-COEF-I
134900            THRU 4810-DESPLAZA-BAJA-COEF-F
135000            VARYING IX-COEF FROM WS-TAB-COEF-POS-BAJA BY 1
135100            UNTIL IX-COEF >= WS-TAB-COEF-CANT
135200        SUBTRACT 1 FROM WS-TAB-COEF-CANT
135300        ADD 1 TO WS-TXN-APLIC-BAJA-CANT
135400     END-IF.
135500
135600 4800-BAJA-CATCOEF-F. EXIT.
135700
135800*    CALCO DE 4310, DESPUES DE LA CASCADA CON WS-CASCADA-KIND='C'.
135900 4810-DESPLAZA-BAJA-COEF-I.
136000
136100     MOVE WS-TAB-CATCOEF(IX-COEF + 1) TO WS-TAB-CATCOEF(IX-COEF).
136200
136300 4810-DESPLAZA-BAJA-COEF-F. EXIT.
136400
136500*--------------------------------------------------------------
136600*    CALCO DE 4900-PROP, SOBRE LA TABLA DE COEFICIENTES
136700*    (WS-TAB-CATCOEF TAMBIEN ORDENADA POR CODIGO).
136800 4900-BUSCA-COEF-POR-CODIGO-I.
136900
137000*        SUPUESTO NO ENCONTRADO HASTA QUE EL SEARCH ALL DIGA LO CONTRARIO
137100     SET WS-COEF-NO-ENCONTRADO TO TRUE
137200     IF WS-TAB-COEF-CANT > ZEROS
137300        SET IX-COEF TO 1
137400        SEARCH ALL WS-TAB-CATCOEF
137500            AT END
137600               CONTINUE
137700            WHEN WS-TAB-COEF-CODE(IX-COEF) = TXN-ENTITY-COD
137800               SET WS-COEF-ENCONTRADO TO TRUE
137900        END-SEARCH
138000     END-IF.
138100
138200 4900-BUSCA-COEF-POR-CODIGO-F. EXIT.
138300
138400*--------------------------------------------------------------
138500 4950-BUSCA-COEF-POR-NOMBRE-I.
138600
138700*        RECORRIDO SECUENCIAL: LA TABLA NO ESTA ORDENADA POR NOMBRE
138800     SET WS-NOMBRE-COEF-LIBRE TO TRUE
138900     IF WS-TAB-COEF-CANT > ZEROS
139000        PERFORM 4955-COMPARA-NOMBRE-COEF-I
139100            THRU 4955-COMPARA-NOMBRE-COEF-F
139200            VARYING IX-COEF FROM 1 BY 1
139300            UNTIL IX-COEF > WS-TAB-COEF-CANT
139400     END-IF.
139500
139600 4950-BUSCA-COEF-POR-NOMBRE-F. EXIT.
139700
139800*    CALCO DE 4955-PROP, SOBRE LA TABLA DE COEFICIENTES.
139900 4955-COMPARA-NOMBRE-COEF-I.
140000
140100     IF WS-TAB-COEF-NAME(IX-COEF) = TXN-NAME-TEXT
140200        AND WS-TAB-COEF-CODE(IX-COEF) NOT = TXN-ENTITY-COD
140300        SET WS-NOMBRE-COEF-DUPLICADO TO TRUE
140400     END-IF.
140500
140600 4955-COMPARA-NOMBRE-COEF-F. EXIT.
140700
140800
140900*================================================================
141000*    MANTENIMIENTO DE VALORES DE MATERIAL (ENTIDADES V Y W).
141100*    V = VALOR DE PROPIEDAD, W = VALOR DE COEFICIENTE; AMBAS
141200*    VIVEN EN LA MISMA TABLA WS-TAB-MATVAL-AREA, DISTINGUIDAS
141300*    POR WS-TAB-VAL-KIND ('P'/'C'). LA CLAVE COMPUESTA
141400*    (MATERIAL, CODIGO RELACIONADO, KIND) SE ARMA UNA SOLA VEZ
141500*    EN 5050 Y SE REUTILIZA EN TODO EL RESTO DEL PARRAFO.
141600*================================================================
141700 5000-PROCESA-VALOR-I.
141800
141900     PERFORM 5050-ARMA-CLAVE-VALOR-I THRU 5050-ARMA-CLAVE-VALOR-F
142000
142100     EVALUATE TXN-ACTION
142200         WHEN 'A' PERFORM 5100-ALTA-VALOR-I  THRU 5100-ALTA-VALOR-F
142300         WHEN 'U' PERFORM 5200-MODIF-VALOR-I THRU 5200-MODIF-VALOR-F
142400         WHEN 'D' PERFORM 5300-BAJA-VALOR-I  THRU 5300-BAJA-VALOR-F
142500     END-EVALUATE.
142600
142700 5000-PROCESA-VALOR-F. EXIT.
142800
142900*--------------------------------------------------------------
143000*    PARA VALOR, TXN-ENTITY-COD ES EL CODIGO DE MATERIAL Y
143100*    TXN-RELATED-COD EL DE LA PROPIEDAD/COEFICIENTE; SE TRADUCE
143200*    LA LETRA DE ENTIDAD TRANSACCIONAL ('V'/'W') AL INDICADOR
143300*    DE KIND DE LA TABLA ('P'/'C') Y SE DEJA EL CODIGO
143400*    RELACIONADO LISTO PARA EL RENGLON DEL LISTADO.
143500 5050-ARMA-CLAVE-VALOR-I.
143600
143700     MOVE TXN-ENTITY-COD  TO WS-TXN-VAL-MAT
143800     MOVE TXN-RELATED-COD TO WS-TXN-VAL-REL
143900     IF TXN-ENTITY = 'V'
144000        MOVE 'P' TO WS-TXN-VAL-KIND
144100     ELSE
144200        MOVE 'C' TO WS-TXN-VAL-KIND
144300     END-IF
144400     MOVE TXN-RELATED-COD TO IMP-REN-RELAC.
144500
144600 5050-ARMA-CLAVE-VALOR-F. EXIT.
144700
144800*--------------------------------------------------------------
144900*    ALTA DE VALOR: EXISTENCIA DEL MATERIAL (3900), EXISTENCIA
145000*    DE LA PROPIEDAD O COEFICIENTE REFERENCIADO SEGUN
145100*    TXN-ENTITY ('V' USA EL CATALOGO DE PROPIEDADES, CUALQUIER
145200*    OTRO VALOR DE ENTIDAD USA EL DE COEFICIENTES) Y, RECIEN
145300*    DESPUES, NO DUPLICADO DE LA CLAVE COMPUESTA (5900).
145400 5100-ALTA-VALOR-I.
145500
145600     SET WS-TXN-ACEPTADA TO TRUE
145700
145800*    PASO 1: EL MATERIAL REFERENCIADO POR LA CLAVE DEBE EXISTIR.
145900     PERFORM 3900-BUSCA-MATERIAL-POR-CODIGO-I
146000         THRU 3900-BUSCA-MATERIAL-POR-CODIGO-F
146100
146200     IF WS-MATERIAL-NO-ENCONTRADO
146300        SET WS-TXN-RECHAZADA TO TRUE
146400        MOVE 'NE' TO WS-RECHAZO-RAZON
146500     ELSE
146600*        PASO 2: LA ENTRADA DE CATALOGO TAMBIEN DEBE EXISTIR;
146700*        'V' = PROPIEDAD, CUALQUIER OTRA ENTIDAD = COEFICIENTE.
146800        IF TXN-ENTITY = 'V'
146900           PERFORM 4900-BUSCA-PROP-POR-CODIGO-I
147000               THRU 4900-BUSCA-PROP-POR-CODIGO-F
147100           IF WS-PROP-NO-ENCONTRADO
147200              SET WS-TXN-RECHAZADA TO TRUE
147300              MOVE 'NE' TO WS-RECHAZO-RAZON
147400           END-IF
147500        ELSE
147600           PERFORM 4900-BUSCA-COEF-POR-CODIGO-I
147700               THRU 4900-BUSCA-COEF-POR-CODIGO-F
147800           IF WS-COEF-NO-ENCONTRADO
147900              SET WS-TXN-RECHAZADA TO TRUE
148000              MOVE 'NE' TO WS-RECHAZO-RAZON
148100           END-IF
148200        END-IF
148300     END-IF
148400
148500*    PASO 3: LA CLAVE COMPUESTA (MATERIAL+ENTIDAD+CODIGO) NO
148600*    PUEDE ESTAR YA CARGADA EN WS-TAB-MATVAL-AREA.
148700     IF WS-TXN-ACEPTADA
148800        PERFORM 5900-BUSCA-VALOR-POR-CLAVE-I
148900            THRU 5900-BUSCA-VALOR-POR-CLAVE-F
149000        IF WS-VALOR-ENCONTRADO
149100           SET WS-TXN-RECHAZADA TO TRUE
149200           MOVE 'VD' TO WS-RECHAZO-RAZON
149300        END-IF
149400     END-IF
149500
149600*    PASO 4: SUPERADAS LAS TRES VALIDACIONES, SE INSERTA EL
149700*    RENGLON MANTENIENDO EL ORDEN DE LA CLAVE COMPUESTA.
149800     IF WS-TXN-ACEPTADA
149900        PERFORM 5110-UBICA-INSERCION-VAL-I
150000            THRU 5110-UBICA-INSERCION-VAL-F
150100        ADD 1 TO WS-TAB-VAL-CANT
150200        PERFORM 5120-DESPLAZA-ALTA-VAL-I
150300            THRU 5120-DESPLAZA-ALTA-VAL-F
150400            VARYING IX-VAL FROM WS-TAB-VAL-CANT BY -1
150500            UNTIL IX-VAL <= WS-TAB-VAL-POS-INS
150600        MOVE WS-TXN-VAL-CLAVE-NUEVA TO WS-TAB-VAL-CLAVE(WS-TAB-VAL-POS-INS)
150700        MOVE TXN-NUMERIC-VAL TO WS-TAB-VAL-NUM(WS-TAB-VAL-POS-INS)
150800        ADD 1 TO WS-TXN-APLIC-ALTA-CANT
150900     ELSE
151000        ADD 1 TO WS-TXN-RECH-ALTA-CANT
151100     END-IF.
151200
151300 5100-ALTA-VALOR-F. EXIT.
151400
151500*    MISMO PATRON QUE 3110/4110, AHORA SOBRE LA CLAVE COMPUESTA
151600*    WS-TAB-VAL-CLAVE (MATERIAL + KIND + PROP/COEF).
151700 5110-UBICA-INSERCION-VAL-I.
151800
151900*        POR DEFECTO SE INSERTA AL FINAL
152000     COMPUTE WS-TAB-VAL-POS-INS = WS-TAB-VAL-CANT + 1
152100     IF WS-TAB-VAL-CANT > ZEROS
152200        PERFORM 5115-BUSCA-INSERCION-VAL-I
152300            THRU 5115-BUSCA-INSERCION-VAL-F
152400            VARYING IX-VAL FROM 1 BY 1
152500            UNTIL IX-VAL > WS-TAB-VAL-CANT
152600     END-IF.
152700
152800 5110-UBICA-INSERCION-VAL-F. EXIT.
152900
153000*    CALCO DE 3115/4115, COMPARANDO LA CLAVE COMPUESTA.
153100 5115-BUSCA-INSERCION-VAL-I.
153200
153300*        PRIMERA POSICION CON CLAVE MAYOR A LA NUEVA
153400     IF WS-TAB-VAL-CLAVE(IX-VAL) > WS-TXN-VAL-CLAVE-NUEVA
153500        AND WS-TAB-VAL-POS-INS > WS-TAB-VAL-CANT
153600        SET WS-TAB-VAL-POS-INS TO IX-VAL
153700     END-IF.
153800
153900 5115-BUSCA-INSERCION-VAL-F. EXIT.
154000
154100*    CALCO DE 3120/4120, SOBRE WS-TAB-MATVAL-AREA.
154200 5120-DESPLAZA-ALTA-VAL-I.
154300
154400     MOVE WS-TAB-MATVAL(IX-VAL - 1) TO WS-TAB-MATVAL(IX-VAL).
154500
154600 5120-DESPLAZA-ALTA-VAL-F. EXIT.
154700
154800*--------------------------------------------------------------
154900*    MODIFICACION DE VALOR: LA CLAVE NO CAMBIA, SOLO EL
155000*    NUMERICO; SI LA CLAVE NO EXISTE SE RECHAZA, NO SE CREA.
155100 5200-MODIF-VALOR-I.
155200
155300     PERFORM 5900-BUSCA-VALOR-POR-CLAVE-I
155400         THRU 5900-BUSCA-VALOR-POR-CLAVE-F
155500
155600     IF WS-VALOR-NO-ENCONTRADO
155700        SET WS-TXN-RECHAZADA TO TRUE
155800        MOVE 'NE' TO WS-RECHAZO-RAZON
155900        ADD 1 TO WS-TXN-RECH-MODI-CANT
156000     ELSE
156100        SET WS-TXN-ACEPTADA TO TRUE
156200        MOVE TXN-NUMERIC-VAL TO WS-TAB-VAL-NUM(IX-VAL)
156300        ADD 1 TO WS-TXN-APLIC-MODI-CANT
156400     END-IF.
156500
156600 5200-MODIF-VALOR-F. EXIT.
156700
156800*--------------------------------------------------------------
156900*    BAJA DE VALOR: NO HAY CASCADA (NINGUNA OTRA TABLA LO
157000*    REFERENCIA); SOLO SE QUITA EL RENGLON Y SE CIERRA EL HUECO.
157100 5300-BAJA-VALOR-I.
157200
157300     PERFORM 5900-BUSCA-VALOR-POR-CLAVE-I
157400         THRU 5900-BUSCA-VALOR-POR-CLAVE-F
157500
157600     IF WS-VALOR-NO-ENCONTRADO
157700        SET WS-TXN-RECHAZADA TO TRUE
157800        MOVE 'NE' TO WS-RECHAZO-RAZON
157900        ADD 1 TO WS-TXN-RECH-BAJA-CANT
158000     ELSE
158100        SET WS-TXN-ACEPTADA TO TRUE
158200        SET WS-TAB-VAL-POS-BAJA TO IX-VAL
158300*        SIN CASCADA: UN VALOR NO ES REFERENCIADO POR NADA MAS
158400        PERFORM 5310-DESPLAZA-BAJA-VAL-I
158500            THRU 5310-DESPLAZA-BAJA-VAL-F
158600            VARYING IX-VAL FROM WS-TAB-VAL-POS-BAJA BY 1
158700            UNTIL IX-VAL >= WS-TAB-VAL-CANT
158800        SUBTRACT 1 FROM WS-TAB-VAL-CANT
158900        ADD 1 TO WS-TXN-APLIC-BAJA-CANT
159000     END-IF.
159100
159200 5300-BAJA-VALOR-F. EXIT.
159300
159400*    CALCO DE 3310/4310/4810, SOBRE WS-TAB-MATVAL-AREA; AQUI NO
159500*    HAY CASCADA PREVIA PORQUE UN VALOR NO ES REFERENCIADO POR
159600*    NINGUNA OTRA TABLA.
159700 5310-DESPLAZA-BAJA-VAL-I.
159800
159900     MOVE WS-TAB-MATVAL(IX-VAL + 1) TO WS-TAB-MATVAL(IX-VAL).
160000
160100 5310-DESPLAZA-BAJA-VAL-F. EXIT.
160200
160300*--------------------------------------------------------------
160400*    BUSQUEDA BINARIA POR LA CLAVE COMPUESTA (MATERIAL+
160500*    RELACIONADO+KIND), QUE ES EL ORDEN EN QUE SE MANTIENE
160600*    SIEMPRE WS-TAB-MATVAL-AREA.
160700 5900-BUSCA-VALOR-POR-CLAVE-I.
160800
160900*        SUPUESTO NO ENCONTRADO HASTA QUE EL SEARCH ALL DIGA LO CONTRARIO
161000     SET WS-VALOR-NO-ENCONTRADO TO TRUE
161100     IF WS-TAB-VAL-CANT > ZEROS
161200        SET IX-VAL TO 1
161300        SEARCH ALL WS-TAB-MATVAL
161400            AT END
161500               CONTINUE
161600            WHEN WS-TAB-VAL-CLAVE(IX-VAL) = WS-TXN-VAL-CLAVE-NUEVA
161700               SET WS-VALOR-ENCONTRADO TO TRUE
161800        END-SEARCH
161900     END-IF.
162000
162100 5900-BUSCA-VALOR-POR-CLAVE-F. EXIT.
162200
162300*--------------------------------------------------------------
162400*    BAJA EN CASCADA DE VALORES AL ELIMINAR UN MATERIAL
162500 5950-BORRA-VALORES-POR-MATERIAL-I.
162600
162700     PERFORM 5955-BORRA-UN-VALOR-MAT-I THRU 5955-BORRA-UN-VALOR-MAT-F
162800         VARYING IX-VAL FROM WS-TAB-VAL-CANT BY -1
162900         UNTIL IX-VAL < 1.
163000
163100 5950-BORRA-VALORES-POR-MATERIAL-F. EXIT.
163200
163300*     SE RECORRE WS-TAB-MATVAL-AREA DE ATRAS HACIA ADELANTE
163400*     (IX-VAL DECRECIENTE EN 5950) PARA QUE EL DESPLAZAMIENTO
163500*     DE CADA BORRADO NO ALTERE LAS POSICIONES TODAVIA NO
163600*     VISITADAS
163700 5955-BORRA-UN-VALOR-MAT-I.
163800
163900     IF WS-TAB-VAL-MAT(IX-VAL) = TXN-ENTITY-COD
164000        PERFORM 5960-DESPLAZA-CASCADA-I THRU 5960-DESPLAZA-CASCADA-F
164100            VARYING WC-IDX-VAL FROM IX-VAL BY 1
164200            UNTIL WC-IDX-VAL >= WS-TAB-VAL-CANT
164300        SUBTRACT 1 FROM WS-TAB-VAL-CANT
164400     END-IF.
164500
164600 5955-BORRA-UN-VALOR-MAT-F. EXIT.
164700
164800*    DESPLAZAMIENTO COMPARTIDO POR 5955 Y 5975: AMBAS CASCADAS
164900*    TERMINAN CERRANDO UN HUECO EN WS-TAB-MATVAL-AREA.
165000 5960-DESPLAZA-CASCADA-I.
165100
165200     MOVE WS-TAB-MATVAL(WC-IDX-VAL + 1) TO WS-TAB-MATVAL(WC-IDX-VAL).
165300
165400 5960-DESPLAZA-CASCADA-F. EXIT.
165500
165600*--------------------------------------------------------------
165700*    BAJA EN CASCADA DE VALORES AL ELIMINAR UNA ENTRADA DE
165800*    CATALOGO (WS-CASCADA-KIND = 'P' O 'C')
165900 5970-BORRA-VALORES-POR-CATALOGO-I.
166000
166100     PERFORM 5975-BORRA-UN-VALOR-CAT-I THRU 5975-BORRA-UN-VALOR-CAT-F
166200         VARYING IX-VAL FROM WS-TAB-VAL-CANT BY -1
166300         UNTIL IX-VAL < 1.
166400
166500 5970-BORRA-VALORES-POR-CATALOGO-F. EXIT.
166600
166700*    CALCO DE 5955, FILTRANDO POR WS-TAB-VAL-REL/WS-TAB-VAL-KIND
166800*    EN LUGAR DE WS-TAB-VAL-MAT (CASCADA POR CATALOGO, NO POR
166900*    MATERIAL).
167000 5975-BORRA-UN-VALOR-CAT-I.
167100
167200     IF WS-TAB-VAL-REL(IX-VAL) = TXN-ENTITY-COD
167300        AND WS-TAB-VAL-KIND(IX-VAL) = WS-CASCADA-KIND
167400        PERFORM 5960-DESPLAZA-CASCADA-I THRU 5960-DESPLAZA-CASCADA-F
167500            VARYING WC-IDX-VAL FROM IX-VAL BY 1
167600            UNTIL WC-IDX-VAL >= WS-TAB-VAL-CANT
167700        SUBTRACT 1 FROM WS-TAB-VAL-CANT
167800     END-IF.
167900
168000 5975-BORRA-UN-VALOR-CAT-F. EXIT.
168100
168200
168300*================================================================
168400*    IMPRESION DEL LISTADO DE NOVEDADES.
168500*    UN RENGLON POR CADA TRANSACCION LEIDA, ACEPTADA O NO; EL
168600*    SALTO DE PAGINA SE CONTROLA IGUAL QUE EN EL RESTO DE LOS
168700*    LISTADOS DE LA CASA (TOPE DE LINEAS POR PAGINA EN
168800*    WS-LINEA-FIJA, CONTADOR DE PAGINA PARA EL FOLIO).
168900*================================================================
169000 6000-IMPRIME-RENGLON-I.
169100
169200*     SALTO DE PAGINA ANTES DE AGOTAR EL FORMULARIO, O EN LA
169300*     PRIMERA LINEA DE LA CORRIDA (WS-CUENTA-PAGINA = ZEROS)
169400     IF WS-CUENTA-LINEA > WS-LINEA-FIJA OR WS-CUENTA-PAGINA = ZEROS
169500        PERFORM 6010-IMPRIME-TITULO-MANT-I
169600            THRU 6010-IMPRIME-TITULO-MANT-F
169700     END-IF
169800
169900*     IMP-REN-RELAC (CODIGO DE PROPIEDAD/COEFICIENTE) YA FUE
170000*     DEJADO EN EL AREA DE IMPRESION POR 5050 CUANDO LA
170100*     ENTIDAD ES VALOR; PARA M/P/C QUEDA EN BLANCO
170200     MOVE TXN-ACTION       TO IMP-REN-ACCION
170300     MOVE TXN-ENTITY       TO IMP-REN-ENTIDAD
170400     MOVE TXN-ENTITY-COD   TO IMP-REN-CLAVE
170500
170600     IF WS-TXN-ACEPTADA
170700*        RESULTADO Y RAZON DE RECHAZO (EN BLANCO SI SE APLICO)
170800        MOVE 'APLICADA'  TO IMP-REN-RESULT
170900        MOVE SPACES      TO IMP-REN-RAZON
171000     ELSE
171100        MOVE 'RECHAZADA' TO IMP-REN-RESULT
171200        MOVE WS-RECHAZO-RAZON TO IMP-REN-RAZON
171300     END-IF
171400
171500     WRITE REG-MNTLOG FROM IMP-RENGLON AFTER ADVANCING 1 LINE
171600     ADD 1 TO WS-CUENTA-LINEA.
171700
171800 6000-IMPRIME-RENGLON-F. EXIT.
171900
172000*    TITULO Y CABECERA ESTANDAR DE LA CASA: SALTO A TOPE DE
172100*    FORMULARIO, FOLIO EN WS-CUENTA-PAGINA, FECHA DEL PROCESO.
172200 6010-IMPRIME-TITULO-MANT-I.
172300
172400     ADD 1 TO WS-CUENTA-PAGINA
172500     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA
172600     WRITE REG-MNTLOG FROM IMP-TITULO-MANT AFTER ADVANCING PAGE
172700     WRITE REG-MNTLOG FROM IMP-CABECERA-MANT AFTER ADVANCING 2 LINES
172800     MOVE 3 TO WS-CUENTA-LINEA.
172900
173000 6010-IMPRIME-TITULO-MANT-F. EXIT.
173100
173200
173300*================================================================
173400*    REGRABADO DE LOS CUATRO ARCHIVOS ACTUALIZADOS.
173500*    SE REABREN EN SALIDA (PISANDO LA VERSION QUE SE LEYO EN
173600*    1000) Y SE VUELCA CADA TABLA COMPLETA, YA ORDENADA, DE
173700*    PRINCIPIO A FIN; ES EL UNICO PUNTO DE LA CORRIDA DONDE SE
173800*    ESCRIBE EN LOS CUATRO MAESTROS.
173900*================================================================
174000 8000-REGRABA-ARCHIVOS-I.
174100
174200     OPEN OUTPUT MATMAES
174300     OPEN OUTPUT CATPROP
174400     OPEN OUTPUT CATCOEF
174500     OPEN OUTPUT MATVAL
174600
174700     PERFORM 8100-ESCRIBE-MATERIAL-I THRU 8100-ESCRIBE-MATERIAL-F
174800         VARYING IX-MAT FROM 1 BY 1
174900         UNTIL IX-MAT > WS-TAB-MAT-CANT
175000
175100     PERFORM 8200-ESCRIBE-CATPROP-I THRU 8200-ESCRIBE-CATPROP-F
175200         VARYING IX-PROP FROM 1 BY 1
175300         UNTIL IX-PROP > WS-TAB-PROP-CANT
175400
175500     PERFORM 8300-ESCRIBE-CATCOEF-I THRU 8300-ESCRIBE-CATCOEF-F
175600         VARYING IX-COEF FROM 1 BY 1
175700         UNTIL IX-COEF > WS-TAB-COEF-CANT
175800
175900     PERFORM 8400-ESCRIBE-MATVAL-I THRU 8400-ESCRIBE-MATVAL-F
176000         VARYING IX-VAL FROM 1 BY 1
176100         UNTIL IX-VAL > WS-TAB-VAL-CANT
176200
176300     CLOSE MATMAES
176400     CLOSE CATPROP
176500     CLOSE CATCOEF
176600     CLOSE MATVAL.
176700
176800 8000-REGRABA-ARCHIVOS-F. EXIT.
176900
177000*     CAMPO A CAMPO, MISMA RAZON QUE EN 1150: LOS PREFIJOS DE
177100*     LA TABLA Y DEL REGISTRO DE SALIDA NO COINCIDEN
177200 8100-ESCRIBE-MATERIAL-I.
177300
177400*         IDENTIFICACION Y CLASIFICACION DEL MATERIAL
177500     MOVE WS-TAB-MAT-CODE(IX-MAT)      TO MAT-CODE
177600     MOVE WS-TAB-MAT-NAME(IX-MAT)      TO MAT-NAME
177700     MOVE WS-TAB-MAT-TYPE(IX-MAT)      TO MAT-TYPE
177800*         PROPIEDADES FISICAS QUE ALIMENTAN LA FORMULA DE
177900*         VISCOSIDAD DE U1 (RUTMATEM)
178000     MOVE WS-TAB-MAT-DENSITY(IX-MAT)   TO MAT-DENSITY
178100     MOVE WS-TAB-MAT-HEAT-CAP(IX-MAT)  TO MAT-HEAT-CAPACITY
178200     MOVE WS-TAB-MAT-GLASS-TMP(IX-MAT) TO MAT-GLASS-TEMP
178300     MOVE WS-TAB-MAT-MELT-TMP(IX-MAT)  TO MAT-MELTING-TEMP
178400     MOVE WS-TAB-MAT-MU0(IX-MAT)       TO MAT-MU0
178500     MOVE WS-TAB-MAT-C1G(IX-MAT)       TO MAT-VLF-C1G
178600     MOVE WS-TAB-MAT-C2G(IX-MAT)       TO MAT-VLF-C2G
178700     MOVE WS-TAB-MAT-TR(IX-MAT)        TO MAT-CASTING-TEMP
178800     MOVE WS-TAB-MAT-FLOW-IDX(IX-MAT)  TO MAT-FLOW-INDEX
178900     MOVE WS-TAB-MAT-HEAT-TRN(IX-MAT)  TO MAT-HEAT-TRANSFER
179000     WRITE REG-MATMAES-FD FROM WS-REG-MATMAS.
179100
179200 8100-ESCRIBE-MATERIAL-F. EXIT.
179300
179400*    CALCO DE 8100 SOBRE LA TABLA DE PROPIEDADES.
179500 8200-ESCRIBE-CATPROP-I.
179600
179700*         CLAVE, NOMBRE Y UNIDAD DE LA PROPIEDAD
179800     MOVE WS-TAB-PROP-CODE(IX-PROP) TO CAT-CODE
179900     MOVE WS-TAB-PROP-NAME(IX-PROP) TO CAT-NAME
180000     MOVE WS-TAB-PROP-UNIT(IX-PROP) TO CAT-UNIT-MEASURE
180100     WRITE REG-CATPROP-FD FROM WS-REG-CATLOG.
180200
180300 8200-ESCRIBE-CATPROP-F. EXIT.
180400
180500*    CALCO DE 8200 SOBRE LA TABLA DE COEFICIENTES.
180600 8300-ESCRIBE-CATCOEF-I.
180700
180800*         CLAVE, NOMBRE Y UNIDAD DEL COEFICIENTE
180900     MOVE WS-TAB-COEF-CODE(IX-COEF) TO CAT-CODE
181000     MOVE WS-TAB-COEF-NAME(IX-COEF) TO CAT-NAME
181100     MOVE WS-TAB-COEF-UNIT(IX-COEF) TO CAT-UNIT-MEASURE
181200     WRITE REG-CATCOEF-FD FROM WS-REG-CATLOG.
181300
181400 8300-ESCRIBE-CATCOEF-F. EXIT.
181500
181600*    ULTIMO DE LOS CUATRO REGRABADOS; CIERRA EL GRUPO 8000 JUNTO
181700*    CON LA CLAUSULA CLOSE DE 8000-REGRABA-ARCHIVOS-F.
181800 8400-ESCRIBE-MATVAL-I.
181900
182000*         CLAVE COMPUESTA (MATERIAL+RELACIONADO+KIND) Y VALOR
182100     MOVE WS-TAB-VAL-MAT(IX-VAL)  TO VAL-MATERIAL-COD
182200     MOVE WS-TAB-VAL-REL(IX-VAL)  TO VAL-RELATED-COD
182300     MOVE WS-TAB-VAL-KIND(IX-VAL) TO VAL-KIND
182400     MOVE WS-TAB-VAL-NUM(IX-VAL)  TO VAL-NUMERIC-VAL
182500     WRITE REG-MATVAL-FD FROM WS-REG-MATVAL.
182600
182700 8400-ESCRIBE-MATVAL-F. EXIT.
182800
182900
183000*================================================================
183100*    PIE DE CORRIDA: TOTALES DE CONTROL POR VERBO (ALTA/MODIF/
183200*    BAJA) APLICADAS Y RECHAZADAS, MAS EL TOTAL DE TRANSACCIONES
183300*    LEIDAS; PERMITE CUADRAR EL LISTADO SIN CONTAR RENGLONES.
183400*================================================================
183500 9999-FINAL-I.
183600
183700*    TOTAL LEIDO DEL ARCHIVO DE NOVEDADES, SIN DISCRIMINAR VERBO
183800     MOVE WS-TXN-LEIDAS-CANT     TO IMP-PIE-LEIDAS
183900     WRITE REG-MNTLOG FROM IMP-PIE-MANT-1 AFTER ADVANCING 3 LINES
184000
184100*    ALTAS: APLICADAS VS. RECHAZADAS
184200     MOVE WS-TXN-APLIC-ALTA-CANT TO IMP-PIE-ALTA-APL
184300     MOVE WS-TXN-RECH-ALTA-CANT  TO IMP-PIE-ALTA-RCH
184400     WRITE REG-MNTLOG FROM IMP-PIE-MANT-2 AFTER ADVANCING 1 LINE
184500
184600*    MODIFICACIONES: APLICADAS VS. RECHAZADAS
184700     MOVE WS-TXN-APLIC-MODI-CANT TO IMP-PIE-MODI-APL
184800     MOVE WS-TXN-RECH-MODI-CANT  TO IMP-PIE-MODI-RCH
184900     WRITE REG-MNTLOG FROM IMP-PIE-MANT-3 AFTER ADVANCING 1 LINE
185000
185100*    BAJAS: APLICADAS VS. RECHAZADAS; CIERRA EL CUADRE DE CORRIDA
185200     MOVE WS-TXN-APLIC-BAJA-CANT TO IMP-PIE-BAJA-APL
185300     MOVE WS-TXN-RECH-BAJA-CANT  TO IMP-PIE-BAJA-RCH
185400     WRITE REG-MNTLOG FROM IMP-PIE-MANT-4 AFTER ADVANCING 1 LINE
185500
185600     DISPLAY 'PGMMANTM - NOVEDADES LEIDAS : ' WS-TXN-LEIDAS-CANT
185700
185800     CLOSE MNTTXN
185900     CLOSE MNTLOG.
186000
186100 9999-FINAL-F. EXIT.
