000100******************************************************************
000200*    CPMATMAS                                                    *
000300******************************************************************
000400*    LAYOUT MAESTRO DE MATERIALES                                *
000500*    LARGO REGISTRO = 160 BYTES                                  *
000600*    CLAVE = MAT-CODE (ARCHIVO SECUENCIAL ORDENADO POR CLAVE)    *
000700******************************************************************
000800*    CAMPOS FISICOS Y COEFICIENTES DE REOLOGIA (WLF) USADOS POR  *
000900*    EL MOTOR DE SIMULACION PGMSIMUL/RUTMATEM.                   *
001000******************************************************************
001100 01  WS-REG-MATMAS.
001200*        POSICION (001:08) CLAVE UNICA DE MATERIAL
001300     03  MAT-CODE              PIC X(08)    VALUE SPACES.
001400*        POSICION (009:30) NOMBRE DEL MATERIAL (NO BLANCO)
001500     03  MAT-NAME              PIC X(30)    VALUE SPACES.
001600*        POSICION (039:20) TIPO DE MATERIAL (NO BLANCO)
001700     03  MAT-TYPE              PIC X(20)    VALUE SPACES.
001800*        POSICION (059:07) DENSIDAD RO, KG/M3
001900     03  MAT-DENSITY           PIC S9(05)V9(02) COMP-3
002000                                             VALUE ZEROS.
002100*        POSICION (066:07) CALOR ESPECIFICO C, J/(KG C)
002200     03  MAT-HEAT-CAPACITY     PIC S9(05)V9(02) COMP-3
002300                                             VALUE ZEROS.
002400*        POSICION (073:06) TEMPERATURA DE TRANSICION VITREA TG
002500     03  MAT-GLASS-TEMP        PIC S9(04)V9(02) COMP-3
002600                                             VALUE ZEROS.
002700*        POSICION (079:06) TEMPERATURA DE FUSION T0
002800     03  MAT-MELTING-TEMP      PIC S9(04)V9(02) COMP-3
002900                                             VALUE ZEROS.
003000*        POSICION (085:13) COEFICIENTE DE CONSISTENCIA MU0
003100     03  MAT-MU0               PIC S9(09)V9(04) COMP-3
003200                                             VALUE ZEROS.
003300*        POSICION (098:08) CONSTANTE WLF C1,G
003400     03  MAT-VLF-C1G           PIC S9(04)V9(04) COMP-3
003500                                             VALUE ZEROS.
003600*        POSICION (106:06) CONSTANTE WLF C2,G (GRADOS C)
003700     03  MAT-VLF-C2G           PIC S9(04)V9(02) COMP-3
003800                                             VALUE ZEROS.
003900*        POSICION (112:06) TEMPERATURA DE REFERENCIA TR
004000     03  MAT-CASTING-TEMP      PIC S9(04)V9(02) COMP-3
004100                                             VALUE ZEROS.
004200*        POSICION (118:07) INDICE DE FLUJO N (ADIMENSIONAL)
004300     03  MAT-FLOW-INDEX        PIC S9(01)V9(06) COMP-3
004400                                             VALUE ZEROS.
004500*        POSICION (125:07) COEFICIENTE DE TRANSF. DE CALOR ALFA-U
004600     03  MAT-HEAT-TRANSFER     PIC S9(05)V9(02) COMP-3
004700                                             VALUE ZEROS.
004800*        POSICION (132:29) USO FUTURO
004900     03  FILLER                PIC X(29)    VALUE SPACES.
