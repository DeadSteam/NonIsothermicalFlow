000100******************************************************************
000200*    CPMNTTXN                                                    *
000300******************************************************************
000400*    LAYOUT NOVEDAD DE MANTENIMIENTO DE MAESTROS (ENTRADA)       *
000500*    LARGO REGISTRO = 80 BYTES                                  *
000600*    TXN-ACTION: A=ALTA  U=MODIFICACION  D=BAJA                 *
000700*    TXN-ENTITY: M=MATERIAL  P=PROPIEDAD  C=COEFICIENTE         *
000800*                V=VALOR DE PROPIEDAD  W=VALOR DE COEFICIENTE   *
000900******************************************************************
001000 01  WS-REG-MNTTXN.
001100*        POSICION (01:01) ACCION DE LA NOVEDAD
001200     03  TXN-ACTION            PIC X(01)    VALUE SPACES.
001300*        POSICION (02:01) ENTIDAD AFECTADA
001400     03  TXN-ENTITY            PIC X(01)    VALUE SPACES.
001500*        POSICION (03:08) CLAVE DEL REGISTRO MAESTRO
001600     03  TXN-ENTITY-COD        PIC X(08)    VALUE SPACES.
001700*        POSICION (11:08) CLAVE RELACIONADA (SOLO V/W)
001800     03  TXN-RELATED-COD       PIC X(08)    VALUE SPACES.
001900*        POSICION (19:30) NOMBRE (ALTA/MODIF. DE M, P, C)
002000     03  TXN-NAME-TEXT         PIC X(30)    VALUE SPACES.
002100*        POSICION (49:20) TIPO DE MATERIAL / UNIDAD DE MEDIDA
002200     03  TXN-EXTRA-TEXT        PIC X(20)    VALUE SPACES.
002300*        POSICION (69:13) VALOR NUMERICO (ALTA/MODIF. DE V/W)
002400     03  TXN-NUMERIC-VAL       PIC S9(09)V9(04) COMP-3
002500                                             VALUE ZEROS.
002600*        POSICION (82:09) USO FUTURO
002700     03  FILLER                PIC X(09)    VALUE SPACES.
