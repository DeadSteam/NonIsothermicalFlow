000100******************************************************************
000200*    CPCATLOG                                                    *
000300******************************************************************
000400*    LAYOUT CATALOGO DE PROPIEDAD / COEFICIENTE (ENTRADA/SALIDA) *
000500*    LARGO REGISTRO = 70 BYTES                                  *
000600*    UN MISMO LAYOUT SIRVE A LOS DOS CATALOGOS (CATPROP Y       *
000700*    CATCOEF); EL NOMBRE ES UNICO DENTRO DE CADA CATALOGO.      *
000800******************************************************************
000900 01  WS-REG-CATLOG.
001000*        POSICION (01:08) CLAVE UNICA DEL CATALOGO
001100     03  CAT-CODE              PIC X(08)    VALUE SPACES.
001200*        POSICION (09:30) NOMBRE (NO BLANCO, UNICO EN SU CATALOGO)
001300     03  CAT-NAME              PIC X(30)    VALUE SPACES.
001400*        POSICION (39:20) UNIDAD DE MEDIDA (NO BLANCO)
001500     03  CAT-UNIT-MEASURE      PIC X(20)    VALUE SPACES.
001600*        POSICION (59:12) USO FUTURO
001700     03  FILLER                PIC X(12)    VALUE SPACES.
