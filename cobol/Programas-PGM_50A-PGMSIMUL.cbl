000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMSIMUL.
000300 AUTHOR.        R. ALMIRON.
000400 INSTALLATION.  GCIA. DE INGENIERIA DE PROCESOS - SECTOR CALCULO.
000500 DATE-WRITTEN.  11/09/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GCIA. DE INGENIERIA DE PROCESOS.
000800******************************************************************
000900*                 MOTOR DE SIMULACION PGMSIMUL                   *
001000*                 ==============================                 *
001100*    - LEE EL MAESTRO DE MATERIALES (CPMATMAS) Y LO CARGA EN      *
001200*      TABLA PARA BUSQUEDA BINARIA.                              *
001300*    - LEE SOLICITUDES DE SIMULACION (CPSIMREQ), VALIDA LOS       *
001400*      PARAMETROS DE CANAL Y RESUELVE EL MODELO DE FLUJO NO       *
001500*      ISOTERMICO POR PASOS DE INTEGRACION DELTA-Z, LLAMANDO A    *
001600*      RUTMATEM PARA EXPONENCIAL Y LOGARITMO NATURAL.             *
001700*    - EMITE RESUMEN POR SOLICITUD (CPSIMRES), DETALLE DE PERFIL  *
001800*      POR PASO (CPSIMDET) Y LISTADO DE PERFIL DE TEMPERATURA Y   *
001900*      VISCOSIDAD POR SOLICITUD ACEPTADA.                         *
002000******************************************************************
002100* HISTORIAL DE CAMBIOS                                          *
002200* ---------------------------------------------------------------
002300* 11/09/1989 RAL TKT-0002  VERSION INICIAL - CARGA DE MAESTRO,    *
002400*                          VALIDACION Y CALCULO DE CAUDAL Y      *
002500*                          VELOCIDAD DE CORTE.                   *
002600* 22/11/1989 RAL TKT-0015  SE INCORPORA EL LAZO DE PASOS CON      *
002700*                          LLAMADA A RUTMATEM (TEMPERATURA Y      *
002800*                          VISCOSIDAD POR TRAMO).                 *
002900* 18/02/1990 JMP TKT-0028  SE AGREGA EL LISTADO DE PERFIL POR      *
003000*                          SOLICITUD ACEPTADA CON CORTE DE        *
003100*                          PAGINA A 60 RENGLONES.                 *
003200* 15/03/1990 JMP TKT-0038  SE ALINEA EL NUMERO DE TERMINOS DE LA   *
003300*                          SERIE EXPONENCIAL CON EL CAMBIO HECHO   *
003400*                          EN RUTMATEM (TKT-0037).                *
003500* 09/08/1990 RAL TKT-0049  CORRECCION: LA PRODUCTIVIDAD SE         *
003600*                          CALCULABA CON EL CAUDAL SIN EL FACTOR   *
003700*                          DE FORMA; SE CORRIGE LA FORMULA.        *
003800* 02/07/1991 CDV TKT-0059  SE RECHAZA LA SOLICITUD CON CODIGO MM   *
003900*                          CUANDO LA CLAVE DE MATERIAL NO EXISTE   *
004000*                          EN EL MAESTRO (ANTES ABORTABA EL PASO). *
004100* 04/12/1991 RAL TKT-0067  SE AGREGA CONTEO DE SOLICITUDES LEIDAS, *
004200*                          PROCESADAS Y RECHAZADAS EN EL PIE DE    *
004300*                          CORRIDA.                                *
004400* 09/11/1994 JMP TKT-0111  LA TABLA DE MATERIALES PASA A TENER     *
004500*                          CLAVE ASCENDENTE Y BUSQUEDA BINARIA     *
004600*                          (ANTES BUSQUEDA SECUENCIAL LINEAL).     *
004700* 30/01/1996 RAL TKT-0134  SE AGREGA REDEFINE DE DEPURACION SOBRE  *
004800*                          EL GRUPO DE VELOCIDAD DE CORTE.         *
004900* 14/08/1998 CDV TKT-0150  REVISION DEL 2000: SE CONFIRMA QUE LA   *
005000*                          FECHA DE PROCESO (WS-FECHA-PROCESO) SE  *
005100*                          IMPRIME A CUATRO DIGITOS DE ANIO. SIN   *
005200*                          OTRO IMPACTO DE AAAA EN EL PROGRAMA.    *
005300* 11/05/2001 JMP TKT-0173  SE CORRIGE EL REDONDEO DE LA CANTIDAD   *
005400*                          DE PASOS (CHAN-LENGTH / CALC-STEP) QUE  *
005500*                          TRUNCABA EN LUGAR DE REDONDEAR.         *
005600* 06/02/2004 RAL TKT-0197  SE AGREGA REDEFINE DE DEPURACION SOBRE  *
005700*                          EL PAR TEMPERATURA/VISCOSIDAD DE CADA   *
005800*                          PASO PARA SOPORTE DE INCIDENCIAS.       *
005900* 19/05/2005 JMP TKT-0204  LOS CAMPOS COMP-3 DEL AREA DE CALCULO    *
006000*                          (GRUPO DE VELOCIDAD DE CORTE Y GRUPO DE   *
006100*                          PASO DE INTEGRACION) TENIAN 19 DIGITOS   *
006200*                          (9 ENTEROS + 10 DECIMALES), SUPERANDO EL *
006300*                          MAXIMO DE 18 DIGITOS PARA PACKED-DECIMAL.*
006400*                          SE REDUCE LA PARTE ENTERA A 8 DIGITOS EN *
006500*                          LOS 29 CAMPOS AFECTADOS DE AMBOS GRUPOS. *
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS WS-CLASE-ESTADO IS 'OK' 'VP' 'MM'.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600
007700     SELECT MATMAES  ASSIGN TO DDMATMAE
007800            FILE STATUS IS FS-MATMAES.
007900
008000     SELECT SIMREQ   ASSIGN TO DDSIMREQ
008100            FILE STATUS IS FS-SIMREQ.
008200
008300     SELECT SIMRES   ASSIGN TO DDSIMRES
008400            FILE STATUS IS FS-SIMRES.
008500
008600     SELECT SIMDET   ASSIGN TO DDSIMDET
008700            FILE STATUS IS FS-SIMDET.
008800
008900     SELECT PERFIL   ASSIGN TO DDPERFIL
009000            FILE STATUS IS FS-PERFIL.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500 FD  MATMAES
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800 01  REG-MATMAES-FD.
009900     03  FILLER                PIC X(160).
010000
010100 FD  SIMREQ
010200     BLOCK CONTAINS 0 RECORDS
010300     RECORDING MODE IS F.
010400 01  REG-SIMREQ-FD.
010500     03  FILLER                PIC X(080).
010600
010700 FD  SIMRES
010800     BLOCK CONTAINS 0 RECORDS
010900     RECORDING MODE IS F.
011000 01  REG-SIMRES-FD.
011100     03  FILLER                PIC X(090).
011200
011300 FD  SIMDET
011400     BLOCK CONTAINS 0 RECORDS
011500     RECORDING MODE IS F.
011600 01  REG-SIMDET-FD.
011700     03  FILLER                PIC X(040).
011800
011900 FD  PERFIL
012000     BLOCK CONTAINS 0 RECORDS
012100     RECORDING MODE IS F.
012200 01  REG-PERFIL.
012300     03  FILLER                PIC X(132).
012400
012500 WORKING-STORAGE SECTION.
012600*=======================*
012700
012800*----------- COPYS DE LAYOUT ------------------------------------
012900 COPY CPSIMREQ.
013000 COPY CPMATMAS.
013100 COPY CPSIMRES.
013200 COPY CPSIMDET.
013300
013400*----------- ARCHIVOS --------------------------------------------
013500 77  FS-MATMAES              PIC X(02)        VALUE SPACES.
013600 77  FS-SIMREQ                PIC X(02)        VALUE SPACES.
013700 77  FS-SIMRES                PIC X(02)        VALUE SPACES.
013800 77  FS-SIMDET                PIC X(02)        VALUE SPACES.
013900 77  FS-PERFIL                PIC X(02)        VALUE SPACES.
014000
014100 77  WS-STATUS-FIN            PIC X            VALUE 'N'.
014200     88  WS-FIN-LECTURA           VALUE 'Y'.
014300     88  WS-NO-FIN-LECTURA        VALUE 'N'.
014400
014500 77  WS-STATUS-FIN-MAT        PIC X            VALUE 'N'.
014600     88  WS-FIN-CARGA-MAT         VALUE 'Y'.
014700     88  WS-NO-FIN-CARGA-MAT      VALUE 'N'.
014800
014900 77  WS-MATERIAL-SITUACION    PIC X            VALUE 'N'.
015000     88  WS-MATERIAL-ENCONTRADO   VALUE 'S'.
015100     88  WS-MATERIAL-NO-ENCONTRADO VALUE 'N'.
015200
015300*----------- CONTADORES DE CORRIDA -------------------------------
015400 77  WS-REQ-LEIDAS-CANT       PIC 9(04)  COMP-3 VALUE ZEROS.
015500 77  WS-REQ-PROCESADAS-CANT   PIC 9(04)  COMP-3 VALUE ZEROS.
015600 77  WS-REQ-RECHAZADAS-CANT   PIC 9(04)  COMP-3 VALUE ZEROS.
015700
015800*----------- FECHA DE PROCESO ------------------------------------
015900 01  WS-FECHA-PROCESO.
016000     03  WS-FEC-AA             PIC 9(02).
016100     03  WS-FEC-MM             PIC 9(02).
016200     03  WS-FEC-DD             PIC 9(02).
016300     03  FILLER                PIC X(02)        VALUE SPACES.
016400
016500*    REDEFINE - VISTA NUMERICA UNICA DE LA FECHA DE PROCESO
016600 01  WS-FECHA-NUMERICA REDEFINES WS-FECHA-PROCESO
016700                               PIC 9(06).
016800
016900*----------- TABLA DE MATERIALES (BUSQUEDA BINARIA) --------------
017000 01  WS-TAB-MATERIAL-AREA.
017100     03  WS-TAB-MAT-CANT       PIC 9(03)  COMP   VALUE ZEROS.
017200     03  FILLER                PIC X(02)        VALUE SPACES.
017300     03  WS-TAB-MATERIAL  OCCURS 1 TO 500 TIMES
017400                           DEPENDING ON WS-TAB-MAT-CANT
017500                           ASCENDING KEY IS WS-TAB-MAT-CODE
017600                           INDEXED BY IX-MAT.
017700         05  WS-TAB-MAT-CODE       PIC X(08).
017800         05  WS-TAB-MAT-NAME       PIC X(30).
017900         05  WS-TAB-MAT-DENSITY    PIC S9(05)V9(02) COMP-3.
018000         05  WS-TAB-MAT-HEAT-CAP   PIC S9(05)V9(02) COMP-3.
018100         05  WS-TAB-MAT-GLASS-TMP  PIC S9(04)V9(02) COMP-3.
018200         05  WS-TAB-MAT-MELT-TMP   PIC S9(04)V9(02) COMP-3.
018300         05  WS-TAB-MAT-MU0        PIC S9(09)V9(04) COMP-3.
018400         05  WS-TAB-MAT-C1G        PIC S9(04)V9(04) COMP-3.
018500         05  WS-TAB-MAT-C2G        PIC S9(04)V9(02) COMP-3.
018600         05  WS-TAB-MAT-TR         PIC S9(04)V9(02) COMP-3.
018700         05  WS-TAB-MAT-FLOW-IDX   PIC S9(01)V9(06) COMP-3.
018800         05  WS-TAB-MAT-HEAT-TRN   PIC S9(05)V9(02) COMP-3.
018900
019000*----------- AREA DE CALCULO DEL MODELO --------------------------
019100*    CAMPOS VALIDOS POR TODA LA SIMULACION DE UNA SOLICITUD,
019200*    CALCULADOS EN 2410-CONSTANTES-DERIVADAS-I (TKT-0204: LA
019300*    PARTE ENTERA SE REDUJO DE 9 A 8 DIGITOS EN TODO EL GRUPO
019400*    PARA QUE S9(AA)V9(10) COMP-3 NO SUPERE LOS 18 DIGITOS).
019500 01  WC-AREA-CALCULO.
019600*        RELACION PROFUNDIDAD/ANCHO DEL CANAL.
019700     03  WC-RATIO-HW           PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
019800*        FACTOR DE FORMA DEL CANAL (CORRECCION AL CAUDAL).
019900     03  WC-SHAPE-FACTOR       PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
020000*        CAUDAL VOLUMETRICO DE ARRASTRE.
020100     03  WC-VOL-FLOW           PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
020200*        VELOCIDAD DE CORTE PROMEDIO EN EL CANAL.
020300     03  WC-SHEAR-RATE         PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
020400*        LOGARITMO NATURAL DE LA VELOCIDAD DE CORTE.
020500     03  WC-GAMMA-LN           PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
020600*        VELOCIDAD DE CORTE ELEVADA A (INDICE DE FLUJO + 1).
020700     03  WC-GAMMA-POW-NP1      PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
020800*        VELOCIDAD DE CORTE ELEVADA A (INDICE DE FLUJO - 1),
020900*        USADA EN CADA PASO PARA LA VISCOSIDAD (2420).
021000     03  WC-GAMMA-POW-NM1      PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
021100*        CALOR GENERADO POR CORTE (FUNCION DE WC-GAMMA-POW-NP1).
021200     03  WC-QGAMMA             PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
021300*        CALOR TRANSFERIDO A TRAVES DE LA CUBIERTA DEL CANAL.
021400     03  WC-QALFA              PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
021500*        TEMPERATURA PROMEDIO DE MASA USADA PARA REFERIR WLF.
021600     03  WC-TAVG               PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
021700*        CONSTANTE WLF C1 DEL MATERIAL, REFERIDA A WC-TAVG.
021800     03  WC-C1                 PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
021900*        CONSTANTE WLF C2 DEL MATERIAL, REFERIDA A WC-TAVG.
022000     03  WC-C2                 PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
022100*        PENDIENTE DE VISCOSIDAD CONTRA TEMPERATURA (MODELO WLF).
022200     03  WC-B                  PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
022300*        PRODUCTIVIDAD DE MASA DE LA CORRIDA (KG/HORA).
022400     03  WC-PRODUCTIVIDAD      PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
022500*        TEMPERATURA EN EL ULTIMO PASO DE INTEGRACION.
022600     03  WC-FINAL-TEMP         PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
022700*        VISCOSIDAD EN EL ULTIMO PASO DE INTEGRACION.
022800     03  WC-FINAL-VISC         PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
022900     03  FILLER                PIC X(10)        VALUE SPACES.
023000
023100*    REDEFINE DE DEPURACION - VOLCADO DEL GRUPO DE CORTE
023200 01  WC-GRUPO-CORTE-DUMP REDEFINES WC-AREA-CALCULO.
023300     03  WC-RATIO-HW-DUMP      PIC X(10).
023400     03  WC-SHAPE-FACTOR-DUMP  PIC X(10).
023500     03  WC-VOL-FLOW-DUMP      PIC X(10).
023600     03  WC-SHEAR-RATE-DUMP    PIC X(10).
023700     03  FILLER                PIC X(96).
023800
023900*----------- AREA DE CALCULO DEL PASO DE INTEGRACION -------------
024000*    CAMPOS QUE SE RECALCULAN EN CADA VUELTA DE 2420-LAZO-DE-
024100*    PASOS-I (MISMA ACLARACION DE TKT-0204 SOBRE EL ANCHO DE
024200*    LOS CAMPOS COMP-3 DE ESTE GRUPO).
024300 01  WC-AREA-PASO.
024400*        POSICION A LO LARGO DEL CANAL PARA EL PASO ACTUAL.
024500     03  WC-Z                  PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
024600*        NUMERADOR DE LA PARTE FORZADA DE LA TEMPERATURA.
024700     03  WC-NUM1                PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
024800*        DENOMINADOR DE LA PARTE FORZADA DE LA TEMPERATURA.
024900     03  WC-DEN1                PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
025000*        TERMINO EXPONENCIAL DE DECAIMIENTO DE LA PARTE FORZADA.
025100     03  WC-E1                  PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
025200*        PARTE FORZADA DE LA SOLUCION DE TEMPERATURA.
025300     03  WC-PART1               PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
025400*        NUMERADOR DE LA PARTE HOMOGENEA DE LA TEMPERATURA.
025500     03  WC-NUM2                PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
025600*        DENOMINADOR DE LA PARTE HOMOGENEA DE LA TEMPERATURA.
025700     03  WC-DEN2                PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
025800*        TERMINO EXPONENCIAL DE LA PARTE HOMOGENEA.
025900     03  WC-E2                  PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
026000*        SUMA PARTE FORZADA + PARTE HOMOGENEA (ARGUMENTO DEL LN).
026100     03  WC-CHI                 PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
026200*        LOGARITMO NATURAL DE WC-CHI.
026300     03  WC-LN-CHI              PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
026400*        TEMPERATURA RESUELTA PARA LA POSICION WC-Z.
026500     03  WC-TEMP-Z              PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
026600*        FACTOR EXPONENCIAL DE TEMPERATURA DEL MODELO WLF.
026700     03  WC-EXPO-ETA            PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
026800*        VISCOSIDAD RESUELTA PARA LA POSICION WC-Z.
026900     03  WC-VISC-Z              PIC S9(08)V9(10) COMP-3 VALUE ZEROS.
027000     03  FILLER                 PIC X(10)        VALUE SPACES.
027100
027200*    REDEFINE DE DEPURACION - VOLCADO TEMPERATURA/VISCOSIDAD
027300 01  WC-TEMP-VISC-DUMP REDEFINES WC-AREA-PASO.
027400     03  FILLER                 PIC X(100).
027500     03  WC-TEMP-Z-DUMP          PIC X(10).
027600     03  WC-VISC-Z-DUMP          PIC X(20).
027700
027800 77  WC-STEP-I               PIC S9(05)  COMP   VALUE ZEROS.
027900 77  WC-STEPS-N              PIC S9(05)  COMP   VALUE ZEROS.
028000
028100*----------- COMUNICACION CON RUTMATEM ---------------------------
028200*    MISMO LAYOUT DE COMUNICACION QUE USA RUTMATEM (VER SU
028300*    LINKAGE SECTION); SE CARGA LKX-OPERACION Y LKX-VALOR-
028400*    ENTRADA ANTES DE CADA CALL Y SE RECOGE LKX-VALOR-RESULT
028500*    DESPUES. LKX-RETURN-CODE NO SE CHEQUEA EN ESTE PROGRAMA
028600*    PORQUE LOS VALORES QUE SE LE PASAN A RUTMATEM YA SALEN
028700*    VALIDADOS DE LAS FORMULAS DEL MODELO.
028800 01  WS-LK-RUTMATEM.
028900     03  LKX-OPERACION        PIC X(01).
029000     03  LKX-VALOR-ENTRADA    PIC S9(04)V9(10) COMP-3.
029100     03  LKX-VALOR-RESULT     PIC S9(04)V9(10) COMP-3.
029200     03  LKX-RETURN-CODE      PIC S9(02)       COMP.
029300     03  FILLER               PIC X(05).
029400
029500*----------- LISTADO DE PERFIL -----------------------------------
029600 77  WS-CUENTA-LINEA          PIC 9(02)  COMP   VALUE ZEROS.
029700 77  WS-CUENTA-PAGINA         PIC 9(03)  COMP   VALUE ZEROS.
029800 77  WS-LINEA-FIJA            PIC 9(02)  COMP   VALUE 60.
029900
030000 01  IMP-TITULO.
030100     03  FILLER               PIC X(33)
030200                          VALUE 'SIMULACION DE FLUJO NO ISOTERMICO'.
030300     03  FILLER               PIC X(12) VALUE SPACES.
030400     03  FILLER               PIC X(08) VALUE 'FECHA: '.
030500     03  IMP-TIT-FECHA        PIC 99/99/99.
030600     03  FILLER               PIC X(08) VALUE SPACES.
030700     03  FILLER               PIC X(06) VALUE 'PAG: '.
030800     03  IMP-TIT-PAGINA       PIC ZZ9.
030900     03  FILLER               PIC X(55) VALUE SPACES.
031000
031100 01  IMP-SUBTITULO.
031200     03  FILLER               PIC X(09) VALUE 'SOLICITUD'.
031300     03  FILLER               PIC X(02) VALUE SPACES.
031400     03  IMP-SUB-REQUEST      PIC X(08).
031500     03  FILLER               PIC X(03) VALUE SPACES.
031600     03  FILLER               PIC X(08) VALUE 'MATERIAL'.
031700     03  FILLER               PIC X(02) VALUE SPACES.
031800     03  IMP-SUB-MATERIAL     PIC X(08).
031900     03  FILLER               PIC X(03) VALUE SPACES.
032000     03  FILLER               PIC X(06) VALUE 'NOMBRE'.
032100     03  FILLER               PIC X(02) VALUE SPACES.
032200     03  IMP-SUB-NOMBRE       PIC X(30).
032300     03  FILLER               PIC X(51) VALUE SPACES.
032400
032500 01  IMP-CABECERA-COL.
032600     03  FILLER               PIC X(03) VALUE SPACES.
032700     03  FILLER               PIC X(13) VALUE 'POSICION Z(M)'.
032800     03  FILLER               PIC X(04) VALUE SPACES.
032900     03  FILLER               PIC X(15) VALUE 'TEMPERATURA (C)'.
033000     03  FILLER               PIC X(04) VALUE SPACES.
033100     03  FILLER               PIC X(18) VALUE 'VISCOSIDAD (PA.S) '.
033200     03  FILLER               PIC X(75) VALUE SPACES.
033300
033400 01  IMP-DETALLE.
033500     03  FILLER               PIC X(03) VALUE SPACES.
033600     03  IMP-DET-POSZ         PIC ZZZ9.9999.
033700     03  FILLER               PIC X(08) VALUE SPACES.
033800     03  IMP-DET-TEMP         PIC ZZZ9.99-.
033900     03  FILLER               PIC X(08) VALUE SPACES.
034000     03  IMP-DET-VISC         PIC ZZZ,ZZZ,ZZ9.9999-.
034100     03  FILLER               PIC X(63) VALUE SPACES.
034200
034300 01  IMP-PIE-PRODUCTIVIDAD.
034400     03  FILLER               PIC X(18) VALUE 'PRODUCTIVIDAD KG/H'.
034500     03  FILLER               PIC X(02) VALUE SPACES.
034600     03  IMP-PIE-PRODUCT      PIC ZZZ,ZZZ,ZZ9.99-.
034700     03  FILLER               PIC X(93) VALUE SPACES.
034800
034900 01  IMP-PIE-SALIDA.
035000     03  FILLER               PIC X(17) VALUE 'TEMPERATURA SAL. '.
035100     03  IMP-PIE-TEMP         PIC ZZZ9.99-.
035200     03  FILLER               PIC X(04) VALUE SPACES.
035300     03  FILLER               PIC X(17) VALUE 'VISCOSIDAD SAL.  '.
035400     03  IMP-PIE-VISC         PIC ZZZ,ZZZ,ZZ9.9999-.
035500     03  FILLER               PIC X(56) VALUE SPACES.
035600
035700 01  IMP-PIE-CORRIDA.
035800     03  FILLER               PIC X(18) VALUE 'SOLICITUDES LEIDAS'.
035900     03  FILLER               PIC X(02) VALUE SPACES.
036000     03  IMP-PIE-LEIDAS       PIC ZZZ9.
036100     03  FILLER               PIC X(04) VALUE SPACES.
036200     03  FILLER               PIC X(09) VALUE 'PROCESADAS'.
036300     03  FILLER               PIC X(02) VALUE SPACES.
036400     03  IMP-PIE-PROC         PIC ZZZ9.
036500     03  FILLER               PIC X(04) VALUE SPACES.
036600     03  FILLER               PIC X(10) VALUE 'RECHAZADAS'.
036700     03  FILLER               PIC X(02) VALUE SPACES.
036800     03  IMP-PIE-RECH         PIC ZZZ9.
036900     03  FILLER               PIC X(69) VALUE SPACES.
037000
037100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
037200 PROCEDURE DIVISION.
037300*    RUTINA DE CONDUCCION UNICA: INICIO - LAZO POR SOLICITUD -
037400*    CIERRE, AL MODO DEL RESTO DE LOS PASOS BATCH DEL SECTOR.
037500
037600 MAIN-PROGRAM-I.
037700*    EL LAZO SE REPITE UNA VEZ POR CADA SOLICITUD LEIDA DE
037800*    SIMREQ, HASTA QUE 2100-LEE-SOLICITUD-I ENCUENTRA FIN DE
037900*    ARCHIVO Y ENCIENDE WS-FIN-LECTURA.
038000
038100     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
038200
038300     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
038400         UNTIL WS-FIN-LECTURA
038500
038600     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
038700
038800 MAIN-PROGRAM-F. GOBACK.
038900
039000
039100*--------------------------------------------------------------
039200*    1000-INICIO-I: FECHA DE PROCESO, APERTURA DE LOS CINCO
039300*    ARCHIVOS DEL PASO. SI ALGUNO NO ABRE BIEN SE CORTA LA
039400*    CORRIDA SIN PROCESAR NADA (RETURN-CODE 16); SI TODOS
039500*    ABREN, SE CARGA EL MAESTRO DE MATERIALES A TABLA Y SE LEE
039600*    LA PRIMERA SOLICITUD.
039700 1000-INICIO-I.
039800
039900     ACCEPT WS-FECHA-PROCESO FROM DATE
040000
040100     OPEN INPUT  MATMAES
040200     OPEN INPUT  SIMREQ
040300     OPEN OUTPUT SIMRES
040400     OPEN OUTPUT SIMDET
040500     OPEN OUTPUT PERFIL
040600
040700*    LAS CINCO APERTURAS SE VERIFICAN JUNTAS; CUALQUIER STATUS
040800*    DISTINTO DE '00' EN CUALQUIERA DE ELLAS ABORTA LA CORRIDA
040900*    ANTES DE TOCAR LA TABLA DE MATERIALES O SIMREQ.
041000     IF FS-MATMAES NOT = '00' OR FS-SIMREQ NOT = '00'
041100        OR FS-SIMRES NOT = '00' OR FS-SIMDET NOT = '00'
041200        OR FS-PERFIL NOT = '00'
041300        DISPLAY 'PGMSIMUL - ERROR EN APERTURA DE ARCHIVOS'
041400        SET WS-FIN-LECTURA TO TRUE
041500        MOVE 16 TO RETURN-CODE
041600     ELSE
041700        PERFORM 1100-CARGA-MATERIALES-I THRU 1100-CARGA-MATERIALES-F
041800        PERFORM 2100-LEE-SOLICITUD-I    THRU 2100-LEE-SOLICITUD-F
041900     END-IF.
042000
042100 1000-INICIO-F. EXIT.
042200
042300*--------------------------------------------------------------
042400*    1100-CARGA-MATERIALES-I: VUELCA TODO MATMAES A LA TABLA
042500*    WS-TAB-MATERIAL EN MEMORIA Y CIERRA EL ARCHIVO; NO SE
042600*    VUELVE A ABRIR MATMAES DURANTE EL RESTO DE LA CORRIDA.
042700 1100-CARGA-MATERIALES-I.
042800
042900     SET WS-NO-FIN-CARGA-MAT TO TRUE
043000
043100     PERFORM 1150-LEE-MATERIAL-I THRU 1150-LEE-MATERIAL-F
043200         UNTIL WS-FIN-CARGA-MAT
043300
043400     CLOSE MATMAES.
043500
043600 1100-CARGA-MATERIALES-F. EXIT.
043700
043800*--------------------------------------------------------------
043900*    1150-LEE-MATERIAL-I: UNA LECTURA DE MATMAES. LA CLAVE DEL
044000*    ARCHIVO YA VIENE ORDENADA (TKT-0111), POR LO QUE BASTA
044100*    AGREGAR CADA MATERIAL AL FINAL DE LA TABLA PARA QUE QUEDE
044200*    EN CONDICIONES DE USARSE CON SEARCH ALL.
044300 1150-LEE-MATERIAL-I.
044400
044500     READ MATMAES INTO WS-REG-MATMAS
044600
044700*    CADA CAMPO DEL LAYOUT CPMATMAS SE PASA POR SU NOMBRE A LA
044800*    POSICION WS-TAB-MAT-CANT DE LA TABLA; NO SE USA UN UNICO
044900*    MOVE CORRESPONDING PORQUE LOS NOMBRES DE TABLA LLEVAN EL
045000*    PREFIJO WS-TAB- Y NO COINCIDEN CON LOS DEL MAESTRO.
045100     EVALUATE FS-MATMAES
045200         WHEN '00'
045300             ADD 1 TO WS-TAB-MAT-CANT
045400             MOVE MAT-CODE     TO WS-TAB-MAT-CODE(WS-TAB-MAT-CANT)
045500             MOVE MAT-NAME     TO WS-TAB-MAT-NAME(WS-TAB-MAT-CANT)
045600             MOVE MAT-DENSITY  TO WS-TAB-MAT-DENSITY(WS-TAB-MAT-CANT)
045700             MOVE MAT-HEAT-CAPACITY
045800                               TO WS-TAB-MAT-HEAT-CAP(WS-TAB-MAT-CANT)
045900             MOVE MAT-GLASS-TEMP
046000                               TO WS-TAB-MAT-GLASS-TMP(WS-TAB-MAT-CANT)
046100             MOVE MAT-MELTING-TEMP
046200                               TO WS-TAB-MAT-MELT-TMP(WS-TAB-MAT-CANT)
046300             MOVE MAT-MU0      TO WS-TAB-MAT-MU0(WS-TAB-MAT-CANT)
046400             MOVE MAT-VLF-C1G  TO WS-TAB-MAT-C1G(WS-TAB-MAT-CANT)
046500             MOVE MAT-VLF-C2G  TO WS-TAB-MAT-C2G(WS-TAB-MAT-CANT)
046600             MOVE MAT-CASTING-TEMP
046700                               TO WS-TAB-MAT-TR(WS-TAB-MAT-CANT)
046800             MOVE MAT-FLOW-INDEX
046900                               TO WS-TAB-MAT-FLOW-IDX(WS-TAB-MAT-CANT)
047000             MOVE MAT-HEAT-TRANSFER
047100                               TO WS-TAB-MAT-HEAT-TRN(WS-TAB-MAT-CANT)
047200         WHEN '10'
047300             SET WS-FIN-CARGA-MAT TO TRUE
047400         WHEN OTHER
047500*            CUALQUIER OTRO FILE STATUS DISTINTO DE '00'/'10' ES
047600*            UN ERROR DE E/S Y SE TRATA IGUAL QUE FIN DE ARCHIVO,
047700*            PARA NO DEJAR EL PASO EN UN LAZO SIN SALIDA.
047800             DISPLAY 'PGMSIMUL - ERROR DE LECTURA EN MATMAES '
047900                     FS-MATMAES
048000             SET WS-FIN-CARGA-MAT TO TRUE
048100     END-EVALUATE.
048200
048300 1150-LEE-MATERIAL-F. EXIT.
048400
048500*--------------------------------------------------------------
048600*    2000-PROCESO-I: UNA SOLICITUD YA LEIDA. VALIDA, SIMULA SI
048700*    CORRESPONDE, EMITE SIEMPRE EL RESUMEN (ACEPTADA O NO) Y
048800*    AVANZA A LA SOLICITUD SIGUIENTE.
048900 2000-PROCESO-I.
049000
049100     ADD 1 TO WS-REQ-LEIDAS-CANT
049200
049300     PERFORM 2200-VALIDA-PARAMETROS-I THRU 2200-VALIDA-PARAMETROS-F
049400
049500     IF RES-STATUS-CODE = 'OK'
049600        PERFORM 2400-SIMULA-SOLICITUD-I THRU 2400-SIMULA-SOLICITUD-F
049700        ADD 1 TO WS-REQ-PROCESADAS-CANT
049800     ELSE
049900        ADD 1 TO WS-REQ-RECHAZADAS-CANT
050000     END-IF
050100
050200     PERFORM 2900-ESCRIBE-RESUMEN-I  THRU 2900-ESCRIBE-RESUMEN-F
050300     PERFORM 2100-LEE-SOLICITUD-I    THRU 2100-LEE-SOLICITUD-F.
050400
050500 2000-PROCESO-F. EXIT.
050600
050700*--------------------------------------------------------------
050800*    2100-LEE-SOLICITUD-I: UNA LECTURA DE SIMREQ.
050900 2100-LEE-SOLICITUD-I.
051000
051100     READ SIMREQ INTO WS-REG-SIMREQ
051200
051300*    CODIGO '00' SE DEJA PASAR SIN TOCAR LA SOLICITUD (YA QUEDA
051400*    EN WS-REG-SIMREQ); '10' Y CUALQUIER OTRO STATUS TERMINAN
051500*    LA CORRIDA, CON DISPLAY DE DIAGNOSTICO SI NO ES FIN NORMAL.
051600     EVALUATE FS-SIMREQ
051700         WHEN '00'
051800             CONTINUE
051900         WHEN '10'
052000             SET WS-FIN-LECTURA TO TRUE
052100         WHEN OTHER
052200             DISPLAY 'PGMSIMUL - ERROR DE LECTURA EN SIMREQ '
052300                     FS-SIMREQ
052400             SET WS-FIN-LECTURA TO TRUE
052500     END-EVALUATE.
052600
052700 2100-LEE-SOLICITUD-F. EXIT.
052800
052900*--------------------------------------------------------------
053000*    2200-VALIDA-PARAMETROS-I: LOS SEIS PARAMETROS DE CANAL Y
053100*    DE CONDICION DE OPERACION DEBEN SER POSITIVOS (SI NO,
053200*    'VP' - VALOR DE PARAMETRO INVALIDO); SI LO SON, SE BUSCA
053300*    EL MATERIAL EN LA TABLA ('MM' SI NO EXISTE). LA SOLICITUD
053400*    SOLO PASA A SIMULARSE CON CODIGO 'OK'.
053500 2200-VALIDA-PARAMETROS-I.
053600
053700     MOVE SRQ-REQUEST-ID   TO RES-REQUEST-ID
053800     MOVE SRQ-MATERIAL-COD TO RES-MATERIAL-COD
053900
054000*    WS-CLASE-ESTADO (SPECIAL-NAMES) LIMITA RES-STATUS-CODE A
054100*    'OK'/'VP'/'MM'; NO HAY CUARTO VALOR PORQUE EL ARCHIVO DE
054200*    MATERIALES SE VALIDA EN SU PROPIO PASO DE CARGA (PGMMANTM).
054300     IF SRQ-CHAN-WIDTH   NOT > ZEROS
054400        OR SRQ-CHAN-DEPTH   NOT > ZEROS
054500        OR SRQ-CHAN-LENGTH  NOT > ZEROS
054600        OR SRQ-COVER-SPEED  NOT > ZEROS
054700        OR SRQ-COVER-TEMP   NOT > ZEROS
054800        OR SRQ-CALC-STEP    NOT > ZEROS
054900        MOVE 'VP' TO RES-STATUS-CODE
055000     ELSE
055100        PERFORM 2250-BUSCA-MATERIAL-I THRU 2250-BUSCA-MATERIAL-F
055200        IF WS-MATERIAL-ENCONTRADO
055300           MOVE 'OK' TO RES-STATUS-CODE
055400        ELSE
055500           MOVE 'MM' TO RES-STATUS-CODE
055600        END-IF
055700     END-IF.
055800
055900 2200-VALIDA-PARAMETROS-F. EXIT.
056000
056100*--------------------------------------------------------------
056200*    2250-BUSCA-MATERIAL-I: BUSQUEDA BINARIA (SEARCH ALL) DEL
056300*    MATERIAL DE LA SOLICITUD EN LA TABLA CARGADA EN
056400*    1100-CARGA-MATERIALES-I. SI SE ENCUENTRA, IX-MAT QUEDA
056500*    POSICIONADO SOBRE ESE MATERIAL Y SE USA ASI EN TODA LA
056600*    SIMULACION DE LA SOLICITUD (2410/2420/2430).
056700 2250-BUSCA-MATERIAL-I.
056800
056900     SET WS-MATERIAL-NO-ENCONTRADO TO TRUE
057000
057100     IF WS-TAB-MAT-CANT > ZEROS
057200        SET IX-MAT TO 1
057300        SEARCH ALL WS-TAB-MATERIAL
057400            AT END
057500               CONTINUE
057600            WHEN WS-TAB-MAT-CODE(IX-MAT) = SRQ-MATERIAL-COD
057700               SET WS-MATERIAL-ENCONTRADO TO TRUE
057800        END-SEARCH
057900     END-IF.
058000
058100 2250-BUSCA-MATERIAL-F. EXIT.
058200
058300*--------------------------------------------------------------
058400*    2400-SIMULA-SOLICITUD-I: RESUELVE UNA SOLICITUD YA
058500*    VALIDADA. ARMA LAS CONSTANTES DEL MODELO, ENCABEZA LA
058600*    SECCION DEL LISTADO DE PERFIL, RECORRE LOS PASOS DE
058700*    INTEGRACION DE Z=0 A Z=CHAN-LENGTH Y CIERRA LA SECCION CON
058800*    LAS FIGURAS FINALES Y EL PIE DE PAGINA.
058900 2400-SIMULA-SOLICITUD-I.
059000
059100     PERFORM 2410-CONSTANTES-DERIVADAS-I THRU 2410-CONSTANTES-DERIVADAS-F
059200
059300     PERFORM 6500-ENCABEZADO-SECCION-I THRU 6500-ENCABEZADO-SECCION-F
059400
059500     PERFORM 2420-LAZO-DE-PASOS-I THRU 2420-LAZO-DE-PASOS-F
059600         VARYING WC-STEP-I FROM ZERO BY 1
059700         UNTIL WC-STEP-I > WC-STEPS-N
059800
059900     PERFORM 2430-FIGURAS-FINALES-I THRU 2430-FIGURAS-FINALES-F
060000
060100     PERFORM 6950-IMPRIME-PIE-SECCION-I THRU 6950-IMPRIME-PIE-SECCION-F.
060200
060300 2400-SIMULA-SOLICITUD-F. EXIT.
060400
060500*---- CONSTANTES DE CANAL Y DE REOLOGIA, PREVIAS AL LAZO ------
060600*    2410-CONSTANTES-DERIVADAS-I: UNA SOLA VEZ POR SOLICITUD,
060700*    ANTES DE ENTRAR AL LAZO DE INTEGRACION. CALCULA TODO LO
060800*    QUE NO DEPENDE DE LA POSICION Z A LO LARGO DEL CANAL:
060900*    GEOMETRIA DEL CANAL, CAUDAL, VELOCIDAD DE CORTE, LAS
061000*    CONSTANTES DEL MODELO DE WLF (WC-C1/WC-C2/WC-B) Y LA
061100*    CANTIDAD DE PASOS DE LA INTEGRACION (WC-STEPS-N).
061200 2410-CONSTANTES-DERIVADAS-I.
061300
061400*    PASO 1: FACTOR DE FORMA DEL CANAL (APROXIMACION POLINOMICA
061500*    EN FUNCION DE LA RELACION PROFUNDIDAD/ANCHO) Y CAUDAL
061600*    VOLUMETRICO DE ARRASTRE CORREGIDO POR ESE FACTOR.
061700     COMPUTE WC-RATIO-HW = SRQ-CHAN-DEPTH / SRQ-CHAN-WIDTH
061800
061900     COMPUTE WC-SHAPE-FACTOR =
062000             (0.125 * WC-RATIO-HW * WC-RATIO-HW)
062100             - (0.625 * WC-RATIO-HW) + 1
062200
062300     COMPUTE WC-VOL-FLOW =
062400             ((SRQ-CHAN-DEPTH * SRQ-CHAN-WIDTH * SRQ-COVER-SPEED) / 2)
062500             * WC-SHAPE-FACTOR
062600
062700*    PASO 2: VELOCIDAD DE CORTE Y SU POTENCIA (INDICE DE FLUJO
062800*    DEL MATERIAL + 1), CALCULADA VIA LN/EXP POR RUTMATEM PUES
062900*    ESTE COMPILADOR NO TIENE FUNCION POTENCIA NI LOGARITMO.
063000     COMPUTE WC-SHEAR-RATE = SRQ-COVER-SPEED / SRQ-CHAN-DEPTH
063100
063200     MOVE 'L' TO LKX-OPERACION
063300     MOVE WC-SHEAR-RATE TO LKX-VALOR-ENTRADA
063400     CALL 'RUTMATEM' USING WS-LK-RUTMATEM
063500     MOVE LKX-VALOR-RESULT TO WC-GAMMA-LN
063600
063700     COMPUTE LKX-VALOR-ENTRADA =
063800             (WS-TAB-MAT-FLOW-IDX(IX-MAT) + 1) * WC-GAMMA-LN
063900     MOVE 'E' TO LKX-OPERACION
064000     CALL 'RUTMATEM' USING WS-LK-RUTMATEM
064100     MOVE LKX-VALOR-RESULT TO WC-GAMMA-POW-NP1
064200
064300     COMPUTE WC-QGAMMA = SRQ-CHAN-DEPTH * SRQ-CHAN-WIDTH
064400             * WS-TAB-MAT-MU0(IX-MAT) * WC-GAMMA-POW-NP1
064500
064600     COMPUTE WC-QALFA = SRQ-CHAN-WIDTH
064700             * WS-TAB-MAT-HEAT-TRN(IX-MAT) * SRQ-COVER-TEMP
064800
064900     COMPUTE WC-TAVG =
065000             (WS-TAB-MAT-MELT-TMP(IX-MAT)
065100              + (WS-TAB-MAT-GLASS-TMP(IX-MAT) + 100)) / 2
065200
065300*    PASO 3: CONSTANTES WLF (WILLIAMS-LANDEL-FERRY) C1/C2/B
065400*    DEL MATERIAL, REFERIDAS A LA TEMPERATURA DE COLADA
065500*    (WS-TAB-MAT-TR) Y A LA TEMPERATURA PROMEDIO DE MASA.
065600     COMPUTE WC-C2 = WS-TAB-MAT-C2G(IX-MAT) + WS-TAB-MAT-TR(IX-MAT)
065700             - WS-TAB-MAT-GLASS-TMP(IX-MAT)
065800
065900     COMPUTE WC-C1 =
066000             (WS-TAB-MAT-C1G(IX-MAT) * WS-TAB-MAT-C2G(IX-MAT)) / WC-C2
066100
066200     COMPUTE WC-B =
066300             WC-C1 / (WC-C2 + (WC-TAVG - WS-TAB-MAT-TR(IX-MAT)))
066400
066500*    PASO 4: CANTIDAD DE PASOS DE INTEGRACION A LO LARGO DEL
066600*    CANAL, REDONDEADA (WC-STEP-I RECORRE DE CERO A ESTE VALOR
066700*    EN 2400-SIMULA-SOLICITUD-I).
066800     COMPUTE WC-STEPS-N ROUNDED = SRQ-CHAN-LENGTH / SRQ-CALC-STEP.
066900
067000 2410-CONSTANTES-DERIVADAS-F. EXIT.
067100
067200*---- UN PASO DE INTEGRACION, POSICION Z = I * DELTA-Z ----------
067300*    2420-LAZO-DE-PASOS-I: CUERPO DEL MODELO NO-ISOTERMICO.
067400*    PARA LA POSICION WC-Z DE ESTE PASO RESUELVE LA TEMPERATURA
067500*    (WC-TEMP-Z) POR LA SOLUCION ANALITICA DEL BALANCE DE
067600*    ENERGIA EN REGIMEN PERMANENTE Y LUEGO LA VISCOSIDAD
067700*    (WC-VISC-Z) POR EL MODELO DE WLF EVALUADO A ESA
067800*    TEMPERATURA, AMBAS APOYADAS EN LAS LLAMADAS A RUTMATEM.
067900 2420-LAZO-DE-PASOS-I.
068000
068100*    PASO 1: POSICION ABSOLUTA DEL PASO ACTUAL.
068200     COMPUTE WC-Z = WC-STEP-I * SRQ-CALC-STEP
068300
068400*    PASO 2: NUMERADOR Y DENOMINADOR DE LA PARTE "FORZADA" DE
068500*    LA SOLUCION DE TEMPERATURA (CALOR GENERADO POR CORTE
068600*    VERSUS CALOR CEDIDO A LA CUBIERTA).
068700     COMPUTE WC-NUM1 = (WC-B * WC-QGAMMA)
068800             + (SRQ-CHAN-WIDTH * WS-TAB-MAT-HEAT-TRN(IX-MAT))
068900
069000     COMPUTE WC-DEN1 =
069100             (SRQ-CHAN-WIDTH
069200              * (1 + (WC-B * WS-TAB-MAT-TR(IX-MAT)))
069300              * WS-TAB-MAT-HEAT-TRN(IX-MAT))
069400             - (WC-B * WC-QALFA)
069500
069600*    PASO 3: TERMINO EXPONENCIAL DE DECAIMIENTO (WC-E1), VIA
069700*    RUTMATEM, Y ARMADO DE LA PARTE "FORZADA" WC-PART1.
069800     COMPUTE LKX-VALOR-ENTRADA =
069900             (-1 * WC-DEN1 * WC-Z)
070000             / (WS-TAB-MAT-DENSITY(IX-MAT)
070100                * WS-TAB-MAT-HEAT-CAP(IX-MAT) * WC-VOL-FLOW)
070200     MOVE 'E' TO LKX-OPERACION
070300     CALL 'RUTMATEM' USING WS-LK-RUTMATEM
070400     MOVE LKX-VALOR-RESULT TO WC-E1
070500
070600     COMPUTE WC-PART1 = (WC-NUM1 / WC-DEN1) * (1 - WC-E1)
070700
070800*    PASO 4: PARTE "HOMOGENEA" DE LA SOLUCION (WC-E2), REFERIDA
070900*    A LA DIFERENCIA ENTRE LA TEMPERATURA DE FUSION DEL
071000*    MATERIAL Y LA DE COLADA.
071100     COMPUTE WC-NUM2 = SRQ-CHAN-WIDTH
071200             * (((1 / WC-B) + WS-TAB-MAT-TR(IX-MAT))
071300                * WS-TAB-MAT-HEAT-TRN(IX-MAT) - WC-QALFA) * WC-Z
071400
071500     COMPUTE WC-DEN2 = WS-TAB-MAT-DENSITY(IX-MAT)
071600             * WS-TAB-MAT-HEAT-CAP(IX-MAT) * WC-VOL-FLOW
071700
071800     COMPUTE LKX-VALOR-ENTRADA =
071900             WC-B * (WS-TAB-MAT-MELT-TMP(IX-MAT)
072000                     - WS-TAB-MAT-TR(IX-MAT) - (WC-NUM2 / WC-DEN2))
072100     MOVE 'E' TO LKX-OPERACION
072200     CALL 'RUTMATEM' USING WS-LK-RUTMATEM
072300     MOVE LKX-VALOR-RESULT TO WC-E2
072400
072500*    PASO 5: WC-CHI ES LA SUMA DE AMBAS PARTES; SU LOGARITMO
072600*    (WC-LN-CHI, VIA RUTMATEM) DESPEJA LA TEMPERATURA WC-TEMP-Z
072700*    DE LA ECUACION IMPLICITA DEL BALANCE DE ENERGIA.
072800     COMPUTE WC-CHI = WC-PART1 + WC-E2
072900
073000     MOVE 'L' TO LKX-OPERACION
073100     MOVE WC-CHI TO LKX-VALOR-ENTRADA
073200     CALL 'RUTMATEM' USING WS-LK-RUTMATEM
073300     MOVE LKX-VALOR-RESULT TO WC-LN-CHI
073400
073500     COMPUTE WC-TEMP-Z =
073600             WS-TAB-MAT-TR(IX-MAT) + ((1 / WC-B) * WC-LN-CHI)
073700
073800*    PASO 6: VISCOSIDAD EN WC-Z POR EL MODELO DE WLF: FACTOR
073900*    EXPONENCIAL DE TEMPERATURA (WC-EXPO-ETA) POR FACTOR DE
074000*    POTENCIA DE LA VELOCIDAD DE CORTE (WC-GAMMA-POW-NM1,
074100*    EXPONENTE INDICE-DE-FLUJO MENOS UNO), AMBOS VIA RUTMATEM.
074200     COMPUTE LKX-VALOR-ENTRADA =
074300             -1 * WC-B * (WC-TEMP-Z - WS-TAB-MAT-TR(IX-MAT))
074400     MOVE 'E' TO LKX-OPERACION
074500     CALL 'RUTMATEM' USING WS-LK-RUTMATEM
074600     MOVE LKX-VALOR-RESULT TO WC-EXPO-ETA
074700
074800     COMPUTE LKX-VALOR-ENTRADA =
074900             (WS-TAB-MAT-FLOW-IDX(IX-MAT) - 1) * WC-GAMMA-LN
075000     MOVE 'E' TO LKX-OPERACION
075100     CALL 'RUTMATEM' USING WS-LK-RUTMATEM
075200     MOVE LKX-VALOR-RESULT TO WC-GAMMA-POW-NM1
075300
075400     COMPUTE WC-VISC-Z = WS-TAB-MAT-MU0(IX-MAT) * WC-EXPO-ETA
075500             * WC-GAMMA-POW-NM1
075600
075700     PERFORM 2450-ESCRIBE-DETALLE-I THRU 2450-ESCRIBE-DETALLE-F
075800
075900*    EN EL ULTIMO PASO (Z = CHAN-LENGTH) SE RETIENEN TEMPERATURA
076000*    Y VISCOSIDAD FINALES PARA LAS FIGURAS DE 2430.
076100     IF WC-STEP-I = WC-STEPS-N
076200        MOVE WC-TEMP-Z TO WC-FINAL-TEMP
076300        MOVE WC-VISC-Z TO WC-FINAL-VISC
076400     END-IF.
076500
076600 2420-LAZO-DE-PASOS-F. EXIT.
076700
076800*--------------------------------------------------------------
076900*    2450-ESCRIBE-DETALLE-I: GRABA EL DETALLE DEL PASO ACTUAL
077000*    EN SIMDET E IMPRIME LA LINEA CORRESPONDIENTE DEL PERFIL.
077100 2450-ESCRIBE-DETALLE-I.
077200
077300     MOVE SRQ-REQUEST-ID TO DET-REQUEST-ID
077400     COMPUTE DET-POSITION-Z  ROUNDED = WC-Z
077500     COMPUTE DET-TEMPERATURE ROUNDED = WC-TEMP-Z
077600     COMPUTE DET-VISCOSITY   ROUNDED = WC-VISC-Z
077700
077800     WRITE REG-SIMDET-FD FROM WS-REG-SIMDET
077900
078000     PERFORM 6900-IMPRIME-DETALLE-I THRU 6900-IMPRIME-DETALLE-F.
078100
078200 2450-ESCRIBE-DETALLE-F. EXIT.
078300
078400*---- PRODUCTIVIDAD FINAL Y ARMADO DEL RESUMEN -------------------
078500*    2430-FIGURAS-FINALES-I: PRODUCTIVIDAD DE MASA DE LA
078600*    CORRIDA (CAUDAL VOLUMETRICO POR DENSIDAD, LLEVADO A
078700*    KG/HORA CON EL FACTOR 3600) Y PASO DE LAS FIGURAS DE
078800*    SALIDA AL AREA DEL REGISTRO RESUMEN (WS-REG-SIMRES).
078900 2430-FIGURAS-FINALES-I.
079000
079100     COMPUTE WC-PRODUCTIVIDAD =
079200             3600 * WS-TAB-MAT-DENSITY(IX-MAT) * WC-VOL-FLOW
079300
079400     COMPUTE RES-SHAPE-FACTOR    ROUNDED = WC-SHAPE-FACTOR
079500     COMPUTE RES-VOLUME-FLOW     ROUNDED = WC-VOL-FLOW
079600     COMPUTE RES-SHEAR-RATE      ROUNDED = WC-SHEAR-RATE
079700     MOVE WC-STEPS-N              TO RES-STEPS-COUNT
079800     COMPUTE RES-PRODUCTIVITY    ROUNDED = WC-PRODUCTIVIDAD
079900     COMPUTE RES-FINAL-TEMP      ROUNDED = WC-FINAL-TEMP
080000     COMPUTE RES-FINAL-VISCOSITY ROUNDED = WC-FINAL-VISC.
080100
080200 2430-FIGURAS-FINALES-F. EXIT.
080300
080400*--------------------------------------------------------------
080500*    2900-ESCRIBE-RESUMEN-I: GRABA EL RESUMEN DE LA SOLICITUD
080600*    EN SIMRES, SEA QUE HAYA SIDO ACEPTADA, SEA QUE HAYA SIDO
080700*    RECHAZADA (EN ESE CASO SOLO CON CABECERA Y STATUS).
080800 2900-ESCRIBE-RESUMEN-I.
080900
081000     WRITE REG-SIMRES-FD FROM WS-REG-SIMRES.
081100
081200 2900-ESCRIBE-RESUMEN-F. EXIT.
081300
081400
081500*================================================================
081600*    PARRAFOS DE IMPRESION DEL LISTADO DE PERFIL
081700*    (ANALOGOS EN ESTRUCTURA A LOS DE IMPRESION DE LOS DEMAS
081800*    PASOS BATCH DEL SECTOR: TITULO CON SALTO DE PAGINA,
081900*    CABECERA DE COLUMNAS, DETALLE CON CONTROL DE RENGLON Y
082000*    PIE DE SECCION/CORRIDA).
082100*================================================================
082200*    6500-ENCABEZADO-SECCION-I: TITULO + CABECERA DE UNA NUEVA
082300*    SECCION DEL PERFIL (UNA SECCION POR SOLICITUD ACEPTADA).
082400 6500-ENCABEZADO-SECCION-I.
082500
082600     PERFORM 6510-IMPRIME-TITULO-I    THRU 6510-IMPRIME-TITULO-F
082700     PERFORM 6520-IMPRIME-CABECERA-I  THRU 6520-IMPRIME-CABECERA-F.
082800
082900 6500-ENCABEZADO-SECCION-F. EXIT.
083000
083100*--------------------------------------------------------------
083200*    6510-IMPRIME-TITULO-I: SALTO DE PAGINA Y TITULO CON FECHA
083300*    DE PROCESO Y NUMERO DE PAGINA; REINICIA EL CONTADOR DE
083400*    RENGLONES USADOS EN LA HOJA.
083500 6510-IMPRIME-TITULO-I.
083600
083700     ADD 1 TO WS-CUENTA-PAGINA
083800     MOVE WS-FECHA-PROCESO TO IMP-TIT-FECHA
083900     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA
084000     WRITE REG-PERFIL FROM IMP-TITULO AFTER ADVANCING PAGE
084100     MOVE 1 TO WS-CUENTA-LINEA.
084200
084300 6510-IMPRIME-TITULO-F. EXIT.
084400
084500*--------------------------------------------------------------
084600*    6520-IMPRIME-CABECERA-I: SUBTITULO CON LA IDENTIFICACION
084700*    DE LA SOLICITUD Y DEL MATERIAL, Y LA LINEA DE ENCABEZADO
084800*    DE COLUMNAS DEL DETALLE.
084900 6520-IMPRIME-CABECERA-I.
085000
085100     MOVE SRQ-REQUEST-ID        TO IMP-SUB-REQUEST
085200     MOVE SRQ-MATERIAL-COD      TO IMP-SUB-MATERIAL
085300     MOVE SPACES                TO IMP-SUB-NOMBRE
085400*    SE VUELVE A VERIFICAR WS-TAB-MAT-CANT PORQUE IX-MAT SOLO
085500*    QUEDA POSICIONADO SOBRE UN MATERIAL VALIDO CUANDO LA
085600*    BUSQUEDA DE 2250 TUVO EXITO (NO HAY CENTINELA EN LA TABLA).
085700     IF WS-TAB-MAT-CANT > ZEROS
085800        MOVE WS-TAB-MAT-NAME(IX-MAT) TO IMP-SUB-NOMBRE
085900     END-IF
086000     WRITE REG-PERFIL FROM IMP-SUBTITULO AFTER ADVANCING 2 LINES
086100     WRITE REG-PERFIL FROM IMP-CABECERA-COL AFTER ADVANCING 1 LINE
086200     ADD 3 TO WS-CUENTA-LINEA.
086300
086400 6520-IMPRIME-CABECERA-F. EXIT.
086500
086600*--------------------------------------------------------------
086700*    6600-VERIFICA-SALTO-I: CONTROL DE SALTO DE PAGINA POR
086800*    CANTIDAD DE RENGLONES (WS-LINEA-FIJA), IGUAL AL RESTO DE
086900*    LOS LISTADOS DEL SECTOR.
087000 6600-VERIFICA-SALTO-I.
087100
087200     IF WS-CUENTA-LINEA > WS-LINEA-FIJA
087300        PERFORM 6510-IMPRIME-TITULO-I   THRU 6510-IMPRIME-TITULO-F
087400        PERFORM 6520-IMPRIME-CABECERA-I THRU 6520-IMPRIME-CABECERA-F
087500     END-IF.
087600
087700 6600-VERIFICA-SALTO-F. EXIT.
087800
087900*--------------------------------------------------------------
088000*    6900-IMPRIME-DETALLE-I: UNA LINEA DE DETALLE DEL PERFIL
088100*    POR CADA PASO DE INTEGRACION (POSICION, TEMPERATURA Y
088200*    VISCOSIDAD YA REDONDEADAS EN WS-REG-SIMDET).
088300 6900-IMPRIME-DETALLE-I.
088400
088500     PERFORM 6600-VERIFICA-SALTO-I THRU 6600-VERIFICA-SALTO-F
088600
088700     MOVE DET-POSITION-Z  TO IMP-DET-POSZ
088800     MOVE DET-TEMPERATURE TO IMP-DET-TEMP
088900     MOVE DET-VISCOSITY   TO IMP-DET-VISC
089000
089100     WRITE REG-PERFIL FROM IMP-DETALLE AFTER ADVANCING 1 LINE
089200
089300     ADD 1 TO WS-CUENTA-LINEA.
089400
089500 6900-IMPRIME-DETALLE-F. EXIT.
089600
089700*--------------------------------------------------------------
089800*    6950-IMPRIME-PIE-SECCION-I: CIERRA LA SECCION DE LA
089900*    SOLICITUD CON LA PRODUCTIVIDAD Y LAS FIGURAS FINALES DE
090000*    TEMPERATURA Y VISCOSIDAD.
090100 6950-IMPRIME-PIE-SECCION-I.
090200
090300     MOVE RES-PRODUCTIVITY    TO IMP-PIE-PRODUCT
090400     WRITE REG-PERFIL FROM IMP-PIE-PRODUCTIVIDAD
090500             AFTER ADVANCING 2 LINES
090600
090700     MOVE RES-FINAL-TEMP      TO IMP-PIE-TEMP
090800     MOVE RES-FINAL-VISCOSITY TO IMP-PIE-VISC
090900     WRITE REG-PERFIL FROM IMP-PIE-SALIDA AFTER ADVANCING 1 LINE
091000
091100     ADD 3 TO WS-CUENTA-LINEA.
091200
091300 6950-IMPRIME-PIE-SECCION-F. EXIT.
091400
091500*--------------------------------------------------------------
091600*    9000-IMPRIME-PIE-CORRIDA-I: PIE FINAL DEL LISTADO DE
091700*    PERFIL CON LOS TRES CONTADORES DE CONTROL DE LA CORRIDA
091800*    (LEIDAS/PROCESADAS/RECHAZADAS).
091900 9000-IMPRIME-PIE-CORRIDA-I.
092000
092100     MOVE WS-REQ-LEIDAS-CANT     TO IMP-PIE-LEIDAS
092200     MOVE WS-REQ-PROCESADAS-CANT TO IMP-PIE-PROC
092300     MOVE WS-REQ-RECHAZADAS-CANT TO IMP-PIE-RECH
092400
092500     WRITE REG-PERFIL FROM IMP-PIE-CORRIDA AFTER ADVANCING 3 LINES.
092600
092700 9000-IMPRIME-PIE-CORRIDA-F. EXIT.
092800
092900*--------------------------------------------------------------
093000*    9999-FINAL-I: SI SE LEYO ALGO IMPRIME EL PIE DE CORRIDA,
093100*    DEJA CONSTANCIA POR CONSOLA DE LOS TRES CONTADORES Y
093200*    CIERRA LOS CUATRO ARCHIVOS QUE QUEDAN ABIERTOS.
093300 9999-FINAL-I.
093400
093500*    EL PIE DE CORRIDA SOLO SE IMPRIME SI HUBO AL MENOS UNA
093600*    SOLICITUD LEIDA, PARA NO DEJAR UN LISTADO VACIO CON SOLO
093700*    EL PIE CUANDO SIMREQ LLEGA SIN REGISTROS.
093800     IF WS-REQ-LEIDAS-CANT > ZEROS
093900        PERFORM 9000-IMPRIME-PIE-CORRIDA-I
094000            THRU 9000-IMPRIME-PIE-CORRIDA-F
094100     END-IF
094200
094300     DISPLAY 'PGMSIMUL - SOLICITUDES LEIDAS    : '
094400             WS-REQ-LEIDAS-CANT
094500     DISPLAY 'PGMSIMUL - SOLICITUDES PROCESADAS : '
094600             WS-REQ-PROCESADAS-CANT
094700     DISPLAY 'PGMSIMUL - SOLICITUDES RECHAZADAS : '
094800             WS-REQ-RECHAZADAS-CANT
094900
095000     CLOSE SIMREQ
095100     CLOSE SIMRES
095200     CLOSE SIMDET
095300     CLOSE PERFIL.
095400
095500 9999-FINAL-F. EXIT.
