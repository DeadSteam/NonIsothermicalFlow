000100******************************************************************
000200*    CPSIMDET                                                    *
000300******************************************************************
000400*    LAYOUT DETALLE DE PERFIL (SALIDA)                           *
000500*    LARGO REGISTRO = 40 BYTES, UNO POR PASO I = 0..N            *
000600******************************************************************
000700 01  WS-REG-SIMDET.
000800*        POSICION (01:08) SOLICITUD PADRE
000900     03  DET-REQUEST-ID        PIC X(08)    VALUE SPACES.
001000*        POSICION (09:08) POSICION Z = I * DELTA-Z, METROS
001100     03  DET-POSITION-Z        PIC S9(04)V9(04) COMP-3
001200                                             VALUE ZEROS.
001300*        POSICION (17:06) TEMPERATURA DE FUSION T(Z), GRADOS C
001400     03  DET-TEMPERATURE       PIC S9(04)V9(02) COMP-3
001500                                             VALUE ZEROS.
001600*        POSICION (23:13) VISCOSIDAD EFECTIVA ETA(Z), PA.S
001700     03  DET-VISCOSITY         PIC S9(09)V9(04) COMP-3
001800                                             VALUE ZEROS.
001900*        POSICION (36:05) USO FUTURO
002000     03  FILLER                PIC X(05)    VALUE SPACES.
