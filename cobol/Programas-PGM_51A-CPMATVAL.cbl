000100******************************************************************
000200*    CPMATVAL                                                    *
000300******************************************************************
000400*    LAYOUT VALOR DE MATERIAL (ENTRADA/SALIDA)                   *
000500*    LARGO REGISTRO = 40 BYTES                                  *
000600*    CLAVE = (VAL-MATERIAL-COD, VAL-RELATED-COD, VAL-KIND)      *
000700*    VAL-KIND: P = VALOR DE PROPIEDAD   C = VALOR DE COEFICIENTE*
000800******************************************************************
000900 01  WS-REG-MATVAL.
001000*        POSICION (01:08) CLAVE DE MATERIAL
001100     03  VAL-MATERIAL-COD      PIC X(08)    VALUE SPACES.
001200*        POSICION (09:08) CLAVE DE PROPIEDAD O COEFICIENTE
001300     03  VAL-RELATED-COD       PIC X(08)    VALUE SPACES.
001400*        POSICION (17:01) TIPO DE VALOR
001500     03  VAL-KIND              PIC X(01)    VALUE SPACES.
001600*        POSICION (18:13) VALOR NUMERICO ALMACENADO
001700     03  VAL-NUMERIC-VAL       PIC S9(09)V9(04) COMP-3
001800                                             VALUE ZEROS.
001900*        POSICION (31:10) USO FUTURO
002000     03  FILLER                PIC X(10)    VALUE SPACES.
