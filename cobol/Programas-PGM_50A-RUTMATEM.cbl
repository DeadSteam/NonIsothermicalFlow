000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RUTMATEM.
000300 AUTHOR.        R. ALMIRON.
000400 INSTALLATION.  GCIA. DE INGENIERIA DE PROCESOS - SECTOR CALCULO.
000500 DATE-WRITTEN.  04/09/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GCIA. DE INGENIERIA DE PROCESOS.
000800******************************************************************
000900*                 RUTINA DE CALCULO RUTMATEM                     *
001000*                 ==========================                    *
001100*    - RUTINA LLAMADA (CALL) QUE DEVUELVE LA EXPONENCIAL O EL    *
001200*      LOGARITMO NATURAL DE UN VALOR RECIBIDO POR LINKAGE, PARA  *
001300*      USO DEL MOTOR DE SIMULACION DE FLUJO NO ISOTERMICO        *
001400*      (PGMSIMUL).                                               *
001500*    - NO EXISTEN EN ESTE TALLER FUNCIONES INTRINSECAS DE        *
001600*      COMPILADOR PARA EXP/LN; SE RESUELVE POR SERIE DE TAYLOR   *
001700*      CON REDUCCION DE RANGO (METODO DE "ESCALA Y CUADRADO"     *
001800*      PARA LA EXPONENCIAL, SERIE DE ATANH PARA EL LOGARITMO).   *
001900******************************************************************
002000* HISTORIAL DE CAMBIOS                                          *
002100* ---------------------------------------------------------------
002200* 04/09/1989 RAL TKT-0001  VERSION INICIAL - SOLO EXPONENCIAL.
002300* 22/11/1989 RAL TKT-0014  SE AGREGA LOGARITMO NATURAL (SERIE
002400*                          ATANH CON REDUCCION DE RANGO).
002500* 15/03/1990 JMP TKT-0037  SE AUMENTA DE 10 A 15 TERMINOS LA
002600*                          SERIE DE LA EXPONENCIAL POR PEDIDO DE
002700*                          INGENIERIA DE PROCESOS (MAS PRECISION
002800*                          EN VISCOSIDAD DE SALIDA).
002900* 02/07/1991 RAL TKT-0058  VALIDACION DE DOMINIO DEL LOGARITMO
003000*                          (ARGUMENTO NO POSITIVO -> RETURN-CODE
003100*                          05).
003200* 19/02/1993 CDV TKT-0091  SE AGREGA REDEFINES DE DEPURACION
003300*                          SOBRE LOS ACUMULADORES COMP-3 PARA
003400*                          FACILITAR LA LECTURA DE VOLCADOS.
003500* 09/11/1994 JMP TKT-0110  LIMITE DE ITERACIONES DE REDUCCION DE
003600*                          RANGO (EVITA LOOP SI LLEGA UN VALOR
003700*                          FUERA DE ESCALA DESDE EL LLAMADOR).
003800* 30/01/1996 RAL TKT-0133  SE AGREGA VALIDACION DE CLASE PARA EL
003900*                          CODIGO DE OPERACION RECIBIDO.
004000* 14/08/1998 CDV TKT-0149  REVISION DEL 2000: LOS CAMPOS DE ESTE
004100*                          PROGRAMA NO LLEVAN FECHA DE CALENDARIO,
004200*                          SIN IMPACTO DE AAAA; SE DEJA CONSTANCIA.
004300* 11/05/2001 JMP TKT-0172  CORRECCION DEL INCREMENTO DEL INDICE
004400*                          IMPAR EN LA SERIE DEL LOGARITMO (DABA
004500*                          UN TERMINO DE MENOS EN VALORES CERCA
004600*                          DE LOS LIMITES DE REDUCCION DE RANGO).
004700* 06/02/2004 RAL TKT-0196  SE DOCUMENTA EL USO DESDE PGMSIMUL
004800*                          PARA GAMMA**(N+1) Y GAMMA**(N-1).
004900* 19/05/2005 JMP TKT-0205  SE AMPLIA LA COMENTARIA DE LA DIVISION
005000*                          DE PROCEDIMIENTOS (NORMA DEL TALLER DE
005100*                          DEJAR ASENTADO EL PORQUE DE CADA SERIE)
005200*                          A PEDIDO DE AUDITORIA DE SISTEMAS.
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     CLASS WS-CLASE-OPERACION IS 'E' 'L'.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 WORKING-STORAGE SECTION.
006700*=======================*
006800
006900*----------- CONSTANTES DE LA SERIE ----------------------------
007000 77  WS-LN2-CONST          PIC S9(01)V9(10) COMP-3
007100                                         VALUE 0.6931471806.
007200 77  WS-EXP-TERMINOS       PIC 9(02)   COMP  VALUE 15.
007300 77  WS-LN-TERMINOS        PIC 9(02)   COMP  VALUE 25.
007400 77  WS-MAX-REDUCCIONES    PIC 9(02)   COMP  VALUE 40.
007500
007600*----------- AREA DE TRABAJO - EXPONENCIAL ----------------------
007700 01  WS-EXP-AREA.
007800     03  WS-EXP-ARG        PIC S9(04)V9(10) COMP-3 VALUE ZEROS.
007900     03  WS-EXP-SUM        PIC S9(04)V9(10) COMP-3 VALUE ZEROS.
008000     03  WS-EXP-TERM       PIC S9(04)V9(10) COMP-3 VALUE ZEROS.
008100     03  WS-EXP-K          PIC S9(03)       COMP   VALUE ZEROS.
008200     03  WS-EXP-I          PIC S9(03)       COMP   VALUE ZEROS.
008300     03  FILLER            PIC X(08)        VALUE SPACES.
008400
008500*    REDEFINE DE DEPURACION - VOLCADO DEL ACUMULADOR EXPONENCIAL
008600 01  WS-EXP-SUM-DUMP REDEFINES WS-EXP-AREA.
008700     03  WS-EXP-ARG-DUMP   PIC X(08).
008800     03  WS-EXP-SUM-DUMP-V PIC X(08).
008900     03  WS-EXP-TERM-DUMP  PIC X(08).
009000     03  FILLER            PIC X(11).
009100
009200*----------- AREA DE TRABAJO - LOGARITMO NATURAL ----------------
009300 01  WS-LN-AREA.
009400     03  WS-LN-ARG         PIC S9(04)V9(10) COMP-3 VALUE ZEROS.
009500     03  WS-LN-Y           PIC S9(04)V9(10) COMP-3 VALUE ZEROS.
009600     03  WS-LN-Y2          PIC S9(04)V9(10) COMP-3 VALUE ZEROS.
009700     03  WS-LN-SUM         PIC S9(04)V9(10) COMP-3 VALUE ZEROS.
009800     03  WS-LN-TERM        PIC S9(04)V9(10) COMP-3 VALUE ZEROS.
009900     03  WS-LN-K           PIC S9(03)       COMP   VALUE ZEROS.
010000     03  WS-LN-I           PIC S9(03)       COMP   VALUE ZEROS.
010100     03  FILLER            PIC X(04)        VALUE SPACES.
010200
010300*    REDEFINE DE DEPURACION - VOLCADO DEL ARGUMENTO REDUCIDO
010400 01  WS-LN-ARG-DUMP REDEFINES WS-LN-AREA.
010500     03  WS-LN-ARG-DUMP-V  PIC X(08).
010600     03  FILLER            PIC X(29).
010700
010800*----------- AREA DE VALIDACION / RETORNO ------------------------
010900 77  WS-OPERACION-VALIDA   PIC X            VALUE 'S'.
011000     88  WS-OPERACION-OK       VALUE 'S'.
011100     88  WS-OPERACION-MALA     VALUE 'N'.
011200
011300 01  WS-RETORNO-AREA.
011400     03  WS-RETORNO-VALOR  PIC S9(02)       COMP   VALUE ZEROS.
011500     03  FILLER            PIC X(08)        VALUE SPACES.
011600
011700*    REDEFINE DE DEPURACION - VOLCADO DEL CODIGO DE RETORNO
011800 01  WS-RETORNO-DUMP REDEFINES WS-RETORNO-AREA.
011900     03  WS-RETORNO-DUMP-V PIC X(08).
012000     03  FILLER            PIC X(02).
012100
012200 LINKAGE SECTION.
012300*================*
012400 01  LK-COMUNICACION.
012500     03  LK-OPERACION      PIC X(01).
012600     03  LK-VALOR-ENTRADA  PIC S9(04)V9(10) COMP-3.
012700     03  LK-VALOR-RESULT   PIC S9(04)V9(10) COMP-3.
012800     03  LK-RETURN-CODE    PIC S9(02)       COMP.
012900     03  FILLER            PIC X(05).
013000
013100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013200 PROCEDURE DIVISION USING LK-COMUNICACION.
013300*    ESTA RUTINA SE INVOCA UNA VEZ POR CADA VALOR QUE PGMSIMUL
013400*    NECESITA EXPONENCIAR O LOGARITMAR; NO ABRE NI CIERRA
013500*    ARCHIVOS, NO LLEVA CONTADORES DE CORRIDA PROPIOS - TODO SU
013600*    ESTADO VIVE Y MUERE DENTRO DE CADA CALL.
013700
013800 MAIN-RUTINA-I.
013900*    PARRAFO UNICO DE ENTRADA: VALIDA EL CODIGO DE OPERACION Y
014000*    DESPACHA AL CALCULO QUE CORRESPONDA. SI LA VALIDACION
014100*    FALLA (1000-INICIO-I) NO SE ENTRA A NINGUNA RAMA DEL
014200*    EVALUATE Y SE DEVUELVE AL LLAMADOR CON VALOR-RESULT EN
014300*    CERO.
014400
014500     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
014600
014700     IF WS-OPERACION-OK THEN
014800*           'E' = EXPONENCIAL, 'L' = LOGARITMO NATURAL (VER LA
014900*           CLASE WS-CLASE-OPERACION EN SPECIAL-NAMES).
015000        EVALUATE LK-OPERACION
015100           WHEN 'E'
015200              PERFORM 2000-CALCULA-EXP-I THRU 2000-CALCULA-EXP-F
015300           WHEN 'L'
015400              PERFORM 3000-CALCULA-LN-I  THRU 3000-CALCULA-LN-F
015500        END-EVALUATE
015600     END-IF.
015700*    NO HAY WHEN OTHER: UN CODIGO FUERA DE LA CLASE YA FUE
015800*    FILTRADO POR 1000-INICIO-I, QUE DEJA ENCENDIDO
015900*    WS-OPERACION-MALA Y EL RETURN-CODE 09.
016000
016100 MAIN-RUTINA-F. GOBACK.
016200
016300
016400*--------------------------------------------------------------
016500*    1000-INICIO-I: LIMPIA EL AREA DE RETORNO DEL CALL ANTERIOR
016600*    Y VALIDA QUE EL CODIGO DE OPERACION RECIBIDO SEA 'E' O
016700*    'L'. SI NO LO ES, DEVUELVE RETURN-CODE 09 (CODIGO DE
016800*    OPERACION INVALIDO) SIN TOCAR LOS ACUMULADORES DE SERIE.
016900 1000-INICIO-I.
017000
017100     MOVE ZEROS TO LK-RETURN-CODE
017200     MOVE ZEROS TO LK-VALOR-RESULT
017300     SET WS-OPERACION-OK TO TRUE
017400
017500     IF LK-OPERACION IS NOT WS-CLASE-OPERACION THEN
017600        MOVE 09 TO LK-RETURN-CODE
017700        SET WS-OPERACION-MALA TO TRUE
017800     END-IF
017900
018000*           SE REFLEJA EL RETURN-CODE EN EL AREA DE VOLCADO
018100*           PARA QUE QUEDE VISIBLE EN UN DISPLAY DE INCIDENCIA
018200*           (TKT-0091).
018300     MOVE LK-RETURN-CODE TO WS-RETORNO-VALOR.
018400
018500 1000-INICIO-F. EXIT.
018600
018700
018800*---- EXP(X) POR SERIE DE TAYLOR CON ESCALA Y CUADRADO --------
018900*    METODO "ESCALA Y CUADRADO": SE DIVIDE EL ARGUMENTO POR 2
019000*    LAS VECES QUE HAGA FALTA HASTA QUE QUEDE DENTRO DE
019100*    [-1/16,+1/16], DONDE LA SERIE DE TAYLOR CONVERGE RAPIDO
019200*    CON POCOS TERMINOS; LUEGO SE DESHACE LA REDUCCION
019300*    ELEVANDO EL RESULTADO AL CUADRADO TANTAS VECES COMO SE
019400*    DIVIDIO EL ARGUMENTO (EXP(X) = EXP(X/2)**2). WS-EXP-K
019500*    LLEVA LA CANTIDAD DE REDUCCIONES REALIZADAS.
019600 2000-CALCULA-EXP-I.
019700
019800     MOVE LK-VALOR-ENTRADA TO WS-EXP-ARG
019900     MOVE ZEROS            TO WS-EXP-K
020000
020100*           PASO 1: REDUCIR EL ARGUMENTO AL RANGO DE
020200*           CONVERGENCIA DE LA SERIE.
020300     PERFORM 2100-REDUCE-EXP-I THRU 2100-REDUCE-EXP-F
020400         UNTIL WS-EXP-ARG >= -0.0625 AND WS-EXP-ARG <= 0.0625
020500            OR WS-EXP-K >= WS-MAX-REDUCCIONES
020600
020700*           PASO 2: SUMAR LOS WS-EXP-TERMINOS TERMINOS DE LA
020800*           SERIE (1 + X + X**2/2! + X**3/3! + ...) SOBRE EL
020900*           ARGUMENTO YA REDUCIDO.
021000     MOVE 1 TO WS-EXP-SUM
021100     MOVE 1 TO WS-EXP-TERM
021200
021300     PERFORM 2200-TERMINO-EXP-I THRU 2200-TERMINO-EXP-F
021400         VARYING WS-EXP-I FROM 1 BY 1
021500         UNTIL WS-EXP-I > WS-EXP-TERMINOS
021600
021700*           PASO 3: DESHACER LA REDUCCION DE RANGO ELEVANDO
021800*           AL CUADRADO WS-EXP-K VECES.
021900     PERFORM 2300-ELEVA-CUADRADO-I THRU 2300-ELEVA-CUADRADO-F
022000         WS-EXP-K TIMES
022100
022200     MOVE WS-EXP-SUM TO LK-VALOR-RESULT.
022300
022400 2000-CALCULA-EXP-F. EXIT.
022500
022600*--------------------------------------------------------------
022700*    2100-REDUCE-EXP-I: UNA VUELTA DE LA REDUCCION DE RANGO.
022800*    SE ACUMULA LA CANTIDAD DE VECES EN WS-EXP-K PARA LA
022900*    ELEVACION AL CUADRADO POSTERIOR.
023000 2100-REDUCE-EXP-I.
023100
023200     DIVIDE WS-EXP-ARG BY 2 GIVING WS-EXP-ARG
023300     ADD 1 TO WS-EXP-K.
023400
023500 2100-REDUCE-EXP-F. EXIT.
023600
023700*--------------------------------------------------------------
023800*    2200-TERMINO-EXP-I: CALCULA EL TERMINO N-ESIMO DE LA
023900*    SERIE A PARTIR DEL TERMINO ANTERIOR (TERMINO(N) =
024000*    TERMINO(N-1) * X / N) Y LO SUMA AL ACUMULADOR. EVITA
024100*    CALCULAR FACTORIALES Y POTENCIAS POR SEPARADO.
024200 2200-TERMINO-EXP-I.
024300
024400     MULTIPLY WS-EXP-TERM BY WS-EXP-ARG  GIVING WS-EXP-TERM
024500     DIVIDE   WS-EXP-TERM BY WS-EXP-I    GIVING WS-EXP-TERM
024600     ADD      WS-EXP-TERM TO WS-EXP-SUM.
024700
024800 2200-TERMINO-EXP-F. EXIT.
024900
025000*--------------------------------------------------------------
025100*    2300-ELEVA-CUADRADO-I: UNA VUELTA DE LA ELEVACION AL
025200*    CUADRADO QUE DESHACE LA REDUCCION DE RANGO DEL PASO 1.
025300 2300-ELEVA-CUADRADO-I.
025400
025500     MULTIPLY WS-EXP-SUM BY WS-EXP-SUM GIVING WS-EXP-SUM.
025600
025700 2300-ELEVA-CUADRADO-F. EXIT.
025800
025900
026000*---- LN(X) POR SERIE DE ATANH CON REDUCCION DE RANGO ----------
026100*    SE EXCLUYE EL ARGUMENTO NO POSITIVO (TKT-0058): EL
026200*    LOGARITMO NO ESTA DEFINIDO Y SE DEVUELVE RETURN-CODE 05
026300*    SIN INTENTAR LA SERIE. PARA EL CASO VALIDO SE LLEVA EL
026400*    ARGUMENTO AL RANGO [0.5, 1.5) DUPLICANDOLO O DIVIDIENDOLO
026500*    POR 2 (WS-LN-K CUENTA LAS VECES, CON SIGNO, Y SE COMPENSA
026600*    AL FINAL MULTIPLICANDO POR LN(2)); LUEGO SE APLICA LA
026700*    SERIE DE ATANH SOBRE Y = (X-1)/(X+1), QUE CONVERGE MUCHO
026800*    MAS RAPIDO QUE LA SERIE DIRECTA DE LN(1+U) CERCA DE X=1.
026900 3000-CALCULA-LN-I.
027000
027100     IF LK-VALOR-ENTRADA <= ZEROS THEN
027200        MOVE 05 TO LK-RETURN-CODE
027300        MOVE ZEROS TO LK-VALOR-RESULT
027400     ELSE
027500        MOVE LK-VALOR-ENTRADA TO WS-LN-ARG
027600        MOVE ZEROS            TO WS-LN-K
027700
027800*              PASO 1: SI EL ARGUMENTO ES GRANDE (>= 1.5) SE
027900*              LO DIVIDE POR 2 LAS VECES QUE HAGA FALTA.
028000        PERFORM 3100-REDUCE-LN-GRANDE-I
028100           THRU 3100-REDUCE-LN-GRANDE-F
028200           UNTIL WS-LN-ARG < 1.5
028300              OR WS-LN-K >= WS-MAX-REDUCCIONES
028400
028500*              PASO 2: SI EL ARGUMENTO ES CHICO (< 0.5) SE LO
028600*              DUPLICA LAS VECES QUE HAGA FALTA (WS-LN-K QUEDA
028700*              NEGATIVO EN ESTE CASO).
028800        PERFORM 3200-REDUCE-LN-CHICO-I
028900           THRU 3200-REDUCE-LN-CHICO-F
029000           UNTIL WS-LN-ARG >= 0.5
029100              OR WS-LN-K <= -1 * WS-MAX-REDUCCIONES
029200
029300*              PASO 3: ARMA EL ARGUMENTO DE LA SERIE DE ATANH
029400*              Y SUS POTENCIAS DE TRABAJO.
029500        COMPUTE WS-LN-Y  = (WS-LN-ARG - 1) / (WS-LN-ARG + 1)
029600        COMPUTE WS-LN-Y2 = WS-LN-Y * WS-LN-Y
029700        MOVE WS-LN-Y  TO WS-LN-TERM
029800        MOVE WS-LN-Y  TO WS-LN-SUM
029900
030000*              PASO 4: SUMA LOS TERMINOS IMPARES DE LA SERIE
030100*              (Y + Y**3/3 + Y**5/5 + ...) HASTA WS-LN-TERMINOS.
030200        PERFORM 3300-TERMINO-LN-I THRU 3300-TERMINO-LN-F
030300            VARYING WS-LN-I FROM 3 BY 2
030400            UNTIL WS-LN-I > WS-LN-TERMINOS
030500
030600*              PASO 5: LN(X) = 2*ATANH(Y) + K*LN(2), DONDE K
030700*              ES LA CANTIDAD (CON SIGNO) DE REDUCCIONES DE
030800*              LOS PASOS 1 Y 2.
030900        COMPUTE LK-VALOR-RESULT ROUNDED =
031000                (2 * WS-LN-SUM) + (WS-LN-K * WS-LN2-CONST)
031100     END-IF.
031200
031300 3000-CALCULA-LN-F. EXIT.
031400
031500*--------------------------------------------------------------
031600*    3100-REDUCE-LN-GRANDE-I: UNA VUELTA DE LA REDUCCION DE UN
031700*    ARGUMENTO GRANDE (PASO 1 DE 3000-CALCULA-LN-I).
031800 3100-REDUCE-LN-GRANDE-I.
031900
032000     DIVIDE WS-LN-ARG BY 2 GIVING WS-LN-ARG
032100     ADD 1 TO WS-LN-K.
032200
032300 3100-REDUCE-LN-GRANDE-F. EXIT.
032400
032500*--------------------------------------------------------------
032600*    3200-REDUCE-LN-CHICO-I: UNA VUELTA DE LA REDUCCION DE UN
032700*    ARGUMENTO CHICO (PASO 2 DE 3000-CALCULA-LN-I).
032800 3200-REDUCE-LN-CHICO-I.
032900
033000     MULTIPLY WS-LN-ARG BY 2 GIVING WS-LN-ARG
033100     SUBTRACT 1 FROM WS-LN-K.
033200
033300 3200-REDUCE-LN-CHICO-F. EXIT.
033400
033500*--------------------------------------------------------------
033600*    3300-TERMINO-LN-I: CALCULA EL TERMINO IMPAR SIGUIENTE DE
033700*    LA SERIE DE ATANH (TERMINO(N) = TERMINO(N-2) * Y**2) Y LO
033800*    SUMA AL ACUMULADOR DIVIDIDO POR EL EXPONENTE N.
033900 3300-TERMINO-LN-I.
034000
034100     MULTIPLY WS-LN-TERM BY WS-LN-Y2 GIVING WS-LN-TERM
034200     COMPUTE WS-LN-SUM = WS-LN-SUM + (WS-LN-TERM / WS-LN-I).
034300
034400 3300-TERMINO-LN-F. EXIT.
