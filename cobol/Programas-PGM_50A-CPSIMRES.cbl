000100******************************************************************
000200*    CPSIMRES                                                    *
000300******************************************************************
000400*    LAYOUT RESUMEN DE RESULTADO DE SIMULACION (SALIDA)          *
000500*    LARGO REGISTRO = 90 BYTES, UN REGISTRO POR SOLICITUD        *
000600******************************************************************
000700 01  WS-REG-SIMRES.
000800*        POSICION (01:08) CLAVE DE SOLICITUD (ECO DE ENTRADA)
000900     03  RES-REQUEST-ID        PIC X(08)    VALUE SPACES.
001000*        POSICION (09:08) CLAVE DE MATERIAL (ECO DE ENTRADA)
001100     03  RES-MATERIAL-COD      PIC X(08)    VALUE SPACES.
001200*        POSICION (17:09) FACTOR DE FORMA DEL CANAL F
001300     03  RES-SHAPE-FACTOR      PIC S9(01)V9(08) COMP-3
001400                                             VALUE ZEROS.
001500*        POSICION (26:13) CAUDAL VOLUMETRICO QCH, M3/S
001600     03  RES-VOLUME-FLOW       PIC S9(03)V9(10) COMP-3
001700                                             VALUE ZEROS.
001800*        POSICION (39:11) VELOCIDAD DE CORTE GAMMA, 1/S
001900     03  RES-SHEAR-RATE        PIC S9(07)V9(04) COMP-3
002000                                             VALUE ZEROS.
002100*        POSICION (50:05) CANTIDAD DE PASOS N+1
002200     03  RES-STEPS-COUNT       PIC 9(05)    COMP-3
002300                                             VALUE ZEROS.
002400*        POSICION (55:11) PRODUCTIVIDAD Q, KG/H
002500     03  RES-PRODUCTIVITY      PIC S9(09)V9(02) COMP-3
002600                                             VALUE ZEROS.
002700*        POSICION (66:06) TEMPERATURA DE SALIDA TP, GRADOS C
002800     03  RES-FINAL-TEMP        PIC S9(04)V9(02) COMP-3
002900                                             VALUE ZEROS.
003000*        POSICION (72:13) VISCOSIDAD DE SALIDA ETA-P, PA.S
003100     03  RES-FINAL-VISCOSITY   PIC S9(09)V9(04) COMP-3
003200                                             VALUE ZEROS.
003300*        POSICION (85:02) CODIGO DE ESTADO: OK, VP, MM
003400     03  RES-STATUS-CODE       PIC X(02)    VALUE SPACES.
003500*        POSICION (87:04) USO FUTURO
003600     03  FILLER                PIC X(04)    VALUE SPACES.
